000100***************************************************************** 00000100
000200* CBAUDIT  -  AUDIT LOG RECORD (COMPLIANCE MONITORING INPUT)    * 00000200
000300*            CLOUDBANK RETAIL OPERATIONS                        * 00000300
000400***************************************************************** 00000400
000500* MAINTENANCE LOG                                                 00000500
000600* 01/09/96  M.ANDERSSON ORIGINAL LAYOUT - CBP-0066                00000600
000700* 02/08/99  T.OKAFOR    Y2K - CENTURY WINDOW FOR TIMESTAMP        00000700
000800***************************************************************** 00000800
000900 01  CB-AUDIT-LOG-REC.                                            00000900
001000     05  CB-AUDIT-LOG-ID             PIC X(36).                   00001000
001100     05  CB-AUDIT-USER-ID            PIC X(36).                   00001100
001200     05  CB-AUDIT-ACTION             PIC X(20).                   00001200
001300     05  CB-AUDIT-ENTITY-TYPE        PIC X(20).                   00001300
001400     05  CB-AUDIT-ENTITY-ID          PIC X(36).                   00001400
001500     05  CB-AUDIT-DETAILS            PIC X(60).                   00001500
001600     05  CB-AUDIT-TIMESTAMP          PIC X(19).                   00001600
001700     05  CB-AUDIT-TIMESTAMP-R REDEFINES                           00001700
001800         CB-AUDIT-TIMESTAMP.                                      00001800
001900         10  CB-AUDIT-TS-YEAR        PIC X(04).                   00001900
002000         10  FILLER                  PIC X(01).                   00002000
002100         10  CB-AUDIT-TS-MONTH       PIC X(02).                   00002100
002200         10  FILLER                  PIC X(01).                   00002200
002300         10  CB-AUDIT-TS-DAY         PIC X(02).                   00002300
002400         10  FILLER                  PIC X(01).                   00002400
002500         10  CB-AUDIT-TS-HOUR        PIC X(02).                   00002500
002600         10  FILLER                  PIC X(01).                   00002600
002700         10  CB-AUDIT-TS-MINUTE      PIC X(02).                   00002700
002800         10  FILLER                  PIC X(01).                   00002800
002900         10  CB-AUDIT-TS-SECOND      PIC X(02).                   00002900
003000     05  FILLER                      PIC X(03).                   00003000

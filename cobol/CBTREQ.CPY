000100***************************************************************** 00000100
000200* CBTREQ   -  TRANSACTION REQUEST RECORD (POSTING ENGINE INPUT) * 00000200
000300*            CLOUDBANK RETAIL OPERATIONS                        * 00000300
000400***************************************************************** 00000400
000500* MAINTENANCE LOG                                                 00000500
000600* 10/03/94  R.DELACRUZ  ORIGINAL LAYOUT - CBP-0043                00000600
000700***************************************************************** 00000700
000800 01  CB-TRAN-REQUEST-REC.                                         00000800
000900     05  CB-TREQ-TYPE                PIC X(10).                   00000900
001000         88  CB-TREQ-DEPOSIT         VALUE 'deposit   '.          00001000
001100         88  CB-TREQ-WITHDRAWAL      VALUE 'withdrawal'.          00001100
001200         88  CB-TREQ-TRANSFER        VALUE 'transfer  '.          00001200
001300     05  CB-TREQ-ACCOUNT-ID          PIC X(36).                   00001300
001400     05  CB-TREQ-TARGET-ACCT-ID      PIC X(36).                   00001400
001500     05  CB-TREQ-AMOUNT              PIC 9(9)V99.                 00001500
001600     05  CB-TREQ-DESCRIPTION         PIC X(40).                   00001600
001700     05  FILLER                      PIC X(07).                   00001700

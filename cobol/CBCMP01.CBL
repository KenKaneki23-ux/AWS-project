000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF CLOUDBANK SYSTEMS GROUP        00000200
000300***************************************************************** 00000300
000400 IDENTIFICATION DIVISION.                                         00000400
000500 PROGRAM-ID.    CBCMP01.                                          00000500
000600 AUTHOR.        M. ANDERSSON.                                     00000600
000700 INSTALLATION.  CLOUDBANK SYSTEMS GROUP - BATCH OPERATIONS.       00000700
000800 DATE-WRITTEN.  01/18/96.                                         00000800
000900 DATE-COMPILED.                                                   00000900
001000 SECURITY.      CLOUDBANK INTERNAL USE ONLY.                      00001000
001100*                                                                 00001100
001200* PROGRAM:  CBCMP01                                               00001200
001300*                                                                 00001300
001400* COMPLIANCE MONITORING.  SINGLE SEQUENTIAL PASS OVER THE         00001400
001500* ACCOUNTS MASTER, THE TRANSACTION LEDGER AND THE AUDIT LOG,      00001500
001600* ACCUMULATING THE REGULATORY METRICS BELOW, THEN DERIVING        00001600
001700* THRESHOLD ALERTS AND AN OVERALL COMPLIANCE SCORE FOR THE        00001700
001800* COMPLIANCE DASHBOARD.                                           00001800
001900*                                                                 00001900
002000*   METRICS  - LARGE TRANSACTIONS (COMPLETED, OVER 10,000)        00002000
002100*              SUSPICIOUS ACTIVITIES (FRAUD-FLAGGED OR FLAGGED)   00002100
002200*              ACTIVE / TOTAL ACCOUNTS, VERIFICATION RATE         00002200
002300*              AUDIT-LOG ENTRIES IN THE TRAILING WINDOW           00002300
002400*              FROZEN ACCOUNTS, TOTAL TRANSACTIONS                00002400
002500*                                                                 00002500
002600*   ALERTS   - VERIFICATION RATE BELOW 90          (WARNING)      00002600
002700*              FROZEN-ACCOUNT RATE ABOVE 10        (HIGH)         00002700
002800*              SUSPICIOUS-ACTIVITY RATE ABOVE 5     (CRITICAL)    00002800
002900*                                                                 00002900
003000* THE "LAST 7 DAYS" AUDIT WINDOW IS NOT TIED TO THE WALL CLOCK -- 00003000
003100* THE CUTOFF TIMESTAMP IS SUPPLIED ON CONTROL CARD CBCMPPRM (SEE  00003100
003200* 710-READ-CONTROL-CARD).                                         00003200
003300***************************************************************** 00003300
003400*                    C H A N G E    L O G                         00003400
003500***************************************************************** 00003500
003600* DATE      INIT  TICKET    DESCRIPTION                           00003600
003700* --------  ----  --------  ------------------------------------  00003700
003800* 01/18/96  MA    CBP-0068  ORIGINAL PROGRAM.                     00003800
003900* 11/05/97  MA    CBP-0079  ADDED FROZEN-ACCOUNT RATE ALERT.      00003900
004000* 02/08/99  TO    CBP-0101  Y2K - 4-DIGIT YEAR IN CUTOFF PARM.    00004000
004100* 06/14/00  SV    CBP-0110  SUSPICIOUS-ACTIVITY RATE ALERT ADDED. 00004100
004200* 09/19/02  SV    CBP-0132  COMPLIANCE SCORE FRACTIONAL DEDUCTION.00004200
004300* 04/22/05  JK    CBP-0150  AUDIT-LOG WINDOW MOVED TO CTL CARD.   00004300
004400* 10/11/08  PH    CBP-0182  SCORE CLAMPED TO 0-100 RANGE.         00004400
004500* 02/03/12  LM    CBP-0201  METRIC ORDER MATCHED TO POLICY.       00004500
004600***************************************************************** 00004600
004700 ENVIRONMENT DIVISION.                                            00004700
004800 CONFIGURATION SECTION.                                           00004800
004900 SOURCE-COMPUTER. IBM-370.                                        00004900
005000 OBJECT-COMPUTER. IBM-370.                                        00005000
005100 SPECIAL-NAMES.                                                   00005100
005200     C01 IS TOP-OF-FORM.                                          00005200
005300 INPUT-OUTPUT SECTION.                                            00005300
005400 FILE-CONTROL.                                                    00005400
005500     SELECT ACCOUNTS-IN    ASSIGN TO ACCTIN                       00005500
005600            ACCESS IS SEQUENTIAL                                  00005600
005700            FILE STATUS  IS WS-ACCTIN-STATUS.                     00005700
005800                                                                  00005800
005900     SELECT TRANSACTS-IN   ASSIGN TO TRANLOG                      00005900
006000            ACCESS IS SEQUENTIAL                                  00006000
006100            FILE STATUS  IS WS-TRANIN-STATUS.                     00006100
006200                                                                  00006200
006300     SELECT AUDIT-LOG-IN   ASSIGN TO AUDITLOG                     00006300
006400            ACCESS IS SEQUENTIAL                                  00006400
006500            FILE STATUS  IS WS-AUDITIN-STATUS.                    00006500
006600                                                                  00006600
006700     SELECT CONTROL-CARD   ASSIGN TO CBCMPPRM                     00006700
006800            ACCESS IS SEQUENTIAL                                  00006800
006900            FILE STATUS  IS WS-CBCMPPRM-STATUS.                   00006900
007000                                                                  00007000
007100     SELECT COMPLY-RPT     ASSIGN TO COMPRPT                      00007100
007200            ACCESS IS SEQUENTIAL                                  00007200
007300            FILE STATUS  IS WS-COMPRPT-STATUS.                    00007300
007400***************************************************************** 00007400
007500 DATA DIVISION.                                                   00007500
007600 FILE SECTION.                                                    00007600
007700                                                                  00007700
007800 FD  ACCOUNTS-IN                                                  00007800
007900     RECORDING MODE IS F.                                         00007900
008000 01  ACCOUNTS-IN-REC                 PIC X(140).                  00008000
008100                                                                  00008100
008200 FD  TRANSACTS-IN                                                 00008200
008300     RECORDING MODE IS F.                                         00008300
008400 01  TRANSACTS-IN-REC                PIC X(200).                  00008400
008500                                                                  00008500
008600 FD  AUDIT-LOG-IN                                                 00008600
008700     RECORDING MODE IS F.                                         00008700
008800 01  AUDIT-LOG-IN-REC                PIC X(230).                  00008800
008900                                                                  00008900
009000 FD  CONTROL-CARD                                                 00009000
009100     RECORDING MODE IS F.                                         00009100
009200 01  CONTROL-CARD-REC                PIC X(19).                   00009200
009300                                                                  00009300
009400 FD  COMPLY-RPT                                                   00009400
009500     RECORDING MODE IS F.                                         00009500
009600 01  COMPLY-RPT-REC                  PIC X(132).                  00009600
009700***************************************************************** 00009700
009800 WORKING-STORAGE SECTION.                                         00009800
009900***************************************************************** 00009900
010000 COPY CBDATE.                                                     00010000
010100*                                                                 00010100
010200 01  WS-FILE-STATUSES.                                            00010200
010300     05  WS-ACCTIN-STATUS            PIC X(02) VALUE SPACES.      00010300
010400     05  WS-TRANIN-STATUS            PIC X(02) VALUE SPACES.      00010400
010500     05  WS-AUDITIN-STATUS           PIC X(02) VALUE SPACES.      00010500
010600     05  WS-CBCMPPRM-STATUS          PIC X(02) VALUE SPACES.      00010600
010700     05  WS-COMPRPT-STATUS           PIC X(02) VALUE SPACES.      00010700
010800*                                                                 00010800
010900 01  WS-SWITCHES.                                                 00010900
011000     05  WS-ACCTIN-EOF               PIC X(01) VALUE 'N'.         00011000
011100     05  WS-TRANIN-EOF               PIC X(01) VALUE 'N'.         00011100
011200     05  WS-AUDITIN-EOF              PIC X(01) VALUE 'N'.         00011200
011300     05  WS-VERIF-ALERT-SW           PIC X(01) VALUE 'N'.         00011300
011400         88  WS-VERIF-ALERT-YES      VALUE 'Y'.                   00011400
011500     05  WS-FROZEN-ALERT-SW          PIC X(01) VALUE 'N'.         00011500
011600         88  WS-FROZEN-ALERT-YES     VALUE 'Y'.                   00011600
011700     05  WS-SUSPECT-ALERT-SW         PIC X(01) VALUE 'N'.         00011700
011800         88  WS-SUSPECT-ALERT-YES    VALUE 'Y'.                   00011800
011900     05  PARA-NAME                   PIC X(30) VALUE SPACES.      00011900
012000*                                                                 00012000
012100 01  WS-CUTOFF-TIMESTAMP             PIC X(19) VALUE SPACES.      00012100
012200*                                                                 00012200
012300 01  WS-METRIC-COUNTERS.                                          00012300
012400     05  WS-TOTAL-ACCT-COUNT         PIC S9(07) COMP VALUE +0.    00012400
012500     05  WS-ACTIVE-ACCT-COUNT        PIC S9(07) COMP VALUE +0.    00012500
012600     05  WS-FROZEN-ACCT-COUNT        PIC S9(07) COMP VALUE +0.    00012600
012700     05  WS-TOTAL-TXN-COUNT          PIC S9(07) COMP VALUE +0.    00012700
012800     05  WS-LARGE-TXN-COUNT          PIC S9(07) COMP VALUE +0.    00012800
012900     05  WS-SUSPECT-TXN-COUNT        PIC S9(07) COMP VALUE +0.    00012900
013000     05  WS-AUDIT-RECENT-COUNT       PIC S9(07) COMP VALUE +0.    00013000
013100*                                                                 00013100
013200 01  WS-RATE-FIELDS.                                              00013200
013300     05  WS-VERIF-RATE              PIC S9(03)V99 COMP-3 VALUE +0.00013300
013400     05  WS-FROZEN-RATE             PIC S9(03)V99 COMP-3 VALUE +0.00013400
013500     05  WS-SUSPECT-RATE            PIC S9(03)V99 COMP-3 VALUE +0.00013500
013600     05  WS-COMPL-SCORE             PIC S9(03)V99 COMP-3 VALUE +0.00013600
013700*                                                                 00013700
013800 01  WS-RATE-EDIT-FIELDS.                                         00013800
013900     05  WS-VERIF-RATE-ED            PIC ZZ9.99.                  00013900
014000     05  WS-FROZEN-RATE-ED           PIC ZZ9.99.                  00014000
014100     05  WS-SUSPECT-RATE-ED          PIC ZZ9.99.                  00014100
014200*                                                                 00014200
014300 01  WS-ALERT-TOTALS.                                             00014300
014400     05  WS-ALERT-COUNT              PIC S9(03) COMP VALUE +0.    00014400
014500     05  WS-CRITICAL-COUNT           PIC S9(03) COMP VALUE +0.    00014500
014600*                                                                 00014600
014700 COPY CBACCT.                                                     00014700
014800 COPY CBTRAN.                                                     00014800
014900 COPY CBAUDIT.                                                    00014900
015000*                                                                 00015000
015100*--------------------------------------------------------------*  00015100
015200*    ALTERNATE VIEWS (REDEFINES)                                * 00015200
015300*--------------------------------------------------------------*  00015300
015400 01  WS-SCORE-DISPLAY                PIC S9(03)V99 COMP-3.        00015400
015500 01  WS-SCORE-EDIT-AREA REDEFINES                                 00015500
015600     WS-SCORE-DISPLAY                PIC X(03).                   00015600
015700*                                                                 00015700
015800 01  WS-COUNTER-DISPLAY-AREA.                                     00015800
015900     05  WS-ALERT-COUNT-D            PIC S9(03) COMP.             00015900
016000     05  WS-CRITICAL-COUNT-D         PIC S9(03) COMP.             00016000
016100 01  WS-COUNTER-EDIT-AREA REDEFINES                               00016100
016200     WS-COUNTER-DISPLAY-AREA         PIC X(04).                   00016200
016300*                                                                 00016300
016400*--------------------------------------------------------------*  00016400
016500*    PRINT LINES                                                * 00016500
016600*--------------------------------------------------------------*  00016600
016700 01  RPT-HEADER1.                                                 00016700
016800     05  FILLER                      PIC X(40)                    00016800
016900         VALUE 'CLOUDBANK COMPLIANCE DASHBOARD         '.         00016900
017000     05  FILLER                      PIC X(92) VALUE SPACES.      00017000
017100*                                                                 00017100
017200 01  RPT-M-LARGE.                                                 00017200
017300     05  FILLER                      PIC X(30)                    00017300
017400         VALUE 'LARGE TRANSACTIONS (>10,000): '.                  00017400
017500     05  RPT-M-LARGE-VAL             PIC ZZZ,ZZ9.                 00017500
017600     05  FILLER                      PIC X(95) VALUE SPACES.      00017600
017700*                                                                 00017700
017800 01  RPT-M-SUSPECT.                                               00017800
017900     05  FILLER                      PIC X(30)                    00017900
018000         VALUE 'SUSPICIOUS ACTIVITIES:        '.                  00018000
018100     05  RPT-M-SUSPECT-VAL           PIC ZZZ,ZZ9.                 00018100
018200     05  FILLER                      PIC X(95) VALUE SPACES.      00018200
018300*                                                                 00018300
018400 01  RPT-M-ACTIVE.                                                00018400
018500     05  FILLER                      PIC X(30)                    00018500
018600         VALUE 'ACTIVE ACCOUNTS:              '.                  00018600
018700     05  RPT-M-ACTIVE-VAL            PIC ZZZ,ZZ9.                 00018700
018800     05  FILLER                      PIC X(95) VALUE SPACES.      00018800
018900*                                                                 00018900
019000 01  RPT-M-TOTALACCT.                                             00019000
019100     05  FILLER                      PIC X(30)                    00019100
019200         VALUE 'TOTAL ACCOUNTS:               '.                  00019200
019300     05  RPT-M-TOTALACCT-VAL         PIC ZZZ,ZZ9.                 00019300
019400     05  FILLER                      PIC X(95) VALUE SPACES.      00019400
019500*                                                                 00019500
019600 01  RPT-M-VERIFRATE.                                             00019600
019700     05  FILLER                      PIC X(30)                    00019700
019800         VALUE 'VERIFICATION RATE (PCT):      '.                  00019800
019900     05  RPT-M-VERIFRATE-VAL         PIC ZZ9.99.                  00019900
020000     05  FILLER                      PIC X(92) VALUE SPACES.      00020000
020100*                                                                 00020100
020200 01  RPT-M-AUDIT7.                                                00020200
020300     05  FILLER                      PIC X(30)                    00020300
020400         VALUE 'AUDIT ENTRIES IN WINDOW:      '.                  00020400
020500     05  RPT-M-AUDIT7-VAL            PIC ZZZ,ZZ9.                 00020500
020600     05  FILLER                      PIC X(95) VALUE SPACES.      00020600
020700*                                                                 00020700
020800 01  RPT-M-FROZEN.                                                00020800
020900     05  FILLER                      PIC X(30)                    00020900
021000         VALUE 'FROZEN ACCOUNTS:              '.                  00021000
021100     05  RPT-M-FROZEN-VAL            PIC ZZZ,ZZ9.                 00021100
021200     05  FILLER                      PIC X(95) VALUE SPACES.      00021200
021300*                                                                 00021300
021400 01  RPT-M-TOTALTXN.                                              00021400
021500     05  FILLER                      PIC X(30)                    00021500
021600         VALUE 'TOTAL TRANSACTIONS:           '.                  00021600
021700     05  RPT-M-TOTALTXN-VAL          PIC ZZZ,ZZ9.                 00021700
021800     05  FILLER                      PIC X(95) VALUE SPACES.      00021800
021900*                                                                 00021900
022000 01  RPT-ALERT-LINE.                                              00022000
022100     05  RPT-ALERT-SEV               PIC X(09) VALUE SPACES.      00022100
022200     05  RPT-ALERT-CAT               PIC X(13) VALUE SPACES.      00022200
022300     05  RPT-ALERT-MSG               PIC X(80) VALUE SPACES.      00022300
022400     05  FILLER                      PIC X(30) VALUE SPACES.      00022400
022500*                                                                 00022500
022600 01  RPT-SUMMARY-LINE.                                            00022600
022700     05  FILLER                      PIC X(15)                    00022700
022800         VALUE 'ALERT COUNT:   '.                                 00022800
022900     05  RPT-SUM-ALERTS              PIC ZZ9.                     00022900
023000     05  FILLER                      PIC X(10)                    00023000
023100         VALUE '  CRIT:   '.                                      00023100
023200     05  RPT-SUM-CRIT                PIC ZZ9.                     00023200
023300     05  FILLER                      PIC X(10)                    00023300
023400         VALUE '  SCORE:  '.                                      00023400
023500     05  RPT-SUM-SCORE               PIC ZZ9.99.                  00023500
023600     05  FILLER                      PIC X(80) VALUE SPACES.      00023600
023700***************************************************************** 00023700
023800 PROCEDURE DIVISION.                                              00023800
023900***************************************************************** 00023900
024000 000-MAIN.                                                        00024000
024100     ACCEPT CB-CURRENT-DATE FROM DATE.                            00024100
024200     ACCEPT CB-CURRENT-TIME FROM TIME.                            00024200
024300     DISPLAY 'CBCMP01 STARTED ' CB-CURRENT-DATE.                  00024300
024400                                                                  00024400
024500     PERFORM 700-OPEN-FILES.                                      00024500
024600     PERFORM 710-READ-CONTROL-CARD.                               00024600
024700     PERFORM 720-ACCUMULATE-ACCOUNTS.                             00024700
024800     PERFORM 730-ACCUMULATE-TRANSACTS.                            00024800
024900     PERFORM 740-ACCUMULATE-AUDIT-LOG.                            00024900
025000     PERFORM 745-COMPUTE-RATES.                                   00025000
025100     PERFORM 750-DERIVE-ALERTS.                                   00025100
025200     PERFORM 760-COMPUTE-COMPLIANCE-SCORE.                        00025200
025300     PERFORM 790-CLOSE-FILES.                                     00025300
025400     PERFORM 800-INIT-REPORT.                                     00025400
025500     PERFORM 850-WRITE-METRICS.                                   00025500
025600     PERFORM 860-WRITE-ALERTS.                                    00025600
025700     PERFORM 870-WRITE-SUMMARY.                                   00025700
025800                                                                  00025800
025900     DISPLAY 'CBCMP01 ENDED, SCORE=' WS-COMPL-SCORE.              00025900
026000     GOBACK.                                                      00026000
026100*                                                                 00026100
026200 700-OPEN-FILES.                                                  00026200
026300     OPEN INPUT  ACCOUNTS-IN                                      00026300
026400                 TRANSACTS-IN                                     00026400
026500                 AUDIT-LOG-IN                                     00026500
026600                 CONTROL-CARD                                     00026600
026700          OUTPUT COMPLY-RPT.                                      00026700
026800     IF WS-ACCTIN-STATUS NOT = '00'                               00026800
026900         DISPLAY 'CBCMP01 - ERROR OPENING ACCOUNTS-IN'            00026900
027000     END-IF.                                                      00027000
027100 700-EXIT.                                                        00027100
027200     EXIT.                                                        00027200
027300*                                                                 00027300
027400 710-READ-CONTROL-CARD.                                           00027400
027500*    CBCMPPRM CARD 1: THE AUDIT-WINDOW CUTOFF TIMESTAMP, COLS     00027500
027600*    1-19, FORMAT YYYY-MM-DD HH:MM:SS.  AUDIT-LOG ENTRIES AT OR   00027600
027700*    AFTER THIS CUTOFF ARE "IN THE LAST 7 DAYS".                  00027700
027800     READ CONTROL-CARD                                            00027800
027900         AT END                                                   00027900
028000             MOVE SPACES TO WS-CUTOFF-TIMESTAMP                   00028000
028100     END-READ.                                                    00028100
028200     IF WS-CBCMPPRM-STATUS = '00'                                 00028200
028300         MOVE CONTROL-CARD-REC TO WS-CUTOFF-TIMESTAMP             00028300
028400     END-IF.                                                      00028400
028500 710-EXIT.                                                        00028500
028600     EXIT.                                                        00028600
028700*                                                                 00028700
028800 720-ACCUMULATE-ACCOUNTS.                                         00028800
028900     MOVE '720-ACCUMULATE-ACCOUNTS' TO PARA-NAME.                 00028900
029000     PERFORM 721-READ-ACCOUNT-IN.                                 00029000
029100     PERFORM 722-TALLY-ONE-ACCOUNT                                00029100
029200             UNTIL WS-ACCTIN-EOF = 'Y'.                           00029200
029300 720-EXIT.                                                        00029300
029400     EXIT.                                                        00029400
029500*                                                                 00029500
029600 721-READ-ACCOUNT-IN.                                             00029600
029700     MOVE 'N' TO WS-ACCTIN-EOF.                                   00029700
029800     READ ACCOUNTS-IN                                             00029800
029900         AT END                                                   00029900
030000             MOVE 'Y' TO WS-ACCTIN-EOF                            00030000
030100     END-READ.                                                    00030100
030200     IF WS-ACCTIN-EOF NOT = 'Y'                                   00030200
030300         MOVE ACCOUNTS-IN-REC TO CB-ACCOUNT-REC                   00030300
030400     END-IF.                                                      00030400
030500 721-EXIT.                                                        00030500
030600     EXIT.                                                        00030600
030700*                                                                 00030700
030800 722-TALLY-ONE-ACCOUNT.                                           00030800
030900     ADD 1 TO WS-TOTAL-ACCT-COUNT.                                00030900
031000     IF CB-ACCT-ACTIVE                                            00031000
031100         ADD 1 TO WS-ACTIVE-ACCT-COUNT                            00031100
031200     END-IF.                                                      00031200
031300     IF CB-ACCT-FROZEN                                            00031300
031400         ADD 1 TO WS-FROZEN-ACCT-COUNT                            00031400
031500     END-IF.                                                      00031500
031600     PERFORM 721-READ-ACCOUNT-IN.                                 00031600
031700 722-EXIT.                                                        00031700
031800     EXIT.                                                        00031800
031900*                                                                 00031900
032000 730-ACCUMULATE-TRANSACTS.                                        00032000
032100     MOVE '730-ACCUMULATE-TRANSACTS' TO PARA-NAME.                00032100
032200     PERFORM 731-READ-TRAN-IN.                                    00032200
032300     PERFORM 732-TALLY-ONE-TRAN                                   00032300
032400             UNTIL WS-TRANIN-EOF = 'Y'.                           00032400
032500 730-EXIT.                                                        00032500
032600     EXIT.                                                        00032600
032700*                                                                 00032700
032800 731-READ-TRAN-IN.                                                00032800
032900     MOVE 'N' TO WS-TRANIN-EOF.                                   00032900
033000     READ TRANSACTS-IN                                            00033000
033100         AT END                                                   00033100
033200             MOVE 'Y' TO WS-TRANIN-EOF                            00033200
033300     END-READ.                                                    00033300
033400     IF WS-TRANIN-EOF NOT = 'Y'                                   00033400
033500         MOVE TRANSACTS-IN-REC TO CB-TRANSACTION-REC              00033500
033600     END-IF.                                                      00033600
033700 731-EXIT.                                                        00033700
033800     EXIT.                                                        00033800
033900*                                                                 00033900
034000 732-TALLY-ONE-TRAN.                                              00034000
034100     ADD 1 TO WS-TOTAL-TXN-COUNT.                                 00034100
034200     IF CB-TRAN-COMPLETED AND CB-TRAN-AMOUNT > 10000              00034200
034300         ADD 1 TO WS-LARGE-TXN-COUNT                              00034300
034400     END-IF.                                                      00034400
034500     IF CB-TRAN-FRAUD-YES OR CB-TRAN-FLAGGED                      00034500
034600         ADD 1 TO WS-SUSPECT-TXN-COUNT                            00034600
034700     END-IF.                                                      00034700
034800     PERFORM 731-READ-TRAN-IN.                                    00034800
034900 732-EXIT.                                                        00034900
035000     EXIT.                                                        00035000
035100*                                                                 00035100
035200 740-ACCUMULATE-AUDIT-LOG.                                        00035200
035300     MOVE '740-ACCUMULATE-AUDIT-LOG' TO PARA-NAME.                00035300
035400     PERFORM 741-READ-AUDIT-IN.                                   00035400
035500     PERFORM 742-TALLY-ONE-AUDIT                                  00035500
035600             UNTIL WS-AUDITIN-EOF = 'Y'.                          00035600
035700 740-EXIT.                                                        00035700
035800     EXIT.                                                        00035800
035900*                                                                 00035900
036000 741-READ-AUDIT-IN.                                               00036000
036100     MOVE 'N' TO WS-AUDITIN-EOF.                                  00036100
036200     READ AUDIT-LOG-IN                                            00036200
036300         AT END                                                   00036300
036400             MOVE 'Y' TO WS-AUDITIN-EOF                           00036400
036500     END-READ.                                                    00036500
036600     IF WS-AUDITIN-EOF NOT = 'Y'                                  00036600
036700         MOVE AUDIT-LOG-IN-REC TO CB-AUDIT-LOG-REC                00036700
036800     END-IF.                                                      00036800
036900 741-EXIT.                                                        00036900
037000     EXIT.                                                        00037000
037100*                                                                 00037100
037200 742-TALLY-ONE-AUDIT.                                             00037200
037300     IF CB-AUDIT-TIMESTAMP >= WS-CUTOFF-TIMESTAMP                 00037300
037400         ADD 1 TO WS-AUDIT-RECENT-COUNT                           00037400
037500     END-IF.                                                      00037500
037600     PERFORM 741-READ-AUDIT-IN.                                   00037600
037700 742-EXIT.                                                        00037700
037800     EXIT.                                                        00037800
037900*                                                                 00037900
038000 745-COMPUTE-RATES.                                               00038000
038100     MOVE ZERO TO WS-VERIF-RATE.                                  00038100
038200     MOVE ZERO TO WS-FROZEN-RATE.                                 00038200
038300     MOVE ZERO TO WS-SUSPECT-RATE.                                00038300
038400     IF WS-TOTAL-ACCT-COUNT NOT = ZERO                            00038400
038500         COMPUTE WS-VERIF-RATE ROUNDED =                          00038500
038600             (WS-ACTIVE-ACCT-COUNT / WS-TOTAL-ACCT-COUNT) * 100   00038600
038700         COMPUTE WS-FROZEN-RATE ROUNDED =                         00038700
038800             (WS-FROZEN-ACCT-COUNT / WS-TOTAL-ACCT-COUNT) * 100   00038800
038900     END-IF.                                                      00038900
039000     IF WS-TOTAL-TXN-COUNT NOT = ZERO                             00039000
039100         COMPUTE WS-SUSPECT-RATE ROUNDED =                        00039100
039200             (WS-SUSPECT-TXN-COUNT / WS-TOTAL-TXN-COUNT) * 100    00039200
039300     END-IF.                                                      00039300
039400 745-EXIT.                                                        00039400
039500     EXIT.                                                        00039500
039600*                                                                 00039600
039700 750-DERIVE-ALERTS.                                               00039700
039800     MOVE ZERO TO WS-ALERT-COUNT.                                 00039800
039900     MOVE ZERO TO WS-CRITICAL-COUNT.                              00039900
040000     MOVE 'N' TO WS-VERIF-ALERT-SW.                               00040000
040100     MOVE 'N' TO WS-FROZEN-ALERT-SW.                              00040100
040200     MOVE 'N' TO WS-SUSPECT-ALERT-SW.                             00040200
040300     IF WS-VERIF-RATE < 90                                        00040300
040400         MOVE 'Y' TO WS-VERIF-ALERT-SW                            00040400
040500         ADD 1 TO WS-ALERT-COUNT                                  00040500
040600     END-IF.                                                      00040600
040700     IF WS-FROZEN-RATE > 10                                       00040700
040800         MOVE 'Y' TO WS-FROZEN-ALERT-SW                           00040800
040900         ADD 1 TO WS-ALERT-COUNT                                  00040900
041000     END-IF.                                                      00041000
041100     IF WS-SUSPECT-RATE > 5                                       00041100
041200         MOVE 'Y' TO WS-SUSPECT-ALERT-SW                          00041200
041300         ADD 1 TO WS-ALERT-COUNT                                  00041300
041400         ADD 1 TO WS-CRITICAL-COUNT                               00041400
041500     END-IF.                                                      00041500
041600 750-EXIT.                                                        00041600
041700     EXIT.                                                        00041700
041800*                                                                 00041800
041900 760-COMPUTE-COMPLIANCE-SCORE.                                    00041900
042000     MOVE 100 TO WS-COMPL-SCORE.                                  00042000
042100     IF WS-SUSPECT-ALERT-YES                                      00042100
042200         SUBTRACT 20 FROM WS-COMPL-SCORE                          00042200
042300     END-IF.                                                      00042300
042400     IF WS-FROZEN-ALERT-YES                                       00042400
042500         SUBTRACT 10 FROM WS-COMPL-SCORE                          00042500
042600     END-IF.                                                      00042600
042700     IF WS-VERIF-ALERT-YES                                        00042700
042800         SUBTRACT 5 FROM WS-COMPL-SCORE                           00042800
042900     END-IF.                                                      00042900
043000     IF WS-VERIF-RATE < 95                                        00043000
043100         COMPUTE WS-COMPL-SCORE ROUNDED =                         00043100
043200             WS-COMPL-SCORE - (95 - WS-VERIF-RATE)                00043200
043300     END-IF.                                                      00043300
043400     IF WS-COMPL-SCORE < 0                                        00043400
043500         MOVE 0 TO WS-COMPL-SCORE                                 00043500
043600     END-IF.                                                      00043600
043700     IF WS-COMPL-SCORE > 100                                      00043700
043800         MOVE 100 TO WS-COMPL-SCORE                               00043800
043900     END-IF.                                                      00043900
044000 760-EXIT.                                                        00044000
044100     EXIT.                                                        00044100
044200*                                                                 00044200
044300 790-CLOSE-FILES.                                                 00044300
044400     CLOSE ACCOUNTS-IN  TRANSACTS-IN  AUDIT-LOG-IN                00044400
044500           CONTROL-CARD  COMPLY-RPT.                              00044500
044600 790-EXIT.                                                        00044600
044700     EXIT.                                                        00044700
044800*                                                                 00044800
044900 800-INIT-REPORT.                                                 00044900
045000     WRITE COMPLY-RPT-REC FROM RPT-HEADER1.                       00045000
045100 800-EXIT.                                                        00045100
045200     EXIT.                                                        00045200
045300*                                                                 00045300
045400 850-WRITE-METRICS.                                               00045400
045500     MOVE WS-LARGE-TXN-COUNT    TO RPT-M-LARGE-VAL.               00045500
045600     WRITE COMPLY-RPT-REC FROM RPT-M-LARGE.                       00045600
045700     MOVE WS-SUSPECT-TXN-COUNT  TO RPT-M-SUSPECT-VAL.             00045700
045800     WRITE COMPLY-RPT-REC FROM RPT-M-SUSPECT.                     00045800
045900     MOVE WS-ACTIVE-ACCT-COUNT  TO RPT-M-ACTIVE-VAL.              00045900
046000     WRITE COMPLY-RPT-REC FROM RPT-M-ACTIVE.                      00046000
046100     MOVE WS-TOTAL-ACCT-COUNT   TO RPT-M-TOTALACCT-VAL.           00046100
046200     WRITE COMPLY-RPT-REC FROM RPT-M-TOTALACCT.                   00046200
046300     MOVE WS-VERIF-RATE         TO RPT-M-VERIFRATE-VAL.           00046300
046400     WRITE COMPLY-RPT-REC FROM RPT-M-VERIFRATE.                   00046400
046500     MOVE WS-AUDIT-RECENT-COUNT TO RPT-M-AUDIT7-VAL.              00046500
046600     WRITE COMPLY-RPT-REC FROM RPT-M-AUDIT7.                      00046600
046700     MOVE WS-FROZEN-ACCT-COUNT  TO RPT-M-FROZEN-VAL.              00046700
046800     WRITE COMPLY-RPT-REC FROM RPT-M-FROZEN.                      00046800
046900     MOVE WS-TOTAL-TXN-COUNT    TO RPT-M-TOTALTXN-VAL.            00046900
047000     WRITE COMPLY-RPT-REC FROM RPT-M-TOTALTXN.                    00047000
047100 850-EXIT.                                                        00047100
047200     EXIT.                                                        00047200
047300*                                                                 00047300
047400 860-WRITE-ALERTS.                                                00047400
047500     IF WS-VERIF-ALERT-YES                                        00047500
047600         MOVE SPACES TO RPT-ALERT-LINE                            00047600
047700         MOVE 'WARNING  ' TO RPT-ALERT-SEV                        00047700
047800         MOVE 'VERIFICATION ' TO RPT-ALERT-CAT                    00047800
047900         MOVE WS-VERIF-RATE TO WS-VERIF-RATE-ED                   00047900
048000         STRING 'VERIFICATION RATE ' DELIMITED BY SIZE            00048000
048100                WS-VERIF-RATE-ED DELIMITED BY SIZE                00048100
048200                ' BELOW THRESHOLD 90.00' DELIMITED BY SIZE        00048200
048300                INTO RPT-ALERT-MSG                                00048300
048400         WRITE COMPLY-RPT-REC FROM RPT-ALERT-LINE                 00048400
048500     END-IF.                                                      00048500
048600     IF WS-FROZEN-ALERT-YES                                       00048600
048700         MOVE SPACES TO RPT-ALERT-LINE                            00048700
048800         MOVE 'HIGH     ' TO RPT-ALERT-SEV                        00048800
048900         MOVE 'FROZEN       ' TO RPT-ALERT-CAT                    00048900
049000         MOVE WS-FROZEN-RATE TO WS-FROZEN-RATE-ED                 00049000
049100         STRING 'FROZEN-ACCOUNT RATE ' DELIMITED BY SIZE          00049100
049200                WS-FROZEN-RATE-ED DELIMITED BY SIZE               00049200
049300                ' ABOVE THRESHOLD 10.00' DELIMITED BY SIZE        00049300
049400                INTO RPT-ALERT-MSG                                00049400
049500         WRITE COMPLY-RPT-REC FROM RPT-ALERT-LINE                 00049500
049600     END-IF.                                                      00049600
049700     IF WS-SUSPECT-ALERT-YES                                      00049700
049800         MOVE SPACES TO RPT-ALERT-LINE                            00049800
049900         MOVE 'CRITICAL ' TO RPT-ALERT-SEV                        00049900
050000         MOVE 'SUSPICIOUS   ' TO RPT-ALERT-CAT                    00050000
050100         MOVE WS-SUSPECT-RATE TO WS-SUSPECT-RATE-ED               00050100
050200         STRING 'SUSPICIOUS-ACTIVITY RATE ' DELIMITED BY SIZE     00050200
050300                WS-SUSPECT-RATE-ED DELIMITED BY SIZE              00050300
050400                ' ABOVE THRESHOLD 5.00' DELIMITED BY SIZE         00050400
050500                INTO RPT-ALERT-MSG                                00050500
050600         WRITE COMPLY-RPT-REC FROM RPT-ALERT-LINE                 00050600
050700     END-IF.                                                      00050700
050800 860-EXIT.                                                        00050800
050900     EXIT.                                                        00050900
051000*                                                                 00051000
051100 870-WRITE-SUMMARY.                                               00051100
051200     MOVE WS-ALERT-COUNT    TO RPT-SUM-ALERTS.                    00051200
051300     MOVE WS-CRITICAL-COUNT TO RPT-SUM-CRIT.                      00051300
051400     MOVE WS-COMPL-SCORE TO RPT-SUM-SCORE.                        00051400
051500     WRITE COMPLY-RPT-REC FROM RPT-SUMMARY-LINE.                  00051500
051600 870-EXIT.                                                        00051600
051700     EXIT.                                                        00051700

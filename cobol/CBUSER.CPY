000100***************************************************************** 00000100
000200* CBUSER   -  CUSTOMER / USER MASTER RECORD                     * 00000200
000300*            CLOUDBANK RETAIL OPERATIONS                        * 00000300
000400***************************************************************** 00000400
000500* MAINTENANCE LOG                                                 00000500
000600* 09/14/94  R.DELACRUZ  ORIGINAL LAYOUT - CBP-0041                00000600
000700* 06/19/96  M.ANDERSSON ADDED CB-USER-ROLE 88-LEVELS - CBP-0077   00000700
000800***************************************************************** 00000800
000900 01  CB-USER-REC.                                                 00000900
001000     05  CB-USER-ID                  PIC X(36).                   00001000
001100     05  CB-USER-NAME                PIC X(40).                   00001100
001200     05  CB-USER-EMAIL               PIC X(50).                   00001200
001300     05  CB-USER-ROLE                PIC X(20).                   00001300
001400         88  CB-USER-FRAUD-ANALYST   VALUE 'FRAUD_ANALYST       '.00001400
001500         88  CB-USER-FIN-MANAGER     VALUE 'FINANCIAL_MANAGER   '.00001500
001600         88  CB-USER-COMPLY-OFFICER  VALUE 'COMPLIANCE_OFFICER  '.00001600
001700     05  FILLER                      PIC X(04).                   00001700

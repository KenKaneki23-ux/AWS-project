000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF CLOUDBANK SYSTEMS GROUP        00000200
000300***************************************************************** 00000300
000400 IDENTIFICATION DIVISION.                                         00000400
000500 PROGRAM-ID.    CBFRD01.                                          00000500
000600 AUTHOR.        T. OKAFOR.                                        00000600
000700 INSTALLATION.  CLOUDBANK SYSTEMS GROUP - BATCH OPERATIONS.       00000700
000800 DATE-WRITTEN.  01/11/96.                                         00000800
000900 DATE-COMPILED.                                                   00000900
001000 SECURITY.      CLOUDBANK INTERNAL USE ONLY.                      00001000
001100*                                                                 00001100
001200* PROGRAM:  CBFRD01                                               00001200
001300*                                                                 00001300
001400* FRAUD RISK SCORING.  SCORES EACH ACCOUNT ON THE CURRENT         00001400
001500* ACCOUNTS MASTER AGAINST ITS 50 MOST RECENT LEDGER ENTRIES,      00001500
001600* USING THE FOUR-FACTOR MODEL BELOW, AND WRITES ONE RISK-SCORE    00001600
001700* LINE PER ACCOUNT.  ALSO ACCUMULATES FLEET-WIDE FRAUD DASHBOARD  00001700
001800* COUNTERS OVER THE FULL LEDGER AND ACCOUNT MASTER.               00001800
001900*                                                                 00001900
002000*   FACTOR 1 - FLAGGED TRANSACTIONS IN THE SAMPLE                 00002000
002100*   FACTOR 2 - LARGE-VALUE TRANSACTIONS IN THE SAMPLE (>10,000)   00002100
002200*   FACTOR 3 - SAMPLE SIZE OVER 30 TRANSACTIONS                   00002200
002300*   FACTOR 4 - ACCOUNT CURRENTLY FROZEN                           00002300
002400*                                                                 00002400
002500* THE 24-HOUR AND "LAST 24 HOURS" DASHBOARD WINDOW IS NOT TIED    00002500
002600* TO THE WALL CLOCK -- THE CUTOFF TIMESTAMP IS SUPPLIED ON        00002600
002700* CONTROL CARD CBFRDPRM (SEE 700-OPEN-FILES).                     00002700
002800***************************************************************** 00002800
002900*                    C H A N G E    L O G                         00002900
003000***************************************************************** 00003000
003100* DATE      INIT  TICKET    DESCRIPTION                           00003100
003200* --------  ----  --------  ------------------------------------  00003200
003300* 01/11/96  TO    CBP-0067  ORIGINAL PROGRAM.                     00003300
003400* 08/14/97  TO    CBP-0081  ADDED FROZEN-ACCOUNT FACTOR.          00003400
003500* 02/08/99  MA    CBP-0100  Y2K - 4-DIGIT YEAR IN CUTOFF PARM.    00003500
003600* 05/30/00  MA    CBP-0109  SAMPLE TABLE RAISED TO 50 ROWS.       00003600
003700* 09/19/02  SV    CBP-0131  FLEET DASHBOARD COUNTERS ADDED.       00003700
003800* 03/04/06  PH    CBP-0165  CUTOFF TIMESTAMP MOVED TO CTL CARD.   00003800
003900* 07/21/09  RD    CBP-0189  LEVEL THRESHOLDS MATCHED TO POLICY.   00003900
004000***************************************************************** 00004000
004100 ENVIRONMENT DIVISION.                                            00004100
004200 CONFIGURATION SECTION.                                           00004200
004300 SOURCE-COMPUTER. IBM-370.                                        00004300
004400 OBJECT-COMPUTER. IBM-370.                                        00004400
004500 SPECIAL-NAMES.                                                   00004500
004600     C01 IS TOP-OF-FORM.                                          00004600
004700 INPUT-OUTPUT SECTION.                                            00004700
004800 FILE-CONTROL.                                                    00004800
004900     SELECT ACCOUNTS-IN    ASSIGN TO ACCTIN                       00004900
005000            ACCESS IS SEQUENTIAL                                  00005000
005100            FILE STATUS  IS WS-ACCTIN-STATUS.                     00005100
005200                                                                  00005200
005300     SELECT TRANSACTS-IN   ASSIGN TO TRANLOG                      00005300
005400            ACCESS IS SEQUENTIAL                                  00005400
005500            FILE STATUS  IS WS-TRANIN-STATUS.                     00005500
005600                                                                  00005600
005700     SELECT CONTROL-CARD    ASSIGN TO CBFRDPRM                    00005700
005800            ACCESS IS SEQUENTIAL                                  00005800
005900            FILE STATUS  IS WS-CBFRDPRM-STATUS.                   00005900
006000                                                                  00006000
006100     SELECT FRAUD-RPT      ASSIGN TO FRAUDRPT                     00006100
006200            ACCESS IS SEQUENTIAL                                  00006200
006300            FILE STATUS  IS WS-FRAUDRPT-STATUS.                   00006300
006400***************************************************************** 00006400
006500 DATA DIVISION.                                                   00006500
006600 FILE SECTION.                                                    00006600
006700                                                                  00006700
006800 FD  ACCOUNTS-IN                                                  00006800
006900     RECORDING MODE IS F.                                         00006900
007000 01  ACCOUNTS-IN-REC                 PIC X(140).                  00007000
007100                                                                  00007100
007200 FD  TRANSACTS-IN                                                 00007200
007300     RECORDING MODE IS F.                                         00007300
007400 01  TRANSACTS-IN-REC                PIC X(200).                  00007400
007500                                                                  00007500
007600 FD  CONTROL-CARD                                                 00007600
007700     RECORDING MODE IS F.                                         00007700
007800 01  CONTROL-CARD-REC                PIC X(19).                   00007800
007900                                                                  00007900
008000 FD  FRAUD-RPT                                                    00008000
008100     RECORDING MODE IS F.                                         00008100
008200 01  FRAUD-RPT-REC                   PIC X(132).                  00008200
008300***************************************************************** 00008300
008400 WORKING-STORAGE SECTION.                                         00008400
008500***************************************************************** 00008500
008600 COPY CBDATE.                                                     00008600
008700*                                                                 00008700
008800 01  WS-FILE-STATUSES.                                            00008800
008900     05  WS-ACCTIN-STATUS            PIC X(02) VALUE SPACES.      00008900
009000     05  WS-TRANIN-STATUS            PIC X(02) VALUE SPACES.      00009000
009100     05  WS-CBFRDPRM-STATUS          PIC X(02) VALUE SPACES.      00009100
009200     05  WS-FRAUDRPT-STATUS          PIC X(02) VALUE SPACES.      00009200
009300*                                                                 00009300
009400 01  WS-SWITCHES.                                                 00009400
009500     05  WS-ACCTIN-EOF               PIC X(01) VALUE 'N'.         00009500
009600     05  WS-TRANIN-EOF               PIC X(01) VALUE 'N'.         00009600
009700     05  PARA-NAME                   PIC X(30) VALUE SPACES.      00009700
009800*                                                                 00009800
009900 01  WS-WORK-FIELDS.                                              00009900
010000     05  WS-ACCOUNT-COUNT            PIC S9(05) COMP VALUE +0.    00010000
010100     05  WS-ACCT-MAX-ROWS            PIC S9(05) COMP VALUE +5000. 00010100
010200     05  ROW-SUB                     PIC S9(05) COMP VALUE +0.    00010200
010300     05  WS-TRAN-COUNT               PIC S9(05) COMP VALUE +0.    00010300
010400     05  WS-TRAN-MAX-ROWS            PIC S9(05) COMP VALUE +5000. 00010400
010500     05  WS-TRAN-SUB                 PIC S9(05) COMP VALUE +0.    00010500
010600     05  WS-SAMPLE-COUNT             PIC S9(03) COMP VALUE +0.    00010600
010700     05  WS-SAMPLE-MAX-ROWS          PIC S9(03) COMP VALUE +50.   00010700
010800     05  WS-SAMPLE-SUB               PIC S9(03) COMP VALUE +0.    00010800
010900     05  WS-SAMPLE-MIN-SUB           PIC S9(03) COMP VALUE +0.    00010900
011000     05  WS-FLAGGED-COUNT            PIC S9(05) COMP VALUE +0.    00011000
011100     05  WS-LARGE-COUNT              PIC S9(05) COMP VALUE +0.    00011100
011200     05  WS-RISK-SCORE               PIC S9(03) COMP VALUE +0.    00011200
011300     05  WS-FACTOR-1-PTS             PIC S9(03) COMP VALUE +0.    00011300
011400     05  WS-FACTOR-2-PTS             PIC S9(03) COMP VALUE +0.    00011400
011500     05  WS-RISK-LEVEL               PIC X(08) VALUE SPACES.      00011500
011600     05  WS-FACTOR-TEXT              PIC X(60) VALUE SPACES.      00011600
011700     05  WS-FACTOR-FLAGGED-ED        PIC ZZ9.                     00011700
011800     05  WS-FACTOR-LARGE-ED          PIC ZZ9.                     00011800
011900     05  WS-FACTOR-SAMPLE-ED         PIC ZZ9.                     00011900
012000*                                                                 00012000
012100 01  WS-CUTOFF-TIMESTAMP             PIC X(19) VALUE SPACES.      00012100
012200*                                                                 00012200
012300 01  WS-DASHBOARD-TOTALS.                                         00012300
012400     05  WS-TOTAL-FLAGGED            PIC S9(07) COMP-3 VALUE +0.  00012400
012500     05  WS-FLAGGED-LAST-24H         PIC S9(07) COMP-3 VALUE +0.  00012500
012600     05  WS-FROZEN-ACCOUNTS          PIC S9(07) COMP-3 VALUE +0.  00012600
012700     05  WS-HIGH-VALUE-TXNS          PIC S9(07) COMP-3 VALUE +0.  00012700
012800*                                                                 00012800
012900*--------------------------------------------------------------*  00012900
013000*    IN-MEMORY ACCOUNT MASTER TABLE (SAME SHAPE AS CBPOST01)   *  00013000
013100*--------------------------------------------------------------*  00013100
013200 01  WS-ACCOUNT-TABLE.                                            00013200
013300     05  WS-ACCOUNT-ENTRY OCCURS 5000 TIMES.                      00013300
013400         10  WS-ACCT-ID              PIC X(36).                   00013400
013500         10  WS-ACCT-BALANCE         PIC S9(9)V99.                00013500
013600         10  WS-ACCT-STATUS          PIC X(08).                   00013600
013700             88  WS-ACCT-IS-FROZEN   VALUE 'frozen  '.            00013700
013800*                                                                 00013800
013900*--------------------------------------------------------------*  00013900
014000*    IN-MEMORY TRANSACTION LEDGER TABLE - FULL LEDGER, USED    *  00014000
014100*    BOTH FOR PER-ACCOUNT SAMPLING AND THE FLEET DASHBOARD.    *  00014100
014200*--------------------------------------------------------------*  00014200
014300 01  WS-TRAN-TABLE.                                               00014300
014400     05  WS-TRAN-ENTRY OCCURS 5000 TIMES.                         00014400
014500         10  WS-TR-ACCOUNT-ID        PIC X(36).                   00014500
014600         10  WS-TR-AMOUNT            PIC S9(9)V99.                00014600
014700         10  WS-TR-TIMESTAMP         PIC X(19).                   00014700
014800         10  WS-TR-FRAUD-FLAG        PIC X(01).                   00014800
014900             88  WS-TR-IS-FLAGGED    VALUE 'Y'.                   00014900
015000*                                                                 00015000
015100*--------------------------------------------------------------*  00015100
015200*    PER-ACCOUNT SAMPLE TABLE - UP TO 50 MOST RECENT ENTRIES   *  00015200
015300*    FOR THE ACCOUNT CURRENTLY BEING SCORED.                   *  00015300
015400*--------------------------------------------------------------*  00015400
015500 01  WS-SAMPLE-TABLE.                                             00015500
015600     05  WS-SAMPLE-ENTRY OCCURS 50 TIMES.                         00015600
015700         10  WS-SAMP-AMOUNT          PIC S9(9)V99.                00015700
015800         10  WS-SAMP-TIMESTAMP       PIC X(19).                   00015800
015900         10  WS-SAMP-FRAUD-FLAG      PIC X(01).                   00015900
016000*                                                                 00016000
016100 COPY CBTRAN.                                                     00016100
016200 COPY CBACCT.                                                     00016200
016300*                                                                 00016300
016400*--------------------------------------------------------------*  00016400
016500*    ALTERNATE VIEWS (REDEFINES)                                * 00016500
016600*--------------------------------------------------------------*  00016600
016700 01  WS-RISK-SCORE-DISPLAY           PIC S9(03) COMP-3.           00016700
016800 01  WS-RISK-SCORE-EDIT REDEFINES                                 00016800
016900     WS-RISK-SCORE-DISPLAY           PIC X(02).                   00016900
017000*                                                                 00017000
017100 01  WS-DASHBOARD-DISPLAY-AREA.                                   00017100
017200     05  WS-TOTAL-FLAGGED-D          PIC S9(07) COMP-3.           00017200
017300     05  WS-FLAGGED-LAST-24H-D       PIC S9(07) COMP-3.           00017300
017400     05  WS-FROZEN-ACCOUNTS-D        PIC S9(07) COMP-3.           00017400
017500     05  WS-HIGH-VALUE-TXNS-D        PIC S9(07) COMP-3.           00017500
017600 01  WS-DASHBOARD-EDIT-AREA REDEFINES                             00017600
017700     WS-DASHBOARD-DISPLAY-AREA       PIC X(28).                   00017700
017800*                                                                 00017800
017900 01  WS-CUTOFF-GROUP.                                             00017900
018000     05  WS-CUTOFF-FIELDS            PIC X(19).                   00018000
018100 01  WS-CUTOFF-GROUP-R REDEFINES                                  00018100
018200     WS-CUTOFF-GROUP                 PIC X(19).                   00018200
018300*                                                                 00018300
018400*--------------------------------------------------------------*  00018400
018500*    PRINT LINES                                                * 00018500
018600*--------------------------------------------------------------*  00018600
018700 01  RPT-HEADER1.                                                 00018700
018800     05  FILLER                      PIC X(40)                    00018800
018900         VALUE 'CLOUDBANK FRAUD RISK DASHBOARD        '.          00018900
019000     05  FILLER                      PIC X(92) VALUE SPACES.      00019000
019100*                                                                 00019100
019200 01  RPT-DASH-LINE1.                                              00019200
019300     05  FILLER                      PIC X(30)                    00019300
019400         VALUE 'TOTAL FLAGGED TRANSACTIONS:  '.                   00019400
019500     05  RPT-DASH-TOTFLAG            PIC ZZZ,ZZ9.                 00019500
019600     05  FILLER                      PIC X(95) VALUE SPACES.      00019600
019700*                                                                 00019700
019800 01  RPT-DASH-LINE2.                                              00019800
019900     05  FILLER                      PIC X(30)                    00019900
020000         VALUE 'FLAGGED IN CUTOFF WINDOW:    '.                   00020000
020100     05  RPT-DASH-24H                PIC ZZZ,ZZ9.                 00020100
020200     05  FILLER                      PIC X(95) VALUE SPACES.      00020200
020300*                                                                 00020300
020400 01  RPT-DASH-LINE3.                                              00020400
020500     05  FILLER                      PIC X(30)                    00020500
020600         VALUE 'FROZEN ACCOUNTS:             '.                   00020600
020700     05  RPT-DASH-FROZEN             PIC ZZZ,ZZ9.                 00020700
020800     05  FILLER                      PIC X(95) VALUE SPACES.      00020800
020900*                                                                 00020900
021000 01  RPT-DASH-LINE4.                                              00021000
021100     05  FILLER                      PIC X(30)                    00021100
021200         VALUE 'HIGH-VALUE TRANSACTIONS:     '.                   00021200
021300     05  RPT-DASH-HIVAL              PIC ZZZ,ZZ9.                 00021300
021400     05  FILLER                      PIC X(95) VALUE SPACES.      00021400
021500*                                                                 00021500
021600 01  RPT-ACCOUNT-LINE.                                            00021600
021700     05  RPT-ACCT-8                  PIC X(09) VALUE SPACES.      00021700
021800     05  RPT-SCORE                   PIC ZZ9.                     00021800
021900     05  FILLER                      PIC X(01) VALUE SPACES.      00021900
022000     05  RPT-LEVEL                   PIC X(09) VALUE SPACES.      00022000
022100     05  RPT-FLAGGED                 PIC ZZ9.                     00022100
022200     05  FILLER                      PIC X(01) VALUE SPACES.      00022200
022300     05  RPT-SAMPLED                 PIC ZZ9.                     00022300
022400     05  FILLER                      PIC X(02) VALUE SPACES.      00022400
022500     05  RPT-FACTORS                 PIC X(60) VALUE SPACES.      00022500
022600     05  FILLER                      PIC X(48) VALUE SPACES.      00022600
022700***************************************************************** 00022700
022800 PROCEDURE DIVISION.                                              00022800
022900***************************************************************** 00022900
023000 000-MAIN.                                                        00023000
023100     ACCEPT CB-CURRENT-DATE FROM DATE.                            00023100
023200     ACCEPT CB-CURRENT-TIME FROM TIME.                            00023200
023300     DISPLAY 'CBFRD01 STARTED ' CB-CURRENT-DATE.                  00023300
023400                                                                  00023400
023500     PERFORM 700-OPEN-FILES.                                      00023500
023600     PERFORM 710-READ-CONTROL-CARD.                               00023600
023700     PERFORM 100-LOAD-ACCOUNTS.                                   00023700
023800     PERFORM 200-LOAD-TRANSACTIONS.                               00023800
023900     PERFORM 800-INIT-REPORT.                                     00023900
024000     PERFORM 400-DASHBOARD-STATS.                                 00024000
024100     PERFORM 850-WRITE-DASHBOARD.                                 00024100
024200     PERFORM 300-SCORE-ACCOUNTS.                                  00024200
024300     PERFORM 790-CLOSE-FILES.                                     00024300
024400                                                                  00024400
024500     DISPLAY 'CBFRD01 ENDED, ACCOUNTS SCORED=' WS-ACCOUNT-COUNT.  00024500
024600     GOBACK.                                                      00024600
024700*                                                                 00024700
024800 100-LOAD-ACCOUNTS.                                               00024800
024900     MOVE '100-LOAD-ACCOUNTS' TO PARA-NAME.                       00024900
025000     PERFORM 110-READ-ACCOUNT-IN.                                 00025000
025100     PERFORM 120-STORE-ACCOUNT-ROW                                00025100
025200             UNTIL WS-ACCTIN-EOF = 'Y'.                           00025200
025300 100-EXIT.                                                        00025300
025400     EXIT.                                                        00025400
025500*                                                                 00025500
025600 110-READ-ACCOUNT-IN.                                             00025600
025700     MOVE 'N' TO WS-ACCTIN-EOF.                                   00025700
025800     READ ACCOUNTS-IN                                             00025800
025900         AT END                                                   00025900
026000             MOVE 'Y' TO WS-ACCTIN-EOF                            00026000
026100     END-READ.                                                    00026100
026200     IF WS-ACCTIN-EOF NOT = 'Y'                                   00026200
026300         MOVE ACCOUNTS-IN-REC TO CB-ACCOUNT-REC                   00026300
026400     END-IF.                                                      00026400
026500 110-EXIT.                                                        00026500
026600     EXIT.                                                        00026600
026700*                                                                 00026700
026800 120-STORE-ACCOUNT-ROW.                                           00026800
026900     IF WS-ACCOUNT-COUNT >= WS-ACCT-MAX-ROWS                      00026900
027000         DISPLAY 'CBFRD01 - ACCOUNT TABLE FULL, ABEND'            00027000
027100         MOVE 16 TO RETURN-CODE                                   00027100
027200         GOBACK                                                   00027200
027300     END-IF.                                                      00027300
027400     ADD 1 TO WS-ACCOUNT-COUNT.                                   00027400
027500     MOVE CB-ACCT-ID      TO WS-ACCT-ID(WS-ACCOUNT-COUNT).        00027500
027600     MOVE CB-ACCT-BALANCE TO WS-ACCT-BALANCE(WS-ACCOUNT-COUNT).   00027600
027700     MOVE CB-ACCT-STATUS  TO WS-ACCT-STATUS(WS-ACCOUNT-COUNT).    00027700
027800     PERFORM 110-READ-ACCOUNT-IN.                                 00027800
027900 120-EXIT.                                                        00027900
028000     EXIT.                                                        00028000
028100*                                                                 00028100
028200 200-LOAD-TRANSACTIONS.                                           00028200
028300     MOVE '200-LOAD-TRANSACTIONS' TO PARA-NAME.                   00028300
028400     PERFORM 210-READ-TRAN-IN.                                    00028400
028500     PERFORM 220-STORE-TRAN-ROW                                   00028500
028600             UNTIL WS-TRANIN-EOF = 'Y'.                           00028600
028700 200-EXIT.                                                        00028700
028800     EXIT.                                                        00028800
028900*                                                                 00028900
029000 210-READ-TRAN-IN.                                                00029000
029100     MOVE 'N' TO WS-TRANIN-EOF.                                   00029100
029200     READ TRANSACTS-IN                                            00029200
029300         AT END                                                   00029300
029400             MOVE 'Y' TO WS-TRANIN-EOF                            00029400
029500     END-READ.                                                    00029500
029600     IF WS-TRANIN-EOF NOT = 'Y'                                   00029600
029700         MOVE TRANSACTS-IN-REC TO CB-TRANSACTION-REC              00029700
029800     END-IF.                                                      00029800
029900 210-EXIT.                                                        00029900
030000     EXIT.                                                        00030000
030100*                                                                 00030100
030200 220-STORE-TRAN-ROW.                                              00030200
030300     IF WS-TRAN-COUNT >= WS-TRAN-MAX-ROWS                         00030300
030400         DISPLAY 'CBFRD01 - TRANSACTION TABLE FULL, ABEND'        00030400
030500         MOVE 16 TO RETURN-CODE                                   00030500
030600         GOBACK                                                   00030600
030700     END-IF.                                                      00030700
030800     ADD 1 TO WS-TRAN-COUNT.                                      00030800
030900     MOVE CB-TRAN-ACCOUNT-ID TO WS-TR-ACCOUNT-ID(WS-TRAN-COUNT).  00030900
031000     MOVE CB-TRAN-AMOUNT     TO WS-TR-AMOUNT(WS-TRAN-COUNT).      00031000
031100     MOVE CB-TRAN-TIMESTAMP  TO WS-TR-TIMESTAMP(WS-TRAN-COUNT).   00031100
031200     MOVE CB-TRAN-FRAUD-FLAG TO WS-TR-FRAUD-FLAG(WS-TRAN-COUNT).  00031200
031300     PERFORM 210-READ-TRAN-IN.                                    00031300
031400 220-EXIT.                                                        00031400
031500     EXIT.                                                        00031500
031600*                                                                 00031600
031700 300-SCORE-ACCOUNTS.                                              00031700
031800     MOVE '300-SCORE-ACCOUNTS' TO PARA-NAME.                      00031800
031900     PERFORM 310-SCORE-ONE-ACCOUNT                                00031900
032000             VARYING ROW-SUB FROM 1 BY 1                          00032000
032100             UNTIL ROW-SUB > WS-ACCOUNT-COUNT.                    00032100
032200 300-EXIT.                                                        00032200
032300     EXIT.                                                        00032300
032400*                                                                 00032400
032500 310-SCORE-ONE-ACCOUNT.                                           00032500
032600     PERFORM 320-BUILD-SAMPLE.                                    00032600
032700     PERFORM 360-COMPUTE-FACTORS.                                 00032700
032800     PERFORM 870-WRITE-ACCOUNT-LINE.                              00032800
032900 310-EXIT.                                                        00032900
033000     EXIT.                                                        00033000
033100*                                                                 00033100
033200 320-BUILD-SAMPLE.                                                00033200
033300*    SELECTS THE UP-TO-50 MOST RECENT LEDGER ENTRIES FOR THE      00033300
033400*    ACCOUNT CURRENTLY AT ROW-SUB, BY A SINGLE SCAN OF THE        00033400
033500*    FULL TRANSACTION TABLE, REPLACING THE OLDEST SAMPLE ROW      00033500
033600*    WHENEVER THE SAMPLE IS FULL AND A NEWER ROW IS SEEN.         00033600
033700     MOVE ZERO TO WS-SAMPLE-COUNT.                                00033700
033800     MOVE ZERO TO WS-SAMPLE-MIN-SUB.                              00033800
033900     PERFORM 330-SAMPLE-ONE-TRAN                                  00033900
034000             VARYING WS-TRAN-SUB FROM 1 BY 1                      00034000
034100             UNTIL WS-TRAN-SUB > WS-TRAN-COUNT.                   00034100
034200 320-EXIT.                                                        00034200
034300     EXIT.                                                        00034300
034400*                                                                 00034400
034500 330-SAMPLE-ONE-TRAN.                                             00034500
034600     IF WS-TR-ACCOUNT-ID(WS-TRAN-SUB) NOT = WS-ACCT-ID(ROW-SUB)   00034600
034700         GO TO 330-EXIT                                           00034700
034800     END-IF.                                                      00034800
034900                                                                  00034900
035000     IF WS-SAMPLE-COUNT < WS-SAMPLE-MAX-ROWS                      00035000
035100         ADD 1 TO WS-SAMPLE-COUNT                                 00035100
035200         MOVE WS-TR-AMOUNT(WS-TRAN-SUB)                           00035200
035300                             TO WS-SAMP-AMOUNT(WS-SAMPLE-COUNT)   00035300
035400         MOVE WS-TR-TIMESTAMP(WS-TRAN-SUB)                        00035400
035500                             TO WS-SAMP-TIMESTAMP(WS-SAMPLE-COUNT)00035500
035600         MOVE WS-TR-FRAUD-FLAG(WS-TRAN-SUB) TO                    00035600
035700             WS-SAMP-FRAUD-FLAG(WS-SAMPLE-COUNT)                  00035700
035800         IF WS-SAMPLE-COUNT = WS-SAMPLE-MAX-ROWS                  00035800
035900             PERFORM 340-FIND-SAMPLE-MIN                          00035900
036000         END-IF                                                   00036000
036100         GO TO 330-EXIT                                           00036100
036200     END-IF.                                                      00036200
036300                                                                  00036300
036400     IF WS-TR-TIMESTAMP(WS-TRAN-SUB) >                            00036400
036500        WS-SAMP-TIMESTAMP(WS-SAMPLE-MIN-SUB)                      00036500
036600         MOVE WS-TR-AMOUNT(WS-TRAN-SUB)                           00036600
036700                         TO WS-SAMP-AMOUNT(WS-SAMPLE-MIN-SUB)     00036700
036800         MOVE WS-TR-TIMESTAMP(WS-TRAN-SUB)                        00036800
036900                         TO WS-SAMP-TIMESTAMP(WS-SAMPLE-MIN-SUB)  00036900
037000         MOVE WS-TR-FRAUD-FLAG(WS-TRAN-SUB)                       00037000
037100                         TO WS-SAMP-FRAUD-FLAG(WS-SAMPLE-MIN-SUB) 00037100
037200         PERFORM 340-FIND-SAMPLE-MIN                              00037200
037300     END-IF.                                                      00037300
037400 330-EXIT.                                                        00037400
037500     EXIT.                                                        00037500
037600*                                                                 00037600
037700 340-FIND-SAMPLE-MIN.                                             00037700
037800     MOVE 1 TO WS-SAMPLE-MIN-SUB.                                 00037800
037900     PERFORM 345-TEST-ONE-SAMPLE-ROW                              00037900
038000             VARYING WS-SAMPLE-SUB FROM 2 BY 1                    00038000
038100             UNTIL WS-SAMPLE-SUB > WS-SAMPLE-COUNT.               00038100
038200 340-EXIT.                                                        00038200
038300     EXIT.                                                        00038300
038400*                                                                 00038400
038500 345-TEST-ONE-SAMPLE-ROW.                                         00038500
038600     IF WS-SAMP-TIMESTAMP(WS-SAMPLE-SUB) <                        00038600
038700        WS-SAMP-TIMESTAMP(WS-SAMPLE-MIN-SUB)                      00038700
038800         MOVE WS-SAMPLE-SUB TO WS-SAMPLE-MIN-SUB                  00038800
038900     END-IF.                                                      00038900
039000 345-EXIT.                                                        00039000
039100     EXIT.                                                        00039100
039200*                                                                 00039200
039300 360-COMPUTE-FACTORS.                                             00039300
039400     MOVE ZERO TO WS-FLAGGED-COUNT.                               00039400
039500     MOVE ZERO TO WS-LARGE-COUNT.                                 00039500
039600     MOVE ZERO TO WS-RISK-SCORE.                                  00039600
039700     MOVE ZERO TO WS-FACTOR-1-PTS.                                00039700
039800     MOVE ZERO TO WS-FACTOR-2-PTS.                                00039800
039900     MOVE SPACES TO WS-FACTOR-TEXT.                               00039900
040000                                                                  00040000
040100     IF WS-SAMPLE-COUNT = ZERO                                    00040100
040200         MOVE 'low     ' TO WS-RISK-LEVEL                         00040200
040300         GO TO 360-EXIT                                           00040300
040400     END-IF.                                                      00040400
040500                                                                  00040500
040600     PERFORM 365-TALLY-ONE-SAMPLE-ROW                             00040600
040700             VARYING WS-SAMPLE-SUB FROM 1 BY 1                    00040700
040800             UNTIL WS-SAMPLE-SUB > WS-SAMPLE-COUNT.               00040800
040900                                                                  00040900
041000     IF WS-FLAGGED-COUNT > ZERO                                   00041000
041100         COMPUTE WS-FACTOR-1-PTS = WS-FLAGGED-COUNT * 15          00041100
041200         IF WS-FACTOR-1-PTS > 40                                  00041200
041300             MOVE 40 TO WS-FACTOR-1-PTS                           00041300
041400         END-IF                                                   00041400
041500         ADD WS-FACTOR-1-PTS TO WS-RISK-SCORE                     00041500
041600     END-IF.                                                      00041600
041700                                                                  00041700
041800     IF WS-LARGE-COUNT > ZERO                                     00041800
041900         COMPUTE WS-FACTOR-2-PTS = WS-LARGE-COUNT * 10            00041900
042000         IF WS-FACTOR-2-PTS > 30                                  00042000
042100             MOVE 30 TO WS-FACTOR-2-PTS                           00042100
042200         END-IF                                                   00042200
042300         ADD WS-FACTOR-2-PTS TO WS-RISK-SCORE                     00042300
042400     END-IF.                                                      00042400
042500                                                                  00042500
042600     IF WS-SAMPLE-COUNT > 30                                      00042600
042700         ADD 20 TO WS-RISK-SCORE                                  00042700
042800     END-IF.                                                      00042800
042900                                                                  00042900
043000     IF WS-ACCT-IS-FROZEN(ROW-SUB)                                00043000
043100         ADD 50 TO WS-RISK-SCORE                                  00043100
043200     END-IF.                                                      00043200
043300                                                                  00043300
043400     IF WS-RISK-SCORE > 100                                       00043400
043500         MOVE 100 TO WS-RISK-SCORE                                00043500
043600     END-IF.                                                      00043600
043700                                                                  00043700
043800     EVALUATE TRUE                                                00043800
043900         WHEN WS-RISK-SCORE >= 75                                 00043900
044000             MOVE 'critical' TO WS-RISK-LEVEL                     00044000
044100         WHEN WS-RISK-SCORE >= 50                                 00044100
044200             MOVE 'high    ' TO WS-RISK-LEVEL                     00044200
044300         WHEN WS-RISK-SCORE >= 25                                 00044300
044400             MOVE 'medium  ' TO WS-RISK-LEVEL                     00044400
044500         WHEN OTHER                                               00044500
044600             MOVE 'low     ' TO WS-RISK-LEVEL                     00044600
044700     END-EVALUATE.                                                00044700
044800                                                                  00044800
044900     MOVE WS-FLAGGED-COUNT TO WS-FACTOR-FLAGGED-ED.               00044900
045000     MOVE WS-LARGE-COUNT   TO WS-FACTOR-LARGE-ED.                 00045000
045100     MOVE WS-SAMPLE-COUNT  TO WS-FACTOR-SAMPLE-ED.                00045100
045200     STRING 'FLAGGED=' DELIMITED BY SIZE                          00045200
045300            WS-FACTOR-FLAGGED-ED DELIMITED BY SIZE                00045300
045400            ' LARGE='  DELIMITED BY SIZE                          00045400
045500            WS-FACTOR-LARGE-ED DELIMITED BY SIZE                  00045500
045600            ' SAMPLE=' DELIMITED BY SIZE                          00045600
045700            WS-FACTOR-SAMPLE-ED DELIMITED BY SIZE                 00045700
045800            INTO WS-FACTOR-TEXT.                                  00045800
045900 360-EXIT.                                                        00045900
046000     EXIT.                                                        00046000
046100*                                                                 00046100
046200 365-TALLY-ONE-SAMPLE-ROW.                                        00046200
046300     IF WS-SAMP-FRAUD-FLAG(WS-SAMPLE-SUB) = 'Y'                   00046300
046400         ADD 1 TO WS-FLAGGED-COUNT                                00046400
046500     END-IF.                                                      00046500
046600     IF WS-SAMP-AMOUNT(WS-SAMPLE-SUB) > 10000                     00046600
046700         ADD 1 TO WS-LARGE-COUNT                                  00046700
046800     END-IF.                                                      00046800
046900 365-EXIT.                                                        00046900
047000     EXIT.                                                        00047000
047100*                                                                 00047100
047200 400-DASHBOARD-STATS.                                             00047200
047300     MOVE '400-DASHBOARD-STATS' TO PARA-NAME.                     00047300
047400     MOVE ZERO TO WS-TOTAL-FLAGGED.                               00047400
047500     MOVE ZERO TO WS-FLAGGED-LAST-24H.                            00047500
047600     MOVE ZERO TO WS-FROZEN-ACCOUNTS.                             00047600
047700     MOVE ZERO TO WS-HIGH-VALUE-TXNS.                             00047700
047800                                                                  00047800
047900     PERFORM 410-TALLY-ONE-TRAN                                   00047900
048000             VARYING WS-TRAN-SUB FROM 1 BY 1                      00048000
048100             UNTIL WS-TRAN-SUB > WS-TRAN-COUNT.                   00048100
048200                                                                  00048200
048300     PERFORM 420-TALLY-ONE-ACCOUNT                                00048300
048400             VARYING ROW-SUB FROM 1 BY 1                          00048400
048500             UNTIL ROW-SUB > WS-ACCOUNT-COUNT.                    00048500
048600 400-EXIT.                                                        00048600
048700     EXIT.                                                        00048700
048800*                                                                 00048800
048900 410-TALLY-ONE-TRAN.                                              00048900
049000     IF WS-TR-FRAUD-FLAG(WS-TRAN-SUB) = 'Y'                       00049000
049100         ADD 1 TO WS-TOTAL-FLAGGED                                00049100
049200         IF WS-TR-TIMESTAMP(WS-TRAN-SUB) >= WS-CUTOFF-TIMESTAMP   00049200
049300             ADD 1 TO WS-FLAGGED-LAST-24H                         00049300
049400         END-IF                                                   00049400
049500     END-IF.                                                      00049500
049600     IF WS-TR-AMOUNT(WS-TRAN-SUB) > 10000                         00049600
049700         ADD 1 TO WS-HIGH-VALUE-TXNS                              00049700
049800     END-IF.                                                      00049800
049900 410-EXIT.                                                        00049900
050000     EXIT.                                                        00050000
050100*                                                                 00050100
050200 420-TALLY-ONE-ACCOUNT.                                           00050200
050300     IF WS-ACCT-IS-FROZEN(ROW-SUB)                                00050300
050400         ADD 1 TO WS-FROZEN-ACCOUNTS                              00050400
050500     END-IF.                                                      00050500
050600 420-EXIT.                                                        00050600
050700     EXIT.                                                        00050700
050800*                                                                 00050800
050900 700-OPEN-FILES.                                                  00050900
051000     OPEN INPUT  ACCOUNTS-IN                                      00051000
051100                 TRANSACTS-IN                                     00051100
051200                 CONTROL-CARD                                     00051200
051300          OUTPUT FRAUD-RPT.                                       00051300
051400     IF WS-ACCTIN-STATUS NOT = '00'                               00051400
051500         DISPLAY 'CBFRD01 - ERROR OPENING ACCOUNTS-IN'            00051500
051600     END-IF.                                                      00051600
051700 700-EXIT.                                                        00051700
051800     EXIT.                                                        00051800
051900*                                                                 00051900
052000 710-READ-CONTROL-CARD.                                           00052000
052100*    CBFRDPRM CARD 1: THE FRAUD-WINDOW CUTOFF TIMESTAMP, COLS     00052100
052200*    1-19, FORMAT YYYY-MM-DD HH:MM:SS.  TRANSACTIONS TIMESTAMPED  00052200
052300*    AT OR AFTER THIS CUTOFF ARE "IN THE LAST 24 HOURS".          00052300
052400     READ CONTROL-CARD                                            00052400
052500         AT END                                                   00052500
052600             MOVE SPACES TO WS-CUTOFF-TIMESTAMP                   00052600
052700     END-READ.                                                    00052700
052800     IF WS-CBFRDPRM-STATUS = '00'                                 00052800
052900         MOVE CONTROL-CARD-REC TO WS-CUTOFF-TIMESTAMP             00052900
053000     END-IF.                                                      00053000
053100 710-EXIT.                                                        00053100
053200     EXIT.                                                        00053200
053300*                                                                 00053300
053400 790-CLOSE-FILES.                                                 00053400
053500     CLOSE ACCOUNTS-IN  TRANSACTS-IN  CONTROL-CARD  FRAUD-RPT.    00053500
053600 790-EXIT.                                                        00053600
053700     EXIT.                                                        00053700
053800*                                                                 00053800
053900 800-INIT-REPORT.                                                 00053900
054000     WRITE FRAUD-RPT-REC FROM RPT-HEADER1.                        00054000
054100 800-EXIT.                                                        00054100
054200     EXIT.                                                        00054200
054300*                                                                 00054300
054400 850-WRITE-DASHBOARD.                                             00054400
054500     MOVE WS-TOTAL-FLAGGED    TO RPT-DASH-TOTFLAG.                00054500
054600     WRITE FRAUD-RPT-REC FROM RPT-DASH-LINE1.                     00054600
054700     MOVE WS-FLAGGED-LAST-24H TO RPT-DASH-24H.                    00054700
054800     WRITE FRAUD-RPT-REC FROM RPT-DASH-LINE2.                     00054800
054900     MOVE WS-FROZEN-ACCOUNTS  TO RPT-DASH-FROZEN.                 00054900
055000     WRITE FRAUD-RPT-REC FROM RPT-DASH-LINE3.                     00055000
055100     MOVE WS-HIGH-VALUE-TXNS  TO RPT-DASH-HIVAL.                  00055100
055200     WRITE FRAUD-RPT-REC FROM RPT-DASH-LINE4.                     00055200
055300 850-EXIT.                                                        00055300
055400     EXIT.                                                        00055400
055500*                                                                 00055500
055600 870-WRITE-ACCOUNT-LINE.                                          00055600
055700     MOVE SPACES              TO RPT-ACCOUNT-LINE.                00055700
055800     MOVE WS-ACCT-ID(ROW-SUB)(1:8) TO RPT-ACCT-8.                 00055800
055900     MOVE WS-RISK-SCORE        TO RPT-SCORE.                      00055900
056000     MOVE WS-RISK-LEVEL        TO RPT-LEVEL.                      00056000
056100     MOVE WS-FLAGGED-COUNT     TO RPT-FLAGGED.                    00056100
056200     MOVE WS-SAMPLE-COUNT      TO RPT-SAMPLED.                    00056200
056300     MOVE WS-FACTOR-TEXT       TO RPT-FACTORS.                    00056300
056400     WRITE FRAUD-RPT-REC FROM RPT-ACCOUNT-LINE.                   00056400
056500 870-EXIT.                                                        00056500
056600     EXIT.                                                        00056600

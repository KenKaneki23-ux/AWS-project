000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF CLOUDBANK SYSTEMS GROUP        00000200
000300***************************************************************** 00000300
000400 IDENTIFICATION DIVISION.                                         00000400
000500 PROGRAM-ID.    CBPOST01.                                         00000500
000600 AUTHOR.        R. DELACRUZ.                                      00000600
000700 INSTALLATION.  CLOUDBANK SYSTEMS GROUP - BATCH OPERATIONS.       00000700
000800 DATE-WRITTEN.  09/14/1994.                                       00000800
000900 DATE-COMPILED.                                                   00000900
001000 SECURITY.      CLOUDBANK INTERNAL USE ONLY.                      00001000
001100*                                                                 00001100
001200* PROGRAM:  CBPOST01                                              00001200
001300*                                                                 00001300
001400* TRANSACTION POSTING ENGINE.  READS THE ACCOUNTS MASTER INTO     00001400
001500* A WORKING-STORAGE TABLE, THEN APPLIES THE DAY'S TRANSACTION     00001500
001600* REQUEST FILE AGAINST IT ONE REQUEST AT A TIME -- DEPOSITS,      00001600
001700* WITHDRAWALS AND TRANSFERS.  VALID REQUESTS ARE POSTED AND       00001700
001800* APPENDED TO THE TRANSACTION LEDGER; INVALID REQUESTS ARE        00001800
001900* WRITTEN TO THE REJECTIONS FILE WITH A REASON AND DO NOT         00001900
002000* CHANGE ANY BALANCE.  AT END OF RUN THE UPDATED ACCOUNTS         00002000
002100* MASTER IS REWRITTEN AND A POSTING SUMMARY IS PRINTED.           00002100
002200*                                                                 00002200
002300* THIS IS A GOOD CASE FOR DEBUGGING LAB -- CAN BE MADE TO ABEND   00002300
002400* WITH A TRANSACTION REQUEST FILE LARGER THAN WS-ACCT-MAX-ROWS.   00002400
002500***************************************************************** 00002500
002600*                    C H A N G E    L O G                         00002600
002700***************************************************************** 00002700
002800* DATE      INIT  TICKET    DESCRIPTION                           00002800
002900* --------  ----  --------  ------------------------------------  00002900
003000* 09/14/94  RD    CBP-0041  ORIGINAL PROGRAM.                     00003000
003100* 02/02/95  RD    CBP-0048  ADDED TRANSFER REQUEST TYPE.          00003100
003200* 03/02/95  RD    CBP-0041  CREATED-AT REDEFINES ADDED TO CBACCT. 00003200
003300* 06/19/96  MA    CBP-0077  REJECTED-REQUEST REPORT LINE ADDED.   00003300
003400* 02/08/99  TO    CBP-0099  Y2K - 4-DIGIT YEAR IN ALL TIMESTAMPS. 00003400
003500* 07/11/01  SV    CBP-0118  FRAUD-FLAG DEFAULTED N ON NEW TRANS.  00003500
003600* 04/03/03  JK     CBP-0144  TABLE-FULL CHECK ON ACCOUNT LOAD.    00003600
003700* 11/14/05  PH    CBP-0161  REJECT REASON TEXT MATCHED TO SPEC.   00003700
003800* 08/30/08  RD    CBP-0183  REVIEWED FOR SOX COMPLIANCE - NO CHG. 00003800
003900* 01/22/12  LM    CBP-0206  ADDED POSTING SUMMARY COUNTS.         00003900
004000***************************************************************** 00004000
004100 ENVIRONMENT DIVISION.                                            00004100
004200 CONFIGURATION SECTION.                                           00004200
004300 SOURCE-COMPUTER. IBM-370.                                        00004300
004400 OBJECT-COMPUTER. IBM-370.                                        00004400
004500 SPECIAL-NAMES.                                                   00004500
004600     C01 IS TOP-OF-FORM.                                          00004600
004700 INPUT-OUTPUT SECTION.                                            00004700
004800 FILE-CONTROL.                                                    00004800
004900     SELECT ACCOUNTS-IN   ASSIGN TO ACCTIN                        00004900
005000            ACCESS IS SEQUENTIAL                                  00005000
005100            FILE STATUS  IS WS-ACCTIN-STATUS.                     00005100
005200                                                                  00005200
005300     SELECT ACCOUNTS-OUT  ASSIGN TO ACCTOUT                       00005300
005400            ACCESS IS SEQUENTIAL                                  00005400
005500            FILE STATUS  IS WS-ACCTOUT-STATUS.                    00005500
005600                                                                  00005600
005700     SELECT TRAN-REQUESTS ASSIGN TO TRANREQ                       00005700
005800            ACCESS IS SEQUENTIAL                                  00005800
005900            FILE STATUS  IS WS-TRANREQ-STATUS.                    00005900
006000                                                                  00006000
006100     SELECT TRAN-LEDGER   ASSIGN TO TRANLOG                       00006100
006200            ACCESS IS SEQUENTIAL                                  00006200
006300            FILE STATUS  IS WS-TRANLOG-STATUS.                    00006300
006400                                                                  00006400
006500     SELECT REJECT-FILE   ASSIGN TO REJLIST                       00006500
006600            ACCESS IS SEQUENTIAL                                  00006600
006700            FILE STATUS  IS WS-REJLIST-STATUS.                    00006700
006800                                                                  00006800
006900     SELECT SUMMARY-FILE  ASSIGN TO POSTRPT                       00006900
007000            ACCESS IS SEQUENTIAL                                  00007000
007100            FILE STATUS  IS WS-POSTRPT-STATUS.                    00007100
007200***************************************************************** 00007200
007300 DATA DIVISION.                                                   00007300
007400 FILE SECTION.                                                    00007400
007500                                                                  00007500
007600 FD  ACCOUNTS-IN                                                  00007600
007700     RECORDING MODE IS F                                          00007700
007800     BLOCK CONTAINS 0 RECORDS.                                    00007800
007900 01  ACCOUNTS-IN-REC                 PIC X(140).                  00007900
008000                                                                  00008000
008100 FD  ACCOUNTS-OUT                                                 00008100
008200     RECORDING MODE IS F                                          00008200
008300     BLOCK CONTAINS 0 RECORDS.                                    00008300
008400 01  ACCOUNTS-OUT-REC                PIC X(140).                  00008400
008500                                                                  00008500
008600 FD  TRAN-REQUESTS                                                00008600
008700     RECORDING MODE IS F.                                         00008700
008800 01  TRAN-REQUESTS-REC               PIC X(140).                  00008800
008900                                                                  00008900
009000 FD  TRAN-LEDGER                                                  00009000
009100     RECORDING MODE IS F.                                         00009100
009200 01  TRAN-LEDGER-REC                 PIC X(200).                  00009200
009300                                                                  00009300
009400 FD  REJECT-FILE                                                  00009400
009500     RECORDING MODE IS F.                                         00009500
009600 01  REJECT-FILE-REC                 PIC X(132).                  00009600
009700                                                                  00009700
009800 FD  SUMMARY-FILE                                                 00009800
009900     RECORDING MODE IS F.                                         00009900
010000 01  SUMMARY-FILE-REC                PIC X(132).                  00010000
010100***************************************************************** 00010100
010200 WORKING-STORAGE SECTION.                                         00010200
010300***************************************************************** 00010300
010400 COPY CBDATE.                                                     00010400
010500*                                                                 00010500
010600 01  WS-FILE-STATUSES.                                            00010600
010700     05  WS-ACCTIN-STATUS            PIC X(02) VALUE SPACES.      00010700
010800     05  WS-ACCTOUT-STATUS           PIC X(02) VALUE SPACES.      00010800
010900     05  WS-TRANREQ-STATUS           PIC X(02) VALUE SPACES.      00010900
011000     05  WS-TRANLOG-STATUS           PIC X(02) VALUE SPACES.      00011000
011100     05  WS-REJLIST-STATUS           PIC X(02) VALUE SPACES.      00011100
011200     05  WS-POSTRPT-STATUS           PIC X(02) VALUE SPACES.      00011200
011300*                                                                 00011300
011400 01  WS-SWITCHES.                                                 00011400
011500     05  WS-TRANREQ-EOF              PIC X(01) VALUE 'N'.         00011500
011600         88  TRANREQ-EOF             VALUE 'Y'.                   00011600
011700     05  WS-REQUEST-VALID-SW         PIC X(01) VALUE 'Y'.         00011700
011800         88  REQUEST-VALID           VALUE 'Y'.                   00011800
011900         88  REQUEST-INVALID         VALUE 'N'.                   00011900
012000     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.         00012000
012100         88  SOURCE-ACCT-FOUND       VALUE 'Y'.                   00012100
012200     05  WS-ACCTIN-EOF               PIC X(01) VALUE 'N'.         00012200
012300*                                                                 00012300
012400 01  WS-WORK-FIELDS.                                              00012400
012500     05  WS-ACCOUNT-COUNT            PIC S9(05) COMP VALUE +0.    00012500
012600     05  WS-ACCT-MAX-ROWS            PIC S9(05) COMP VALUE +5000. 00012600
012700     05  WS-ACCT-IDX                 PIC S9(05) COMP VALUE +0.    00012700
012800     05  WS-ACCT-TBL-NDX-SAVE        PIC S9(05) COMP VALUE +0.    00012800
012900     05  WS-SOURCE-IDX               PIC S9(05) COMP VALUE +0.    00012900
013000     05  WS-TARGET-IDX               PIC S9(05) COMP VALUE +0.    00013000
013100     05  WS-SEARCH-KEY                PIC X(36) VALUE SPACES.     00013100
013200     05  WS-SRC-FOUND-HOLD           PIC X(01) VALUE 'N'.         00013200
013300     05  WS-TGT-FOUND-HOLD           PIC X(01) VALUE 'N'.         00013300
013400     05  WS-REJECT-REASON            PIC X(40) VALUE SPACES.      00013400
013500     05  WS-TRAN-SEQ-NO              PIC 9(10) VALUE ZERO.        00013500
013600     05  WS-TRAN-SEQ-NO-EDIT         PIC 9(10).                   00013600
013700*                                                                 00013700
013800 01  WS-REPORT-TOTALS.                                            00013800
013900     05  WS-REQUESTS-READ            PIC S9(07) COMP-3 VALUE +0.  00013900
014000     05  WS-REQUESTS-ACCEPTED        PIC S9(07) COMP-3 VALUE +0.  00014000
014100     05  WS-REQUESTS-REJECTED        PIC S9(07) COMP-3 VALUE +0.  00014100
014200*                                                                 00014200
014300*--------------------------------------------------------------*  00014300
014400*    IN-MEMORY ACCOUNT MASTER TABLE -- KEYED (LINEAR SCAN)     *  00014400
014500*    LOOKUP BUILT FROM THE ACCOUNTS-IN FILE AT PROGRAM START.  *  00014500
014600*--------------------------------------------------------------*  00014600
014700 01  WS-ACCOUNT-TABLE.                                            00014700
014800     05  WS-ACCOUNT-ENTRY OCCURS 5000 TIMES                       00014800
014900                           INDEXED BY WS-ACCT-TBL-NDX.            00014900
015000         10  WS-ACCT-ID              PIC X(36).                   00015000
015100         10  WS-ACCT-USER-ID         PIC X(36).                   00015100
015200         10  WS-ACCT-BALANCE         PIC S9(9)V99.                00015200
015300         10  WS-ACCT-STATUS          PIC X(08).                   00015300
015400             88  WS-ACCT-IS-ACTIVE   VALUE 'active  '.            00015400
015500             88  WS-ACCT-IS-FROZEN   VALUE 'frozen  '.            00015500
015600             88  WS-ACCT-IS-CLOSED   VALUE 'closed  '.            00015600
015700         10  WS-ACCT-CREATED-AT      PIC X(19).                   00015700
015800*                                                                 00015800
015900 COPY CBTREQ.                                                     00015900
016000 COPY CBTRAN.                                                     00016000
016100*                                                                 00016100
016200*--------------------------------------------------------------*  00016200
016300*    ALTERNATE VIEWS (REDEFINES) OF THE REPORT COUNTERS, USED  *  00016300
016400*    TO EDIT THEM FOR DISPLAY WITHOUT DISTURBING THE COMP-3    *  00016400
016500*    ACCUMULATORS THEMSELVES.                                  *  00016500
016600*--------------------------------------------------------------*  00016600
016700 01  WS-COUNTER-DISPLAY-AREA.                                     00016700
016800     05  WS-REQUESTS-READ-D          PIC S9(07) COMP-3.           00016800
016900     05  WS-REQUESTS-ACCEPTED-D      PIC S9(07) COMP-3.           00016900
017000     05  WS-REQUESTS-REJECTED-D      PIC S9(07) COMP-3.           00017000
017100 01  WS-COUNTER-EDIT-AREA REDEFINES                               00017100
017200     WS-COUNTER-DISPLAY-AREA         PIC X(21).                   00017200
017300*                                                                 00017300
017400 01  WS-TODAY-STAMP.                                              00017400
017500     05  WS-TODAY-CCYY                PIC 9(04).                  00017500
017600     05  WS-TODAY-MM                  PIC 9(02).                  00017600
017700     05  WS-TODAY-DD                  PIC 9(02).                  00017700
017800 01  WS-TODAY-STAMP-R REDEFINES                                   00017800
017900     WS-TODAY-STAMP                  PIC 9(08).                   00017900
018000*                                                                 00018000
018100 01  WS-AMOUNT-EDIT-AREA.                                         00018100
018200     05  WS-AMOUNT-WORK              PIC S9(9)V99 COMP-3.         00018200
018300 01  WS-AMOUNT-EDIT-AREA-R REDEFINES                              00018300
018400     WS-AMOUNT-EDIT-AREA             PIC X(06).                   00018400
018500*                                                                 00018500
018600*--------------------------------------------------------------*  00018600
018700*    PRINT LINES                                                * 00018700
018800*--------------------------------------------------------------*  00018800
018900 01  RPT-HEADER1.                                                 00018900
019000     05  FILLER                      PIC X(38)                    00019000
019100         VALUE 'CLOUDBANK POSTING ENGINE - SUMMARY '.             00019100
019200     05  FILLER                      PIC X(06) VALUE 'DATE: '.    00019200
019300     05  RPT-HDR-MM                  PIC 99.                      00019300
019400     05  FILLER                      PIC X(01) VALUE '/'.         00019400
019500     05  RPT-HDR-DD                  PIC 99.                      00019500
019600     05  FILLER                      PIC X(01) VALUE '/'.         00019600
019700     05  RPT-HDR-CCYY                PIC 9999.                    00019700
019800     05  FILLER                      PIC X(72) VALUE SPACES.      00019800
019900*                                                                 00019900
020000 01  RPT-TOTALS-LINE1.                                            00020000
020100     05  FILLER                      PIC X(30)                    00020100
020200         VALUE 'TRANSACTION REQUESTS READ:   '.                   00020200
020300     05  RPT-TOT-READ                PIC ZZZ,ZZ9.                 00020300
020400     05  FILLER                      PIC X(95) VALUE SPACES.      00020400
020500*                                                                 00020500
020600 01  RPT-TOTALS-LINE2.                                            00020600
020700     05  FILLER                      PIC X(30)                    00020700
020800         VALUE 'REQUESTS ACCEPTED:          '.                    00020800
020900     05  RPT-TOT-ACCEPTED            PIC ZZZ,ZZ9.                 00020900
021000     05  FILLER                      PIC X(95) VALUE SPACES.      00021000
021100*                                                                 00021100
021200 01  RPT-TOTALS-LINE3.                                            00021200
021300     05  FILLER                      PIC X(30)                    00021300
021400         VALUE 'REQUESTS REJECTED:          '.                    00021400
021500     05  RPT-TOT-REJECTED            PIC ZZZ,ZZ9.                 00021500
021600     05  FILLER                      PIC X(95) VALUE SPACES.      00021600
021700*                                                                 00021700
021800 01  RJT-DETAIL-LINE.                                             00021800
021900     05  RJT-TYPE                    PIC X(11) VALUE SPACES.      00021900
022000     05  RJT-ACCOUNT-8               PIC X(09) VALUE SPACES.      00022000
022100     05  RJT-AMOUNT                  PIC $$$,$$$,$$9.99.          00022100
022200     05  FILLER                      PIC X(03) VALUE SPACES.      00022200
022300     05  RJT-REASON                  PIC X(40) VALUE SPACES.      00022300
022400     05  FILLER                      PIC X(66) VALUE SPACES.      00022400
022500***************************************************************** 00022500
022600 PROCEDURE DIVISION.                                              00022600
022700***************************************************************** 00022700
022800 000-MAIN.                                                        00022800
022900     ACCEPT CB-CURRENT-DATE FROM DATE.                            00022900
023000     ACCEPT CB-CURRENT-TIME FROM TIME.                            00023000
023100     ACCEPT WS-TODAY-STAMP  FROM DATE YYYYMMDD.                   00023100
023200     DISPLAY 'CBPOST01 STARTED ' CB-CURRENT-DATE                  00023200
023300             ' ' CB-CURRENT-TIME.                                 00023300
023400                                                                  00023400
023500     PERFORM 700-OPEN-FILES.                                      00023500
023600     PERFORM 710-LOAD-ACCOUNTS.                                   00023600
023700     PERFORM 760-READ-TRAN-REQUEST.                               00023700
023800     PERFORM 100-PROCESS-REQUEST                                  00023800
023900             UNTIL TRANREQ-EOF.                                   00023900
024000                                                                  00024000
024100     PERFORM 900-WRITE-ACCOUNTS-MASTER.                           00024100
024200     PERFORM 800-INIT-REPORT.                                     00024200
024300     PERFORM 850-REPORT-TOTALS.                                   00024300
024400     PERFORM 790-CLOSE-FILES.                                     00024400
024500                                                                  00024500
024600     DISPLAY 'CBPOST01 ENDED, ACCEPTED=' WS-REQUESTS-ACCEPTED     00024600
024700             ' REJECTED=' WS-REQUESTS-REJECTED.                   00024700
024800     GOBACK.                                                      00024800
024900*                                                                 00024900
025000 100-PROCESS-REQUEST.                                             00025000
025100     ADD 1 TO WS-REQUESTS-READ.                                   00025100
025200     MOVE 'Y' TO WS-REQUEST-VALID-SW.                             00025200
025300     MOVE SPACES TO WS-REJECT-REASON.                             00025300
025400                                                                  00025400
025500     EVALUATE TRUE                                                00025500
025600         WHEN CB-TREQ-DEPOSIT                                     00025600
025700             PERFORM 210-POST-DEPOSIT                             00025700
025800         WHEN CB-TREQ-WITHDRAWAL                                  00025800
025900             PERFORM 220-POST-WITHDRAWAL                          00025900
026000         WHEN CB-TREQ-TRANSFER                                    00026000
026100             PERFORM 230-POST-TRANSFER                            00026100
026200         WHEN OTHER                                               00026200
026300             MOVE 'N' TO WS-REQUEST-VALID-SW                      00026300
026400             MOVE 'Unknown request type' TO WS-REJECT-REASON      00026400
026500     END-EVALUATE.                                                00026500
026600                                                                  00026600
026700     IF REQUEST-VALID                                             00026700
026800         ADD 1 TO WS-REQUESTS-ACCEPTED                            00026800
026900     ELSE                                                         00026900
027000         ADD 1 TO WS-REQUESTS-REJECTED                            00027000
027100         PERFORM 870-WRITE-REJECT-LINE                            00027100
027200     END-IF.                                                      00027200
027300                                                                  00027300
027400     PERFORM 760-READ-TRAN-REQUEST.                               00027400
027500 100-EXIT.                                                        00027500
027600     EXIT.                                                        00027600
027700*                                                                 00027700
027800 210-POST-DEPOSIT.                                                00027800
027900     IF CB-TREQ-AMOUNT NOT > 0                                    00027900
028000         MOVE 'N' TO WS-REQUEST-VALID-SW                          00028000
028100         MOVE 'Deposit amount must be positive'                   00028100
028200                                     TO WS-REJECT-REASON          00028200
028300         GO TO 210-EXIT                                           00028300
028400     END-IF.                                                      00028400
028500                                                                  00028500
028600     MOVE CB-TREQ-ACCOUNT-ID TO WS-SEARCH-KEY.                    00028600
028700     PERFORM 750-FIND-ACCOUNT.                                    00028700
028800     MOVE WS-ACCT-TBL-NDX-SAVE TO WS-SOURCE-IDX.                  00028800
028900     IF NOT SOURCE-ACCT-FOUND                                     00028900
029000         MOVE 'N' TO WS-REQUEST-VALID-SW                          00029000
029100         MOVE 'Account not found'    TO WS-REJECT-REASON          00029100
029200         GO TO 210-EXIT                                           00029200
029300     END-IF.                                                      00029300
029400                                                                  00029400
029500     IF NOT WS-ACCT-IS-ACTIVE(WS-SOURCE-IDX)                      00029500
029600         MOVE 'N' TO WS-REQUEST-VALID-SW                          00029600
029700         MOVE 'Account is not active' TO WS-REJECT-REASON         00029700
029800         GO TO 210-EXIT                                           00029800
029900     END-IF.                                                      00029900
030000                                                                  00030000
030100     ADD CB-TREQ-AMOUNT TO WS-ACCT-BALANCE(WS-SOURCE-IDX).        00030100
030200     MOVE CB-TREQ-ACCOUNT-ID     TO CB-TRAN-ACCOUNT-ID.           00030200
030300     MOVE SPACES                 TO CB-TRAN-TARGET-ACCT-ID.       00030300
030400     MOVE 'deposit   '           TO CB-TRAN-TYPE.                 00030400
030500     PERFORM 780-WRITE-TRAN-LEDGER.                               00030500
030600 210-EXIT.                                                        00030600
030700     EXIT.                                                        00030700
030800*                                                                 00030800
030900 220-POST-WITHDRAWAL.                                             00030900
031000     IF CB-TREQ-AMOUNT NOT > 0                                    00031000
031100         MOVE 'N' TO WS-REQUEST-VALID-SW                          00031100
031200         MOVE 'Withdrawal amount must be positive'                00031200
031300                                     TO WS-REJECT-REASON          00031300
031400         GO TO 220-EXIT                                           00031400
031500     END-IF.                                                      00031500
031600                                                                  00031600
031700     MOVE CB-TREQ-ACCOUNT-ID TO WS-SEARCH-KEY.                    00031700
031800     PERFORM 750-FIND-ACCOUNT.                                    00031800
031900     MOVE WS-ACCT-TBL-NDX-SAVE TO WS-SOURCE-IDX.                  00031900
032000     IF NOT SOURCE-ACCT-FOUND                                     00032000
032100         MOVE 'N' TO WS-REQUEST-VALID-SW                          00032100
032200         MOVE 'Account not found'    TO WS-REJECT-REASON          00032200
032300         GO TO 220-EXIT                                           00032300
032400     END-IF.                                                      00032400
032500                                                                  00032500
032600     IF NOT WS-ACCT-IS-ACTIVE(WS-SOURCE-IDX)                      00032600
032700         MOVE 'N' TO WS-REQUEST-VALID-SW                          00032700
032800         MOVE 'Account is not active' TO WS-REJECT-REASON         00032800
032900         GO TO 220-EXIT                                           00032900
033000     END-IF.                                                      00033000
033100                                                                  00033100
033200     IF WS-ACCT-BALANCE(WS-SOURCE-IDX) < CB-TREQ-AMOUNT           00033200
033300         MOVE 'N' TO WS-REQUEST-VALID-SW                          00033300
033400         MOVE 'Insufficient balance'  TO WS-REJECT-REASON         00033400
033500         GO TO 220-EXIT                                           00033500
033600     END-IF.                                                      00033600
033700                                                                  00033700
033800     SUBTRACT CB-TREQ-AMOUNT FROM WS-ACCT-BALANCE(WS-SOURCE-IDX). 00033800
033900     MOVE CB-TREQ-ACCOUNT-ID     TO CB-TRAN-ACCOUNT-ID.           00033900
034000     MOVE SPACES                 TO CB-TRAN-TARGET-ACCT-ID.       00034000
034100     MOVE 'withdrawal'           TO CB-TRAN-TYPE.                 00034100
034200     PERFORM 780-WRITE-TRAN-LEDGER.                               00034200
034300 220-EXIT.                                                        00034300
034400     EXIT.                                                        00034400
034500*                                                                 00034500
034600 230-POST-TRANSFER.                                               00034600
034700     IF CB-TREQ-AMOUNT NOT > 0                                    00034700
034800         MOVE 'N' TO WS-REQUEST-VALID-SW                          00034800
034900         MOVE 'Transfer amount must be positive'                  00034900
035000                                     TO WS-REJECT-REASON          00035000
035100         GO TO 230-EXIT                                           00035100
035200     END-IF.                                                      00035200
035300                                                                  00035300
035400     IF CB-TREQ-ACCOUNT-ID = CB-TREQ-TARGET-ACCT-ID               00035400
035500         MOVE 'N' TO WS-REQUEST-VALID-SW                          00035500
035600         MOVE 'Cannot transfer to the same account'               00035600
035700                                     TO WS-REJECT-REASON          00035700
035800         GO TO 230-EXIT                                           00035800
035900     END-IF.                                                      00035900
036000                                                                  00036000
036100     MOVE CB-TREQ-ACCOUNT-ID      TO WS-SEARCH-KEY.               00036100
036200     PERFORM 750-FIND-ACCOUNT.                                    00036200
036300     MOVE WS-ACCT-TBL-NDX-SAVE    TO WS-SOURCE-IDX.               00036300
036400     MOVE WS-FOUND-SW             TO WS-SRC-FOUND-HOLD.           00036400
036500                                                                  00036500
036600     MOVE CB-TREQ-TARGET-ACCT-ID  TO WS-SEARCH-KEY.               00036600
036700     PERFORM 750-FIND-ACCOUNT.                                    00036700
036800     MOVE WS-ACCT-TBL-NDX-SAVE    TO WS-TARGET-IDX.               00036800
036900     MOVE WS-FOUND-SW             TO WS-TGT-FOUND-HOLD.           00036900
037000                                                                  00037000
037100     IF WS-SRC-FOUND-HOLD NOT = 'Y' OR WS-TGT-FOUND-HOLD NOT = 'Y'00037100
037200         MOVE 'N' TO WS-REQUEST-VALID-SW                          00037200
037300         MOVE 'One or both accounts not found'                    00037300
037400                                     TO WS-REJECT-REASON          00037400
037500         GO TO 230-EXIT                                           00037500
037600     END-IF.                                                      00037600
037700                                                                  00037700
037800     IF (NOT WS-ACCT-IS-ACTIVE(WS-SOURCE-IDX))                    00037800
037900        OR (NOT WS-ACCT-IS-ACTIVE(WS-TARGET-IDX))                 00037900
038000         MOVE 'N' TO WS-REQUEST-VALID-SW                          00038000
038100         MOVE 'One or both accounts are not active'               00038100
038200                                     TO WS-REJECT-REASON          00038200
038300         GO TO 230-EXIT                                           00038300
038400     END-IF.                                                      00038400
038500                                                                  00038500
038600     IF WS-ACCT-BALANCE(WS-SOURCE-IDX) < CB-TREQ-AMOUNT           00038600
038700         MOVE 'N' TO WS-REQUEST-VALID-SW                          00038700
038800         MOVE 'Insufficient balance in source account'            00038800
038900                                     TO WS-REJECT-REASON          00038900
039000         GO TO 230-EXIT                                           00039000
039100     END-IF.                                                      00039100
039200                                                                  00039200
039300     SUBTRACT CB-TREQ-AMOUNT FROM WS-ACCT-BALANCE(WS-SOURCE-IDX). 00039300
039400     ADD      CB-TREQ-AMOUNT TO   WS-ACCT-BALANCE(WS-TARGET-IDX). 00039400
039500     MOVE CB-TREQ-ACCOUNT-ID      TO CB-TRAN-ACCOUNT-ID.          00039500
039600     MOVE CB-TREQ-TARGET-ACCT-ID  TO CB-TRAN-TARGET-ACCT-ID.      00039600
039700     MOVE 'transfer  '            TO CB-TRAN-TYPE.                00039700
039800     PERFORM 780-WRITE-TRAN-LEDGER.                               00039800
039900 230-EXIT.                                                        00039900
040000     EXIT.                                                        00040000
040100*                                                                 00040100
040200 750-FIND-ACCOUNT.                                                00040200
040300*    LINEAR SCAN OF THE IN-MEMORY ACCOUNT TABLE.  RETURNS THE     00040300
040400*    SUBSCRIPT IN WS-ACCT-TBL-NDX-SAVE AND A FOUND SWITCH.        00040400
040500     MOVE 'N' TO WS-FOUND-SW.                                     00040500
040600     MOVE ZERO TO WS-ACCT-TBL-NDX-SAVE.                           00040600
040700     PERFORM 755-SCAN-ONE-ROW                                     00040700
040800             VARYING WS-ACCT-IDX FROM 1 BY 1                      00040800
040900             UNTIL WS-ACCT-IDX > WS-ACCOUNT-COUNT.                00040900
041000 750-EXIT.                                                        00041000
041100     EXIT.                                                        00041100
041200*                                                                 00041200
041300 755-SCAN-ONE-ROW.                                                00041300
041400     IF WS-ACCT-ID(WS-ACCT-IDX) = WS-SEARCH-KEY                   00041400
041500         MOVE 'Y' TO WS-FOUND-SW                                  00041500
041600         MOVE WS-ACCT-IDX TO WS-ACCT-TBL-NDX-SAVE                 00041600
041700         MOVE WS-ACCOUNT-COUNT TO WS-ACCT-IDX                     00041700
041800     END-IF.                                                      00041800
041900 755-EXIT.                                                        00041900
042000     EXIT.                                                        00042000
042100*                                                                 00042100
042200 760-READ-TRAN-REQUEST.                                           00042200
042300     READ TRAN-REQUESTS                                           00042300
042400         AT END                                                   00042400
042500             MOVE 'Y' TO WS-TRANREQ-EOF                           00042500
042600     END-READ.                                                    00042600
042700     IF NOT TRANREQ-EOF                                           00042700
042800         MOVE TRAN-REQUESTS-REC TO CB-TRAN-REQUEST-REC            00042800
042900     END-IF.                                                      00042900
043000 760-EXIT.                                                        00043000
043100     EXIT.                                                        00043100
043200*                                                                 00043200
043300 700-OPEN-FILES.                                                  00043300
043400     OPEN INPUT  ACCOUNTS-IN                                      00043400
043500                 TRAN-REQUESTS                                    00043500
043600          OUTPUT ACCOUNTS-OUT                                     00043600
043700                 TRAN-LEDGER                                      00043700
043800                 REJECT-FILE                                      00043800
043900                 SUMMARY-FILE.                                    00043900
044000     IF WS-ACCTIN-STATUS NOT = '00'                               00044000
044100         DISPLAY 'CBPOST01 - ERROR OPENING ACCOUNTS-IN, RC='      00044100
044200                 WS-ACCTIN-STATUS                                 00044200
044300         MOVE 16 TO RETURN-CODE                                   00044300
044400         MOVE 'Y' TO WS-TRANREQ-EOF                               00044400
044500     END-IF.                                                      00044500
044600 700-EXIT.                                                        00044600
044700     EXIT.                                                        00044700
044800*                                                                 00044800
044900 710-LOAD-ACCOUNTS.                                               00044900
045000     PERFORM 720-READ-ACCOUNT-IN.                                 00045000
045100     PERFORM 730-STORE-ACCOUNT-ROW                                00045100
045200             UNTIL WS-ACCTIN-EOF = 'Y'.                           00045200
045300 710-EXIT.                                                        00045300
045400     EXIT.                                                        00045400
045500*                                                                 00045500
045600 730-STORE-ACCOUNT-ROW.                                           00045600
045700     IF WS-ACCOUNT-COUNT >= WS-ACCT-MAX-ROWS                      00045700
045800         DISPLAY 'CBPOST01 - ACCOUNT TABLE FULL, ABEND'           00045800
045900         MOVE 16 TO RETURN-CODE                                   00045900
046000         GOBACK                                                   00046000
046100     END-IF.                                                      00046100
046200     ADD 1 TO WS-ACCOUNT-COUNT.                                   00046200
046300     MOVE CB-ACCT-ID        TO WS-ACCT-ID(WS-ACCOUNT-COUNT).      00046300
046400     MOVE CB-ACCT-USER-ID   TO WS-ACCT-USER-ID(WS-ACCOUNT-COUNT). 00046400
046500     MOVE CB-ACCT-BALANCE   TO WS-ACCT-BALANCE(WS-ACCOUNT-COUNT). 00046500
046600     MOVE CB-ACCT-STATUS    TO WS-ACCT-STATUS(WS-ACCOUNT-COUNT).  00046600
046700     MOVE CB-ACCT-CREATED-AT TO                                   00046700
046800         WS-ACCT-CREATED-AT(WS-ACCOUNT-COUNT).                    00046800
046900     PERFORM 720-READ-ACCOUNT-IN.                                 00046900
047000 730-EXIT.                                                        00047000
047100     EXIT.                                                        00047100
047200*                                                                 00047200
047300 720-READ-ACCOUNT-IN.                                             00047300
047400     MOVE 'N' TO WS-ACCTIN-EOF.                                   00047400
047500     READ ACCOUNTS-IN                                             00047500
047600         AT END                                                   00047600
047700             MOVE 'Y' TO WS-ACCTIN-EOF                            00047700
047800     END-READ.                                                    00047800
047900     IF WS-ACCTIN-EOF NOT = 'Y'                                   00047900
048000         MOVE ACCOUNTS-IN-REC TO CB-ACCOUNT-REC                   00048000
048100     END-IF.                                                      00048100
048200 720-EXIT.                                                        00048200
048300     EXIT.                                                        00048300
048400*                                                                 00048400
048500 780-WRITE-TRAN-LEDGER.                                           00048500
048600     MOVE SPACES            TO CB-TRANSACTION-REC.                00048600
048700     ADD 1 TO WS-TRAN-SEQ-NO.                                     00048700
048800     MOVE WS-TRAN-SEQ-NO     TO WS-TRAN-SEQ-NO-EDIT.              00048800
048900     STRING 'TXN'            DELIMITED BY SIZE                    00048900
049000            WS-TRAN-SEQ-NO-EDIT DELIMITED BY SIZE                 00049000
049100            INTO CB-TRAN-ID.                                      00049100
049200     MOVE CB-TREQ-AMOUNT    TO CB-TRAN-AMOUNT.                    00049200
049300     MOVE 'completed '      TO CB-TRAN-STATUS.                    00049300
049400     MOVE 'N'               TO CB-TRAN-FRAUD-FLAG.                00049400
049500     MOVE CB-TREQ-DESCRIPTION TO CB-TRAN-DESCRIPTION.             00049500
049600     MOVE '0000-00-00 00:00:00' TO CB-TRAN-TIMESTAMP.             00049600
049700     MOVE WS-TODAY-CCYY     TO CB-TRAN-TS-YEAR.                   00049700
049800     MOVE WS-TODAY-MM       TO CB-TRAN-TS-MONTH.                  00049800
049900     MOVE WS-TODAY-DD       TO CB-TRAN-TS-DAY.                    00049900
050000     MOVE CB-CURRENT-HOUR   TO CB-TRAN-TS-HOUR.                   00050000
050100     MOVE CB-CURRENT-MINUTE TO CB-TRAN-TS-MINUTE.                 00050100
050200     MOVE CB-CURRENT-SECOND TO CB-TRAN-TS-SECOND.                 00050200
050300     MOVE CB-TRANSACTION-REC TO TRAN-LEDGER-REC.                  00050300
050400     WRITE TRAN-LEDGER-REC.                                       00050400
050500 780-EXIT.                                                        00050500
050600     EXIT.                                                        00050600
050700*                                                                 00050700
050800 790-CLOSE-FILES.                                                 00050800
050900     CLOSE ACCOUNTS-IN  ACCOUNTS-OUT  TRAN-REQUESTS               00050900
051000           TRAN-LEDGER  REJECT-FILE   SUMMARY-FILE.               00051000
051100 790-EXIT.                                                        00051100
051200     EXIT.                                                        00051200
051300*                                                                 00051300
051400 800-INIT-REPORT.                                                 00051400
051500     MOVE WS-TODAY-MM       TO RPT-HDR-MM.                        00051500
051600     MOVE WS-TODAY-DD       TO RPT-HDR-DD.                        00051600
051700     MOVE WS-TODAY-CCYY     TO RPT-HDR-CCYY.                      00051700
051800     WRITE SUMMARY-FILE-REC FROM RPT-HEADER1.                     00051800
051900 800-EXIT.                                                        00051900
052000     EXIT.                                                        00052000
052100*                                                                 00052100
052200 850-REPORT-TOTALS.                                               00052200
052300     MOVE WS-REQUESTS-READ     TO RPT-TOT-READ.                   00052300
052400     WRITE SUMMARY-FILE-REC FROM RPT-TOTALS-LINE1.                00052400
052500     MOVE WS-REQUESTS-ACCEPTED TO RPT-TOT-ACCEPTED.               00052500
052600     WRITE SUMMARY-FILE-REC FROM RPT-TOTALS-LINE2.                00052600
052700     MOVE WS-REQUESTS-REJECTED TO RPT-TOT-REJECTED.               00052700
052800     WRITE SUMMARY-FILE-REC FROM RPT-TOTALS-LINE3.                00052800
052900 850-EXIT.                                                        00052900
053000     EXIT.                                                        00053000
053100*                                                                 00053100
053200 870-WRITE-REJECT-LINE.                                           00053200
053300     MOVE SPACES             TO RJT-DETAIL-LINE.                  00053300
053400     MOVE CB-TREQ-TYPE       TO RJT-TYPE.                         00053400
053500     MOVE CB-TREQ-ACCOUNT-ID(1:8) TO RJT-ACCOUNT-8.               00053500
053600     MOVE CB-TREQ-AMOUNT     TO RJT-AMOUNT.                       00053600
053700     MOVE WS-REJECT-REASON   TO RJT-REASON.                       00053700
053800     WRITE REJECT-FILE-REC FROM RJT-DETAIL-LINE.                  00053800
053900 870-EXIT.                                                        00053900
054000     EXIT.                                                        00054000
054100*                                                                 00054100
054200 900-WRITE-ACCOUNTS-MASTER.                                       00054200
054300     PERFORM 910-WRITE-ONE-ACCOUNT                                00054300
054400             VARYING WS-ACCT-IDX FROM 1 BY 1                      00054400
054500             UNTIL WS-ACCT-IDX > WS-ACCOUNT-COUNT.                00054500
054600 900-EXIT.                                                        00054600
054700     EXIT.                                                        00054700
054800*                                                                 00054800
054900 910-WRITE-ONE-ACCOUNT.                                           00054900
055000     MOVE WS-ACCT-ID(WS-ACCT-IDX)      TO CB-ACCT-ID.             00055000
055100     MOVE WS-ACCT-USER-ID(WS-ACCT-IDX) TO CB-ACCT-USER-ID.        00055100
055200     MOVE WS-ACCT-BALANCE(WS-ACCT-IDX) TO CB-ACCT-BALANCE.        00055200
055300     MOVE WS-ACCT-STATUS(WS-ACCT-IDX)  TO CB-ACCT-STATUS.         00055300
055400     MOVE WS-ACCT-CREATED-AT(WS-ACCT-IDX)                         00055400
055500                                        TO CB-ACCT-CREATED-AT.    00055500
055600     MOVE CB-ACCOUNT-REC                TO ACCOUNTS-OUT-REC.      00055600
055700     WRITE ACCOUNTS-OUT-REC.                                      00055700
055800 910-EXIT.                                                        00055800
055900     EXIT.                                                        00055900

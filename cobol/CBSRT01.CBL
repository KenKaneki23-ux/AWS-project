000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF CLOUDBANK SYSTEMS GROUP        00000200
000300***************************************************************** 00000300
000400 IDENTIFICATION DIVISION.                                         00000400
000500 PROGRAM-ID.    CBSRT01.                                          00000500
000600 AUTHOR.        S. VARGAS.                                        00000600
000700 INSTALLATION.  CLOUDBANK SYSTEMS GROUP - BATCH OPERATIONS.       00000700
000800 DATE-WRITTEN.  10/02/08.                                         00000800
000900 DATE-COMPILED.                                                   00000900
001000 SECURITY.      CLOUDBANK INTERNAL USE ONLY.                      00001000
001100*                                                                 00001100
001200* PROGRAM:  CBSRT01                                               00001200
001300*                                                                 00001300
001400* GENERAL-PURPOSE INDEX SORT.  CALLED BY REPORT PROGRAMS THAT     00001400
001500* NEED THEIR ROWS IN KEY ORDER BUT DO NOT WANT TO MOVE THE ROWS   00001500
001600* THEMSELVES -- THE CALLER PASSES A TABLE OF CHARACTER KEYS AND   00001600
001700* A PARALLEL TABLE OF ROW NUMBERS, AND THIS PROGRAM REORDERS THE  00001700
001800* ROW-NUMBER TABLE BY INSERTION SORT SO LK-INDEX(1) IS THE ROW    00001800
001900* NUMBER OF THE FIRST ROW IN KEY ORDER, LK-INDEX(2) THE SECOND,   00001900
002000* AND SO ON.  THE CALLER'S OWN ROW TABLE IS NEVER TOUCHED.        00002000
002100*                                                                 00002100
002200* LK-SORT-ORDER 'D' SORTS HIGH KEY FIRST, ANYTHING ELSE SORTS     00002200
002300* LOW KEY FIRST.  KEYS ARE COMPARED AS PLAIN CHARACTER STRINGS,   00002300
002400* SO NUMERIC CALLERS MUST PASS ZERO-FILLED UNSIGNED KEYS.         00002400
002500***************************************************************** 00002500
002600*                    C H A N G E    L O G                         00002600
002700***************************************************************** 00002700
002800* DATE      INIT  TICKET    DESCRIPTION                           00002800
002900* --------  ----  --------  ------------------------------------  00002900
003000* 10/02/08  SV    CBP-0184  ORIGINAL PROGRAM - EXTRACTED FROM     00003000
003100*                           THE OLD IN-LINE TOP-N LOGIC IN        00003100
003200*                           CBRPT01 SO OTHER REPORTS CAN SHARE IT.00003200
003300* 02/03/12  LM    CBP-0203  ASCENDING/DESCENDING SWITCH ADDED.    00003300
003400***************************************************************** 00003400
003500 ENVIRONMENT DIVISION.                                            00003500
003600 CONFIGURATION SECTION.                                           00003600
003700 SOURCE-COMPUTER. IBM-370.                                        00003700
003800 OBJECT-COMPUTER. IBM-370.                                        00003800
003900 SPECIAL-NAMES.                                                   00003900
004000     C01 IS TOP-OF-FORM.                                          00004000
004100***************************************************************** 00004100
004200 DATA DIVISION.                                                   00004200
004300 WORKING-STORAGE SECTION.                                         00004300
004400***************************************************************** 00004400
004500 01  WS-SWITCHES.                                                 00004500
004600     05  WS-OUTER-IX                 PIC S9(05) COMP VALUE +0.    00004600
004700     05  WS-INNER-IX                 PIC S9(05) COMP VALUE +0.    00004700
004800     05  WS-INIT-IX                  PIC S9(05) COMP VALUE +0.    00004800
004900     05  WS-SLOT-IX                  PIC S9(05) COMP VALUE +0.    00004900
005000     05  WS-INSERT-ROWNO             PIC S9(05) COMP VALUE +0.    00005000
005100     05  PARA-NAME                   PIC X(30) VALUE SPACES.      00005100
005200*                                                                 00005200
005300 01  WS-INSERT-KEY                   PIC X(19) VALUE SPACES.      00005300
005400 01  WS-INSERT-KEY-R REDEFINES                                    00005400
005500     WS-INSERT-KEY                   PIC 9(17)V99.                00005500
005600*                                                                 00005600
005700 01  WS-ROW-COUNT-SAVE               PIC S9(05) COMP VALUE +0.    00005700
005800 01  WS-ROW-COUNT-EDIT REDEFINES                                  00005800
005900     WS-ROW-COUNT-SAVE               PIC X(02).                   00005900
006000*                                                                 00006000
006100 01  WS-TRACE-COUNTERS.                                           00006100
006200     05  WS-TRACE-OUTER              PIC S9(05) COMP VALUE +0.    00006200
006300     05  WS-TRACE-INNER              PIC S9(05) COMP VALUE +0.    00006300
006400 01  WS-TRACE-EDIT-AREA REDEFINES                                 00006400
006500     WS-TRACE-COUNTERS               PIC X(04).                   00006500
006600***************************************************************** 00006600
006700 LINKAGE SECTION.                                                 00006700
006800***************************************************************** 00006800
006900 01  LK-ROW-COUNT                    PIC S9(05) COMP.             00006900
007000 01  LK-SORT-ORDER                   PIC X(01).                   00007000
007100 01  LK-KEY-TABLE.                                                00007100
007200     05  LK-KEY OCCURS 5000 TIMES    PIC X(19).                   00007200
007300 01  LK-INDEX-TABLE.                                              00007300
007400     05  LK-INDEX OCCURS 5000 TIMES  PIC S9(05) COMP.             00007400
007500***************************************************************** 00007500
007600 PROCEDURE DIVISION USING LK-ROW-COUNT                            00007600
007700                          LK-SORT-ORDER                           00007700
007800                          LK-KEY-TABLE                            00007800
007900                          LK-INDEX-TABLE.                         00007900
008000***************************************************************** 00008000
008100 000-MAIN.                                                        00008100
008200     MOVE LK-ROW-COUNT TO WS-ROW-COUNT-SAVE.                      00008200
008300     IF LK-ROW-COUNT > 0                                          00008300
008400         PERFORM 100-INIT-ONE-INDEX                               00008400
008500                 VARYING WS-INIT-IX FROM 1 BY 1                   00008500
008600                 UNTIL WS-INIT-IX > LK-ROW-COUNT                  00008600
008700     END-IF.                                                      00008700
008800     IF LK-ROW-COUNT > 1                                          00008800
008900         PERFORM 200-SORT-ONE-OUTER-PASS                          00008900
009000                 VARYING WS-OUTER-IX FROM 2 BY 1                  00009000
009100                 UNTIL WS-OUTER-IX > LK-ROW-COUNT                 00009100
009200     END-IF.                                                      00009200
009300     GOBACK.                                                      00009300
009400*                                                                 00009400
009500 100-INIT-ONE-INDEX.                                              00009500
009600     MOVE WS-INIT-IX TO LK-INDEX(WS-INIT-IX).                     00009600
009700 100-EXIT.                                                        00009700
009800     EXIT.                                                        00009800
009900*                                                                 00009900
010000 200-SORT-ONE-OUTER-PASS.                                         00010000
010100     MOVE LK-INDEX(WS-OUTER-IX) TO WS-INSERT-ROWNO.               00010100
010200     MOVE LK-KEY(WS-INSERT-ROWNO) TO WS-INSERT-KEY.               00010200
010300     COMPUTE WS-INNER-IX = WS-OUTER-IX - 1.                       00010300
010400     PERFORM 210-SHIFT-ONE-SLOT                                   00010400
010500         UNTIL WS-INNER-IX < 1                                    00010500
010600            OR (LK-SORT-ORDER = 'D' AND                           00010600
010700                LK-KEY(LK-INDEX(WS-INNER-IX)) >= WS-INSERT-KEY)   00010700
010800            OR (LK-SORT-ORDER NOT = 'D' AND                       00010800
010900                LK-KEY(LK-INDEX(WS-INNER-IX)) <= WS-INSERT-KEY).  00010900
011000     COMPUTE WS-SLOT-IX = WS-INNER-IX + 1.                        00011000
011100     MOVE WS-INSERT-ROWNO TO LK-INDEX(WS-SLOT-IX).                00011100
011200 200-EXIT.                                                        00011200
011300     EXIT.                                                        00011300
011400*                                                                 00011400
011500 210-SHIFT-ONE-SLOT.                                              00011500
011600     COMPUTE WS-SLOT-IX = WS-INNER-IX + 1.                        00011600
011700     MOVE LK-INDEX(WS-INNER-IX) TO LK-INDEX(WS-SLOT-IX).          00011700
011800     SUBTRACT 1 FROM WS-INNER-IX.                                 00011800
011900 210-EXIT.                                                        00011900
012000     EXIT.                                                        00012000

000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF CLOUDBANK SYSTEMS GROUP        00000200
000300***************************************************************** 00000300
000400 IDENTIFICATION DIVISION.                                         00000400
000500 PROGRAM-ID.    CBEXP01.                                          00000500
000600 AUTHOR.        R. DELACRUZ.                                      00000600
000700 INSTALLATION.  CLOUDBANK SYSTEMS GROUP - BATCH OPERATIONS.       00000700
000800 DATE-WRITTEN.  02/09/96.                                         00000800
000900 DATE-COMPILED.                                                   00000900
001000 SECURITY.      CLOUDBANK INTERNAL USE ONLY.                      00001000
001100*                                                                 00001100
001200* PROGRAM:  CBEXP01                                               00001200
001300*                                                                 00001300
001400* TRANSACTION EXPORT / HISTORY REPORT.  LISTS THE TRANSACTIONS    00001400
001500* FOR A GIVEN SET OF ACCOUNTS (OR ALL ACCOUNTS, WHEN NO FILTER    00001500
001600* CARDS ARE SUPPLIED) IN CSV-STYLE FORM, NEWEST TRANSACTION       00001600
001700* FIRST.  THE LEDGER ITSELF IS ALWAYS IN OLDEST-FIRST APPEND      00001700
001800* ORDER, SO THIS PROGRAM LOADS THE MATCHING ROWS INTO A TABLE     00001800
001900* AND PRINTS THE TABLE BACKWARDS RATHER THAN SORTING -- THERE IS  00001900
002000* NO NEED TO SORT WHEN THE INPUT IS ALREADY IN DATE ORDER.        00002000
002100*                                                                 00002100
002200* THE ACCOUNT FILTER IS SUPPLIED ON CONTROL CARD CBEXPPRM, ONE    00002200
002300* 36-BYTE ACCOUNT ID PER CARD (SEE 710-READ-CONTROL-CARD).  AN    00002300
002400* EMPTY OR MISSING CARD FILE MEANS "ALL ACCOUNTS".                00002400
002500***************************************************************** 00002500
002600*                    C H A N G E    L O G                         00002600
002700***************************************************************** 00002700
002800* DATE      INIT  TICKET    DESCRIPTION                           00002800
002900* --------  ----  --------  ------------------------------------  00002900
003000* 02/09/96  RD    CBP-0071  ORIGINAL PROGRAM.                     00003000
003100* 11/05/97  RD    CBP-0085  MULTI-ACCOUNT FILTER CARDS ADDED.     00003100
003200* 02/08/99  MA    CBP-0103  Y2K - 4-DIGIT YEAR IN TIMESTAMP COLS. 00003200
003300* 05/30/00  TO    CBP-0113  STATUS COLUMN ADDED TO EXPORT LINE.   00003300
003400* 09/19/02  SV    CBP-0134  AMOUNT COLUMN REFORMATTED TO          00003400
003500*                           $Z,ZZZ,ZZ9.99 PER FINANCE REQUEST.    00003500
003600* 03/04/06  PH    CBP-0166  FILTER TABLE RAISED TO 1000 ACCOUNTS. 00003600
003700***************************************************************** 00003700
003800 ENVIRONMENT DIVISION.                                            00003800
003900 CONFIGURATION SECTION.                                           00003900
004000 SOURCE-COMPUTER. IBM-370.                                        00004000
004100 OBJECT-COMPUTER. IBM-370.                                        00004100
004200 SPECIAL-NAMES.                                                   00004200
004300     C01 IS TOP-OF-FORM.                                          00004300
004400 INPUT-OUTPUT SECTION.                                            00004400
004500 FILE-CONTROL.                                                    00004500
004600     SELECT TRANSACTS-IN   ASSIGN TO TRANLOG                      00004600
004700            ACCESS IS SEQUENTIAL                                  00004700
004800            FILE STATUS  IS WS-TRANIN-STATUS.                     00004800
004900                                                                  00004900
005000     SELECT CONTROL-CARD   ASSIGN TO CBEXPPRM                     00005000
005100            ACCESS IS SEQUENTIAL                                  00005100
005200            FILE STATUS  IS WS-CBEXPPRM-STATUS.                   00005200
005300                                                                  00005300
005400     SELECT EXPORT-RPT     ASSIGN TO TRANEXP                      00005400
005500            ACCESS IS SEQUENTIAL                                  00005500
005600            FILE STATUS  IS WS-TRANEXP-STATUS.                    00005600
005700***************************************************************** 00005700
005800 DATA DIVISION.                                                   00005800
005900 FILE SECTION.                                                    00005900
006000                                                                  00006000
006100 FD  TRANSACTS-IN                                                 00006100
006200     RECORDING MODE IS F.                                         00006200
006300 01  TRANSACTS-IN-REC                PIC X(200).                  00006300
006400                                                                  00006400
006500 FD  CONTROL-CARD                                                 00006500
006600     RECORDING MODE IS F.                                         00006600
006700 01  CONTROL-CARD-REC                PIC X(36).                   00006700
006800                                                                  00006800
006900 FD  EXPORT-RPT                                                   00006900
007000     RECORDING MODE IS F.                                         00007000
007100 01  EXPORT-RPT-REC                  PIC X(200).                  00007100
007200***************************************************************** 00007200
007300 WORKING-STORAGE SECTION.                                         00007300
007400***************************************************************** 00007400
007500 COPY CBDATE.                                                     00007500
007600*                                                                 00007600
007700 01  WS-FILE-STATUSES.                                            00007700
007800     05  WS-TRANIN-STATUS            PIC X(02) VALUE SPACES.      00007800
007900     05  WS-CBEXPPRM-STATUS          PIC X(02) VALUE SPACES.      00007900
008000     05  WS-TRANEXP-STATUS           PIC X(02) VALUE SPACES.      00008000
008100*                                                                 00008100
008200 01  WS-SWITCHES.                                                 00008200
008300     05  WS-TRANIN-EOF               PIC X(01) VALUE 'N'.         00008300
008400     05  WS-CBEXPPRM-EOF             PIC X(01) VALUE 'N'.         00008400
008500     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.         00008500
008600         88  WS-FOUND-YES            VALUE 'Y'.                   00008600
008700     05  PARA-NAME                   PIC X(30) VALUE SPACES.      00008700
008800*                                                                 00008800
008900 01  WS-FILTER-WORK.                                              00008900
009000     05  WS-FILTER-COUNT             PIC S9(05) COMP VALUE +0.    00009000
009100     05  WS-FILTER-IX                PIC S9(05) COMP VALUE +0.    00009100
009200     05  FILLER                      PIC X(08) VALUE SPACES.      00009200
009300 01  WS-FILTER-WORK-EDIT REDEFINES                                00009300
009400     WS-FILTER-WORK                  PIC X(18).                   00009400
009500*                                                                 00009500
009600 01  WS-EXPORT-WORK.                                              00009600
009700     05  WS-EXPORT-COUNT             PIC S9(05) COMP VALUE +0.    00009700
009800     05  WS-EXPORT-IX                PIC S9(05) COMP VALUE +0.    00009800
009900     05  FILLER                      PIC X(08) VALUE SPACES.      00009900
010000*                                                                 00010000
010100*--------------------------------------------------------------*  00010100
010200*    ACCOUNT-FILTER TABLE (EMPTY MEANS "ALL ACCOUNTS")            00010200
010300*--------------------------------------------------------------*  00010300
010400 01  WS-FILTER-TABLE.                                             00010400
010500     05  WS-FILTER-ACCT OCCURS 1000 TIMES PIC X(36).              00010500
010600*                                                                 00010600
010700*--------------------------------------------------------------*  00010700
010800*    MATCHING-TRANSACTION TABLE, LOADED IN LEDGER (OLDEST-        00010800
010900*    FIRST) ORDER AND PRINTED BACKWARDS FOR NEWEST-FIRST.         00010900
011000*--------------------------------------------------------------*  00011000
011100 01  WS-EXPORT-TABLE.                                             00011100
011200     05  WS-EXPORT-ENTRY OCCURS 5000 TIMES.                       00011200
011300         10  WS-EXP-ID               PIC X(36).                   00011300
011400         10  WS-EXP-ACCT-ID          PIC X(36).                   00011400
011500         10  WS-EXP-TYPE             PIC X(10).                   00011500
011600         10  WS-EXP-AMOUNT           PIC 9(9)V99.                 00011600
011700         10  WS-EXP-TIMESTAMP        PIC X(19).                   00011700
011800         10  WS-EXP-STATUS           PIC X(10).                   00011800
011900         10  WS-EXP-DESC             PIC X(40).                   00011900
012000*                                                                 00012000
012100 COPY CBTRAN.                                                     00012100
012200*                                                                 00012200
012300*--------------------------------------------------------------*  00012300
012400*    ALTERNATE VIEWS (REDEFINES)                                  00012400
012500*--------------------------------------------------------------*  00012500
012600 01  WS-COUNT-DISPLAY-AREA.                                       00012600
012700     05  WS-FILTER-COUNT-D           PIC S9(05) COMP.             00012700
012800     05  WS-EXPORT-COUNT-D           PIC S9(05) COMP.             00012800
012900 01  WS-COUNT-EDIT-AREA REDEFINES                                 00012900
013000     WS-COUNT-DISPLAY-AREA           PIC X(04).                   00013000
013100*                                                                 00013100
013200*--------------------------------------------------------------*  00013200
013300*    PRINT LINES                                                  00013300
013400*--------------------------------------------------------------*  00013400
013500 01  RPT-HEADER-LINE                 PIC X(200) VALUE SPACES.     00013500
013600*                                                                 00013600
013700 01  RPT-EXPORT-LINE.                                             00013700
013800     05  RPT-EXP-ID                  PIC X(36) VALUE SPACES.      00013800
013900     05  RPT-EXP-C1                  PIC X(01) VALUE ','.         00013900
014000     05  RPT-EXP-ACCT                PIC X(36) VALUE SPACES.      00014000
014100     05  RPT-EXP-C2                  PIC X(01) VALUE ','.         00014100
014200     05  RPT-EXP-TYPE                PIC X(10) VALUE SPACES.      00014200
014300     05  RPT-EXP-C3                  PIC X(01) VALUE ','.         00014300
014400     05  RPT-EXP-AMT                 PIC $Z,ZZZ,ZZ9.99.           00014400
014500     05  RPT-EXP-C4                  PIC X(01) VALUE ','.         00014500
014600     05  RPT-EXP-TS                  PIC X(19) VALUE SPACES.      00014600
014700     05  RPT-EXP-C5                  PIC X(01) VALUE ','.         00014700
014800     05  RPT-EXP-STATUS              PIC X(10) VALUE SPACES.      00014800
014900     05  RPT-EXP-C6                  PIC X(01) VALUE ','.         00014900
015000     05  RPT-EXP-DESC                PIC X(40) VALUE SPACES.      00015000
015100     05  FILLER                      PIC X(06) VALUE SPACES.      00015100
015200***************************************************************** 00015200
015300 PROCEDURE DIVISION.                                              00015300
015400***************************************************************** 00015400
015500 000-MAIN.                                                        00015500
015600     ACCEPT CB-CURRENT-DATE FROM DATE.                            00015600
015700     ACCEPT CB-CURRENT-TIME FROM TIME.                            00015700
015800     DISPLAY 'CBEXP01 STARTED ' CB-CURRENT-DATE.                  00015800
015900                                                                  00015900
016000     PERFORM 700-OPEN-FILES.                                      00016000
016100     PERFORM 710-READ-CONTROL-CARD.                               00016100
016200     PERFORM 100-LOAD-EXPORT-ROWS.                                00016200
016300     PERFORM 790-CLOSE-FILES.                                     00016300
016400     PERFORM 800-INIT-REPORT.                                     00016400
016500     PERFORM 850-WRITE-EXPORT-ROWS.                               00016500
016600                                                                  00016600
016700     DISPLAY 'CBEXP01 ENDED, ROWS EXPORTED=' WS-EXPORT-COUNT.     00016700
016800     GOBACK.                                                      00016800
016900*                                                                 00016900
017000 700-OPEN-FILES.                                                  00017000
017100     OPEN INPUT  TRANSACTS-IN                                     00017100
017200                 CONTROL-CARD                                     00017200
017300          OUTPUT EXPORT-RPT.                                      00017300
017400     IF WS-TRANIN-STATUS NOT = '00'                               00017400
017500         DISPLAY 'CBEXP01 - ERROR OPENING TRANSACTS-IN'           00017500
017600     END-IF.                                                      00017600
017700 700-EXIT.                                                        00017700
017800     EXIT.                                                        00017800
017900*                                                                 00017900
018000 710-READ-CONTROL-CARD.                                           00018000
018100     MOVE 'N' TO WS-CBEXPPRM-EOF.                                 00018100
018200     PERFORM 715-READ-ONE-FILTER-CARD.                            00018200
018300     PERFORM 720-STORE-ONE-FILTER-CARD                            00018300
018400             UNTIL WS-CBEXPPRM-EOF = 'Y'.                         00018400
018500 710-EXIT.                                                        00018500
018600     EXIT.                                                        00018600
018700*                                                                 00018700
018800 715-READ-ONE-FILTER-CARD.                                        00018800
018900     READ CONTROL-CARD                                            00018900
019000         AT END                                                   00019000
019100             MOVE 'Y' TO WS-CBEXPPRM-EOF                          00019100
019200     END-READ.                                                    00019200
019300 715-EXIT.                                                        00019300
019400     EXIT.                                                        00019400
019500*                                                                 00019500
019600 720-STORE-ONE-FILTER-CARD.                                       00019600
019700     IF WS-FILTER-COUNT < 1000                                    00019700
019800         ADD 1 TO WS-FILTER-COUNT                                 00019800
019900         MOVE CONTROL-CARD-REC TO WS-FILTER-ACCT(WS-FILTER-COUNT) 00019900
020000     END-IF.                                                      00020000
020100     PERFORM 715-READ-ONE-FILTER-CARD.                            00020100
020200 720-EXIT.                                                        00020200
020300     EXIT.                                                        00020300
020400*                                                                 00020400
020500 100-LOAD-EXPORT-ROWS.                                            00020500
020600     MOVE '100-LOAD-EXPORT-ROWS' TO PARA-NAME.                    00020600
020700     PERFORM 110-READ-TRAN-IN.                                    00020700
020800     PERFORM 120-FILTER-ONE-TRAN                                  00020800
020900             UNTIL WS-TRANIN-EOF = 'Y'.                           00020900
021000 100-EXIT.                                                        00021000
021100     EXIT.                                                        00021100
021200*                                                                 00021200
021300 110-READ-TRAN-IN.                                                00021300
021400     MOVE 'N' TO WS-TRANIN-EOF.                                   00021400
021500     READ TRANSACTS-IN                                            00021500
021600         AT END                                                   00021600
021700             MOVE 'Y' TO WS-TRANIN-EOF                            00021700
021800     END-READ.                                                    00021800
021900     IF WS-TRANIN-EOF NOT = 'Y'                                   00021900
022000         MOVE TRANSACTS-IN-REC TO CB-TRANSACTION-REC              00022000
022100     END-IF.                                                      00022100
022200 110-EXIT.                                                        00022200
022300     EXIT.                                                        00022300
022400*                                                                 00022400
022500 120-FILTER-ONE-TRAN.                                             00022500
022600     PERFORM 125-SEARCH-FILTER-LIST.                              00022600
022700     IF WS-FOUND-YES AND WS-EXPORT-COUNT < 5000                   00022700
022800         ADD 1 TO WS-EXPORT-COUNT                                 00022800
022900         MOVE CB-TRAN-ID       TO WS-EXP-ID(WS-EXPORT-COUNT)      00022900
023000         MOVE CB-TRAN-ACCOUNT-ID                                  00023000
023100                               TO WS-EXP-ACCT-ID(WS-EXPORT-COUNT) 00023100
023200         MOVE CB-TRAN-TYPE     TO WS-EXP-TYPE(WS-EXPORT-COUNT)    00023200
023300         MOVE CB-TRAN-AMOUNT   TO WS-EXP-AMOUNT(WS-EXPORT-COUNT)  00023300
023400         MOVE CB-TRAN-TIMESTAMP                                   00023400
023500                             TO WS-EXP-TIMESTAMP(WS-EXPORT-COUNT) 00023500
023600         MOVE CB-TRAN-STATUS   TO WS-EXP-STATUS(WS-EXPORT-COUNT)  00023600
023700         MOVE CB-TRAN-DESCRIPTION                                 00023700
023800                               TO WS-EXP-DESC(WS-EXPORT-COUNT)    00023800
023900     END-IF.                                                      00023900
024000     PERFORM 110-READ-TRAN-IN.                                    00024000
024100 120-EXIT.                                                        00024100
024200     EXIT.                                                        00024200
024300*                                                                 00024300
024400 125-SEARCH-FILTER-LIST.                                          00024400
024500     IF WS-FILTER-COUNT = 0                                       00024500
024600         MOVE 'Y' TO WS-FOUND-SW                                  00024600
024700     ELSE                                                         00024700
024800         MOVE 'N' TO WS-FOUND-SW                                  00024800
024900         PERFORM 130-CHECK-ONE-FILTER-ENTRY                       00024900
025000                 VARYING WS-FILTER-IX FROM 1 BY 1                 00025000
025100                 UNTIL WS-FILTER-IX > WS-FILTER-COUNT             00025100
025200                    OR WS-FOUND-YES                               00025200
025300     END-IF.                                                      00025300
025400 125-EXIT.                                                        00025400
025500     EXIT.                                                        00025500
025600*                                                                 00025600
025700 130-CHECK-ONE-FILTER-ENTRY.                                      00025700
025800     IF CB-TRAN-ACCOUNT-ID = WS-FILTER-ACCT(WS-FILTER-IX)         00025800
025900         MOVE 'Y' TO WS-FOUND-SW                                  00025900
026000     END-IF.                                                      00026000
026100 130-EXIT.                                                        00026100
026200     EXIT.                                                        00026200
026300*                                                                 00026300
026400 790-CLOSE-FILES.                                                 00026400
026500     CLOSE TRANSACTS-IN  CONTROL-CARD  EXPORT-RPT.                00026500
026600 790-EXIT.                                                        00026600
026700     EXIT.                                                        00026700
026800*                                                                 00026800
026900 800-INIT-REPORT.                                                 00026900
027000     STRING 'Transaction ID,Account ID,Type,Amount,'              00027000
027100            DELIMITED BY SIZE                                     00027100
027200            'Timestamp,Status,Description'                        00027200
027300            DELIMITED BY SIZE                                     00027300
027400            INTO RPT-HEADER-LINE.                                 00027400
027500     WRITE EXPORT-RPT-REC FROM RPT-HEADER-LINE.                   00027500
027600 800-EXIT.                                                        00027600
027700     EXIT.                                                        00027700
027800*                                                                 00027800
027900 850-WRITE-EXPORT-ROWS.                                           00027900
028000     IF WS-EXPORT-COUNT > 0                                       00028000
028100         PERFORM 855-WRITE-ONE-EXPORT-ROW                         00028100
028200                 VARYING WS-EXPORT-IX FROM WS-EXPORT-COUNT BY -1  00028200
028300                 UNTIL WS-EXPORT-IX < 1                           00028300
028400     END-IF.                                                      00028400
028500 850-EXIT.                                                        00028500
028600     EXIT.                                                        00028600
028700*                                                                 00028700
028800 855-WRITE-ONE-EXPORT-ROW.                                        00028800
028900     MOVE SPACES TO RPT-EXPORT-LINE.                              00028900
029000     MOVE WS-EXP-ID(WS-EXPORT-IX)        TO RPT-EXP-ID.           00029000
029100     MOVE WS-EXP-ACCT-ID(WS-EXPORT-IX)   TO RPT-EXP-ACCT.         00029100
029200     MOVE WS-EXP-TYPE(WS-EXPORT-IX)      TO RPT-EXP-TYPE.         00029200
029300     MOVE WS-EXP-AMOUNT(WS-EXPORT-IX)    TO RPT-EXP-AMT.          00029300
029400     MOVE WS-EXP-TIMESTAMP(WS-EXPORT-IX) TO RPT-EXP-TS.           00029400
029500     MOVE WS-EXP-STATUS(WS-EXPORT-IX)    TO RPT-EXP-STATUS.       00029500
029600     MOVE WS-EXP-DESC(WS-EXPORT-IX)      TO RPT-EXP-DESC.         00029600
029700     MOVE ','                            TO RPT-EXP-C1.           00029700
029800     MOVE ','                            TO RPT-EXP-C2.           00029800
029900     MOVE ','                            TO RPT-EXP-C3.           00029900
030000     MOVE ','                            TO RPT-EXP-C4.           00030000
030100     MOVE ','                            TO RPT-EXP-C5.           00030100
030200     MOVE ','                            TO RPT-EXP-C6.           00030200
030300     WRITE EXPORT-RPT-REC FROM RPT-EXPORT-LINE.                   00030300
030400 855-EXIT.                                                        00030400
030500     EXIT.                                                        00030500

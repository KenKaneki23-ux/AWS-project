000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF CLOUDBANK SYSTEMS GROUP        00000200
000300***************************************************************** 00000300
000400 IDENTIFICATION DIVISION.                                         00000400
000500 PROGRAM-ID.    CBRPT01.                                          00000500
000600 AUTHOR.        S. VARGAS.                                        00000600
000700 INSTALLATION.  CLOUDBANK SYSTEMS GROUP - BATCH OPERATIONS.       00000700
000800 DATE-WRITTEN.  02/02/96.                                         00000800
000900 DATE-COMPILED.                                                   00000900
001000 SECURITY.      CLOUDBANK INTERNAL USE ONLY.                      00001000
001100*                                                                 00001100
001200* PROGRAM:  CBRPT01                                               00001200
001300*                                                                 00001300
001400* FINANCIAL REPORTING.  THREE PASSES OVER THE TRANSACTION         00001400
001500* LEDGER (KPI ACCUMULATION, TOP-N BUILD, CUSTOM-REPORT FILTER)    00001500
001600* PLUS ONE PASS EACH OVER THE ACCOUNT AND USER MASTERS, PRODUCING 00001600
001700* THE FINANCIAL-MANAGEMENT REPORT IN THREE SECTIONS.              00001700
001800*                                                                 00001800
001900*   SECTION 1 - KPI SUMMARY (TEN FIGURES, SEE 100-ACCUMULATE-KPI) 00001900
002000*   SECTION 2 - TOP N TRANSACTIONS BY AMOUNT, DESCENDING, WITH    00002000
002100*               OPTIONAL TYPE RESTRICTION (CALLS CBSRT01)         00002100
002200*   SECTION 3 - CUSTOM REPORT: DATE/TYPE/AMOUNT FILTER, COUNT     00002200
002300*               AND TOTAL, MATCHES LISTED NEWEST-FIRST            00002300
002400*                                                                 00002400
002500* TOP-N COUNT, TOP-N TYPE AND THE CUSTOM-REPORT FILTER VALUES     00002500
002600* ARE ALL SUPPLIED ON CONTROL CARD CBRPTPRM (SEE                  00002600
002700* 710-READ-CONTROL-CARD) SO THE PROGRAM NEVER HAS TO PROMPT       00002700
002800* AN OPERATOR MID-RUN.                                            00002800
002900***************************************************************** 00002900
003000*                    C H A N G E    L O G                         00003000
003100***************************************************************** 00003100
003200* DATE      INIT  TICKET    DESCRIPTION                           00003200
003300* --------  ----  --------  ------------------------------------  00003300
003400* 02/02/96  SV    CBP-0070  ORIGINAL PROGRAM.                     00003400
003500* 03/19/97  SV    CBP-0083  NET FLOW ADDED TO KPI SUMMARY.        00003500
003600* 02/08/99  MA    CBP-0102  Y2K - 4-DIGIT YEAR IN PARM DATES.     00003600
003700* 07/11/00  TO    CBP-0112  TOP-N TYPE RESTRICTION ADDED.         00003700
003800* 09/19/02  SV    CBP-0133  CUSTOM REPORT SECTION ADDED.          00003800
003900* 04/22/05  JK    CBP-0151  CUSTOM REPORT CAPPED AT 100 LINES.    00003900
004000* 10/11/08  PH    CBP-0183  TOP-N SORT MOVED TO CBSRT01 CALL.     00004000
004100* 02/03/12  LM    CBP-0202  AVERAGE BALANCE ZEROED WHEN NO        00004100
004200*                           ACTIVE ACCOUNTS.                      00004200
004300***************************************************************** 00004300
004400 ENVIRONMENT DIVISION.                                            00004400
004500 CONFIGURATION SECTION.                                           00004500
004600 SOURCE-COMPUTER. IBM-370.                                        00004600
004700 OBJECT-COMPUTER. IBM-370.                                        00004700
004800 SPECIAL-NAMES.                                                   00004800
004900     C01 IS TOP-OF-FORM.                                          00004900
005000 INPUT-OUTPUT SECTION.                                            00005000
005100 FILE-CONTROL.                                                    00005100
005200     SELECT ACCOUNTS-IN    ASSIGN TO ACCTIN                       00005200
005300            ACCESS IS SEQUENTIAL                                  00005300
005400            FILE STATUS  IS WS-ACCTIN-STATUS.                     00005400
005500                                                                  00005500
005600     SELECT USERS-IN       ASSIGN TO USERFILE                     00005600
005700            ACCESS IS SEQUENTIAL                                  00005700
005800            FILE STATUS  IS WS-USERIN-STATUS.                     00005800
005900                                                                  00005900
006000     SELECT TRANSACTS-IN   ASSIGN TO TRANLOG                      00006000
006100            ACCESS IS SEQUENTIAL                                  00006100
006200            FILE STATUS  IS WS-TRANIN-STATUS.                     00006200
006300                                                                  00006300
006400     SELECT CONTROL-CARD   ASSIGN TO CBRPTPRM                     00006400
006500            ACCESS IS SEQUENTIAL                                  00006500
006600            FILE STATUS  IS WS-CBRPTPRM-STATUS.                   00006600
006700                                                                  00006700
006800     SELECT FIN-RPT        ASSIGN TO FINRPT                       00006800
006900            ACCESS IS SEQUENTIAL                                  00006900
007000            FILE STATUS  IS WS-FINRPT-STATUS.                     00007000
007100***************************************************************** 00007100
007200 DATA DIVISION.                                                   00007200
007300 FILE SECTION.                                                    00007300
007400                                                                  00007400
007500 FD  ACCOUNTS-IN                                                  00007500
007600     RECORDING MODE IS F.                                         00007600
007700 01  ACCOUNTS-IN-REC                 PIC X(140).                  00007700
007800                                                                  00007800
007900 FD  USERS-IN                                                     00007900
008000     RECORDING MODE IS F.                                         00008000
008100 01  USERS-IN-REC                    PIC X(150).                  00008100
008200                                                                  00008200
008300 FD  TRANSACTS-IN                                                 00008300
008400     RECORDING MODE IS F.                                         00008400
008500 01  TRANSACTS-IN-REC                PIC X(200).                  00008500
008600                                                                  00008600
008700 FD  CONTROL-CARD                                                 00008700
008800     RECORDING MODE IS F.                                         00008800
008900 01  CONTROL-CARD-REC                PIC X(80).                   00008900
009000                                                                  00009000
009100 FD  FIN-RPT                                                      00009100
009200     RECORDING MODE IS F.                                         00009200
009300 01  FIN-RPT-REC                     PIC X(132).                  00009300
009400***************************************************************** 00009400
009500 WORKING-STORAGE SECTION.                                         00009500
009600***************************************************************** 00009600
009700 COPY CBDATE.                                                     00009700
009800*                                                                 00009800
009900 01  WS-FILE-STATUSES.                                            00009900
010000     05  WS-ACCTIN-STATUS            PIC X(02) VALUE SPACES.      00010000
010100     05  WS-USERIN-STATUS            PIC X(02) VALUE SPACES.      00010100
010200     05  WS-TRANIN-STATUS            PIC X(02) VALUE SPACES.      00010200
010300     05  WS-CBRPTPRM-STATUS          PIC X(02) VALUE SPACES.      00010300
010400     05  WS-FINRPT-STATUS            PIC X(02) VALUE SPACES.      00010400
010500*                                                                 00010500
010600 01  WS-SWITCHES.                                                 00010600
010700     05  WS-ACCTIN-EOF               PIC X(01) VALUE 'N'.         00010700
010800     05  WS-USERIN-EOF               PIC X(01) VALUE 'N'.         00010800
010900     05  WS-TRANIN-EOF               PIC X(01) VALUE 'N'.         00010900
011000     05  PARA-NAME                   PIC X(30) VALUE SPACES.      00011000
011100*                                                                 00011100
011200 01  WS-CONTROL-PARMS.                                            00011200
011300*    CBRPTPRM CARD 1 - TOP-N COUNT/TYPE AND CUSTOM REPORT         00011300
011400*    FILTER VALUES.  ALL FILTER FIELDS SPACES/ZERO MEANS          00011400
011500*    "NOT SUPPLIED", SEE 710-READ-CONTROL-CARD.                   00011500
011600     05  WS-PARM-TOPN-COUNT          PIC 9(03).                   00011600
011700     05  WS-PARM-TOPN-TYPE           PIC X(10).                   00011700
011800     05  WS-PARM-CUST-START-DATE     PIC X(10).                   00011800
011900     05  WS-PARM-CUST-END-DATE       PIC X(10).                   00011900
012000     05  WS-PARM-CUST-TYPE           PIC X(10).                   00012000
012100     05  WS-PARM-CUST-MIN-AMT        PIC S9(9)V99.                00012100
012200     05  WS-PARM-CUST-MAX-AMT        PIC S9(9)V99.                00012200
012300     05  FILLER                      PIC X(15).                   00012300
012400*                                                                 00012400
012500 01  WS-KPI-COUNTERS.                                             00012500
012600     05  WS-TOTAL-TXN-COUNT          PIC S9(07) COMP VALUE +0.    00012600
012700     05  WS-TOTAL-ACCT-COUNT         PIC S9(07) COMP VALUE +0.    00012700
012800     05  WS-ACTIVE-ACCT-COUNT        PIC S9(07) COMP VALUE +0.    00012800
012900     05  WS-TOTAL-USER-COUNT         PIC S9(07) COMP VALUE +0.    00012900
013000*                                                                 00013000
013100 01  WS-KPI-AMOUNTS.                                              00013100
013200     05  WS-TOTAL-VOLUME             PIC S9(11)V99 VALUE +0.      00013200
013300     05  WS-SUM-DEPOSITS             PIC S9(11)V99 VALUE +0.      00013300
013400     05  WS-SUM-WITHDRAWALS          PIC S9(11)V99 VALUE +0.      00013400
013500     05  WS-SUM-TRANSFERS            PIC S9(11)V99 VALUE +0.      00013500
013600     05  WS-SUM-ACTIVE-BALANCE       PIC S9(11)V99 VALUE +0.      00013600
013700     05  WS-AVG-BALANCE              PIC S9(09)V99 VALUE +0.      00013700
013800     05  WS-NET-FLOW                 PIC S9(11)V99 VALUE +0.      00013800
013900*                                                                 00013900
014000 01  WS-TOPN-WORK.                                                00014000
014100     05  WS-TOPN-COUNT               PIC S9(05) COMP VALUE +0.    00014100
014200     05  WS-TOPN-IX                  PIC S9(05) COMP VALUE +0.    00014200
014300     05  WS-TOPN-SX                  PIC S9(05) COMP VALUE +0.    00014300
014400     05  WS-TOPN-PRINT-COUNT         PIC S9(05) COMP VALUE +0.    00014400
014500     05  FILLER                      PIC X(08) VALUE SPACES.      00014500
014600*                                                                 00014600
014700 01  WS-CUSTOM-WORK.                                              00014700
014800     05  WS-CUSTOM-COUNT             PIC S9(07) COMP VALUE +0.    00014800
014900     05  WS-CUSTOM-STORED            PIC S9(05) COMP VALUE +0.    00014900
015000     05  WS-CUSTOM-PRINT-COUNT       PIC S9(05) COMP VALUE +0.    00015000
015100     05  WS-CUSTOM-IX                PIC S9(05) COMP VALUE +0.    00015100
015200     05  WS-CUSTOM-SX                PIC S9(05) COMP VALUE +0.    00015200
015300     05  WS-CUSTOM-TOTAL             PIC S9(11)V99 VALUE +0.      00015300
015400     05  FILLER                      PIC X(08) VALUE SPACES.      00015400
015500*                                                                 00015500
015600*--------------------------------------------------------------*  00015600
015700*    TOP-N TRANSACTION TABLE AND SORT LINKAGE AREAS               00015700
015800*--------------------------------------------------------------*  00015800
015900 01  WS-TOPN-TABLE.                                               00015900
016000     05  WS-TOPN-ENTRY OCCURS 5000 TIMES.                         00016000
016100         10  WS-TOPN-ID              PIC X(36).                   00016100
016200         10  WS-TOPN-ACCT-ID         PIC X(36).                   00016200
016300         10  WS-TOPN-TYPE            PIC X(10).                   00016300
016400         10  WS-TOPN-AMOUNT          PIC 9(9)V99.                 00016400
016500         10  WS-TOPN-TIMESTAMP       PIC X(19).                   00016500
016600         10  WS-TOPN-DESC            PIC X(40).                   00016600
016700*                                                                 00016700
016800 01  WS-SRT-SORT-ORDER               PIC X(01) VALUE 'D'.         00016800
016900 01  WS-SRT-KEY-TABLE.                                            00016900
017000     05  WS-SRT-KEY OCCURS 5000 TIMES PIC X(19).                  00017000
017100 01  WS-SRT-INDEX-TABLE.                                          00017100
017200     05  WS-SRT-INDEX OCCURS 5000 TIMES PIC S9(05) COMP.          00017200
017300*                                                                 00017300
017400*--------------------------------------------------------------*  00017400
017500*    CUSTOM-REPORT MATCH TABLE                                    00017500
017600*--------------------------------------------------------------*  00017600
017700 01  WS-CUSTOM-TABLE.                                             00017700
017800     05  WS-CUSTOM-ENTRY OCCURS 5000 TIMES.                       00017800
017900         10  WS-CUSTOM-ID            PIC X(36).                   00017900
018000         10  WS-CUSTOM-ACCT-ID       PIC X(36).                   00018000
018100         10  WS-CUSTOM-TYPE          PIC X(10).                   00018100
018200         10  WS-CUSTOM-AMOUNT        PIC 9(9)V99.                 00018200
018300         10  WS-CUSTOM-TIMESTAMP     PIC X(19).                   00018300
018400         10  WS-CUSTOM-DESC          PIC X(40).                   00018400
018500*                                                                 00018500
018600 COPY CBACCT.                                                     00018600
018700 COPY CBUSER.                                                     00018700
018800 COPY CBTRAN.                                                     00018800
018900*                                                                 00018900
019000*--------------------------------------------------------------*  00019000
019100*    ALTERNATE VIEWS (REDEFINES)                                  00019100
019200*--------------------------------------------------------------*  00019200
019300 01  WS-MONEY-DISPLAY-AREA.                                       00019300
019400     05  WS-TOTAL-VOLUME-D           PIC S9(11)V99.               00019400
019500     05  WS-NET-FLOW-D               PIC S9(11)V99.               00019500
019600 01  WS-MONEY-EDIT-AREA REDEFINES                                 00019600
019700     WS-MONEY-DISPLAY-AREA           PIC X(26).                   00019700
019800*                                                                 00019800
019900 01  WS-COUNT-DISPLAY-AREA.                                       00019900
020000     05  WS-TOTAL-TXN-COUNT-D        PIC S9(07) COMP.             00020000
020100     05  WS-TOTAL-ACCT-COUNT-D       PIC S9(07) COMP.             00020100
020200 01  WS-COUNT-EDIT-AREA REDEFINES                                 00020200
020300     WS-COUNT-DISPLAY-AREA           PIC X(08).                   00020300
020400*                                                                 00020400
020500*--------------------------------------------------------------*  00020500
020600*    PRINT LINES                                                  00020600
020700*--------------------------------------------------------------*  00020700
020800 01  RPT-HEADER1.                                                 00020800
020900     05  FILLER                      PIC X(40)                    00020900
021000         VALUE 'CLOUDBANK FINANCIAL MANAGEMENT REPORT  '.         00021000
021100     05  FILLER                      PIC X(92) VALUE SPACES.      00021100
021200*                                                                 00021200
021300 01  RPT-SEC-HEADER.                                              00021300
021400     05  RPT-SEC-TITLE               PIC X(40) VALUE SPACES.      00021400
021500     05  FILLER                      PIC X(92) VALUE SPACES.      00021500
021600*                                                                 00021600
021700 01  RPT-K-TXNCOUNT.                                              00021700
021800     05  FILLER                      PIC X(30)                    00021800
021900         VALUE 'TOTAL TRANSACTION COUNT:      '.                  00021900
022000     05  RPT-K-TXNCOUNT-VAL          PIC ZZZ,ZZ9.                 00022000
022100     05  FILLER                      PIC X(95) VALUE SPACES.      00022100
022200*                                                                 00022200
022300 01  RPT-K-VOLUME.                                                00022300
022400     05  FILLER                      PIC X(30)                    00022400
022500         VALUE 'TOTAL VOLUME (COMPLETED):     '.                  00022500
022600     05  RPT-K-VOLUME-VAL            PIC -Z,ZZZ,ZZZ,ZZ9.99.       00022600
022700     05  FILLER                      PIC X(85) VALUE SPACES.      00022700
022800*                                                                 00022800
022900 01  RPT-K-DEPOSITS.                                              00022900
023000     05  FILLER                      PIC X(30)                    00023000
023100         VALUE 'SUM DEPOSITS:                 '.                  00023100
023200     05  RPT-K-DEPOSITS-VAL          PIC -Z,ZZZ,ZZZ,ZZ9.99.       00023200
023300     05  FILLER                      PIC X(85) VALUE SPACES.      00023300
023400*                                                                 00023400
023500 01  RPT-K-WITHDRAW.                                              00023500
023600     05  FILLER                      PIC X(30)                    00023600
023700         VALUE 'SUM WITHDRAWALS:              '.                  00023700
023800     05  RPT-K-WITHDRAW-VAL          PIC -Z,ZZZ,ZZZ,ZZ9.99.       00023800
023900     05  FILLER                      PIC X(85) VALUE SPACES.      00023900
024000*                                                                 00024000
024100 01  RPT-K-TRANSFERS.                                             00024100
024200     05  FILLER                      PIC X(30)                    00024200
024300         VALUE 'SUM TRANSFERS:                '.                  00024300
024400     05  RPT-K-TRANSFERS-VAL         PIC -Z,ZZZ,ZZZ,ZZ9.99.       00024400
024500     05  FILLER                      PIC X(85) VALUE SPACES.      00024500
024600*                                                                 00024600
024700 01  RPT-K-ACTIVEACCT.                                            00024700
024800     05  FILLER                      PIC X(30)                    00024800
024900         VALUE 'ACTIVE ACCOUNT COUNT:         '.                  00024900
025000     05  RPT-K-ACTIVEACCT-VAL        PIC ZZZ,ZZ9.                 00025000
025100     05  FILLER                      PIC X(95) VALUE SPACES.      00025100
025200*                                                                 00025200
025300 01  RPT-K-TOTALACCT.                                             00025300
025400     05  FILLER                      PIC X(30)                    00025400
025500         VALUE 'TOTAL ACCOUNT COUNT:          '.                  00025500
025600     05  RPT-K-TOTALACCT-VAL         PIC ZZZ,ZZ9.                 00025600
025700     05  FILLER                      PIC X(95) VALUE SPACES.      00025700
025800*                                                                 00025800
025900 01  RPT-K-TOTALUSER.                                             00025900
026000     05  FILLER                      PIC X(30)                    00026000
026100         VALUE 'TOTAL USER COUNT:             '.                  00026100
026200     05  RPT-K-TOTALUSER-VAL         PIC ZZZ,ZZ9.                 00026200
026300     05  FILLER                      PIC X(95) VALUE SPACES.      00026300
026400*                                                                 00026400
026500 01  RPT-K-AVGBAL.                                                00026500
026600     05  FILLER                      PIC X(30)                    00026600
026700         VALUE 'AVERAGE ACTIVE BALANCE:       '.                  00026700
026800     05  RPT-K-AVGBAL-VAL            PIC -Z,ZZZ,ZZ9.99.           00026800
026900     05  FILLER                      PIC X(89) VALUE SPACES.      00026900
027000*                                                                 00027000
027100 01  RPT-K-NETFLOW.                                               00027100
027200     05  FILLER                      PIC X(30)                    00027200
027300         VALUE 'NET FLOW (DEPOSITS-WTHDRWLS): '.                  00027300
027400     05  RPT-K-NETFLOW-VAL           PIC -Z,ZZZ,ZZZ,ZZ9.99.       00027400
027500     05  FILLER                      PIC X(85) VALUE SPACES.      00027500
027600*                                                                 00027600
027700 01  RPT-TOPN-COLHDR.                                             00027700
027800     05  FILLER                      PIC X(38)                    00027800
027900         VALUE 'TRANS ID  ACCOUNT ID  TYPE    AMOUNT '.           00027900
028000     05  FILLER                      PIC X(30)                    00028000
028100         VALUE 'TIMESTAMP           DESCRIPT'.                    00028100
028200     05  FILLER                      PIC X(64) VALUE SPACES.      00028200
028300*                                                                 00028300
028400 01  RPT-TOPN-LINE.                                               00028400
028500     05  RPT-TOPN-ID                 PIC X(36) VALUE SPACES.      00028500
028600     05  FILLER                      PIC X(01) VALUE SPACE.       00028600
028700     05  RPT-TOPN-ACCT               PIC X(36) VALUE SPACES.      00028700
028800     05  FILLER                      PIC X(01) VALUE SPACE.       00028800
028900     05  RPT-TOPN-TYPE                PIC X(10) VALUE SPACES.     00028900
029000     05  RPT-TOPN-AMT                PIC ZZZ,ZZZ,ZZ9.99.          00029000
029100     05  FILLER                      PIC X(01) VALUE SPACE.       00029100
029200     05  RPT-TOPN-TS                 PIC X(19) VALUE SPACES.      00029200
029300     05  FILLER                      PIC X(01) VALUE SPACE.       00029300
029400     05  RPT-TOPN-DESC                PIC X(13) VALUE SPACES.     00029400
029500*                                                                 00029500
029600 01  RPT-CUST-SUMMARY.                                            00029600
029700     05  FILLER                      PIC X(20)                    00029700
029800         VALUE 'MATCHING COUNT:     '.                            00029800
029900     05  RPT-CUST-COUNT-VAL          PIC ZZZ,ZZ9.                 00029900
030000     05  FILLER                      PIC X(10)                    00030000
030100         VALUE '  TOTAL: '.                                       00030100
030200     05  RPT-CUST-TOTAL-VAL          PIC -Z,ZZZ,ZZZ,ZZ9.99.       00030200
030300     05  FILLER                      PIC X(78) VALUE SPACES.      00030300
030400*                                                                 00030400
030500 01  RPT-CUST-LINE.                                               00030500
030600     05  RPT-CUST-L-ID                PIC X(36) VALUE SPACES.     00030600
030700     05  FILLER                      PIC X(01) VALUE SPACE.       00030700
030800     05  RPT-CUST-L-ACCT              PIC X(36) VALUE SPACES.     00030800
030900     05  FILLER                      PIC X(01) VALUE SPACE.       00030900
031000     05  RPT-CUST-L-TYPE              PIC X(10) VALUE SPACES.     00031000
031100     05  RPT-CUST-L-AMT               PIC ZZZ,ZZZ,ZZ9.99.         00031100
031200     05  FILLER                      PIC X(01) VALUE SPACE.       00031200
031300     05  RPT-CUST-L-TS                PIC X(19) VALUE SPACES.     00031300
031400     05  FILLER                      PIC X(14) VALUE SPACES.      00031400
031500***************************************************************** 00031500
031600 PROCEDURE DIVISION.                                              00031600
031700***************************************************************** 00031700
031800 000-MAIN.                                                        00031800
031900     ACCEPT CB-CURRENT-DATE FROM DATE.                            00031900
032000     ACCEPT CB-CURRENT-TIME FROM TIME.                            00032000
032100     DISPLAY 'CBRPT01 STARTED ' CB-CURRENT-DATE.                  00032100
032200                                                                  00032200
032300     PERFORM 700-OPEN-FILES.                                      00032300
032400     PERFORM 710-READ-CONTROL-CARD.                               00032400
032500     PERFORM 100-ACCUMULATE-KPI.                                  00032500
032600     PERFORM 170-COMPUTE-KPI-DERIVED.                             00032600
032700     PERFORM 200-BUILD-TOP-N.                                     00032700
032800     PERFORM 300-BUILD-CUSTOM-REPORT.                             00032800
032900     PERFORM 790-CLOSE-FILES.                                     00032900
033000     PERFORM 800-INIT-REPORT.                                     00033000
033100     PERFORM 850-WRITE-KPI.                                       00033100
033200     PERFORM 860-WRITE-TOPN.                                      00033200
033300     PERFORM 870-WRITE-CUSTOM.                                    00033300
033400                                                                  00033400
033500     DISPLAY 'CBRPT01 ENDED, TXN COUNT=' WS-TOTAL-TXN-COUNT.      00033500
033600     GOBACK.                                                      00033600
033700*                                                                 00033700
033800 700-OPEN-FILES.                                                  00033800
033900     OPEN INPUT  ACCOUNTS-IN                                      00033900
034000                 USERS-IN                                         00034000
034100                 TRANSACTS-IN                                     00034100
034200                 CONTROL-CARD                                     00034200
034300          OUTPUT FIN-RPT.                                         00034300
034400     IF WS-TRANIN-STATUS NOT = '00'                               00034400
034500         DISPLAY 'CBRPT01 - ERROR OPENING TRANSACTS-IN'           00034500
034600     END-IF.                                                      00034600
034700 700-EXIT.                                                        00034700
034800     EXIT.                                                        00034800
034900*                                                                 00034900
035000 710-READ-CONTROL-CARD.                                           00035000
035100*    CBRPTPRM CARD 1: TOP-N COUNT/TYPE AND CUSTOM REPORT          00035100
035200*    FILTER VALUES.  SEE WS-CONTROL-PARMS FOR LAYOUT.  A          00035200
035300*    MISSING CARD DEFAULTS TOP-N TO 10 ROWS, NO FILTERS.          00035300
035400     MOVE SPACES TO WS-CONTROL-PARMS.                             00035400
035500     MOVE ZERO TO WS-PARM-TOPN-COUNT.                             00035500
035600     READ CONTROL-CARD                                            00035600
035700         AT END                                                   00035700
035800             CONTINUE                                             00035800
035900     END-READ.                                                    00035900
036000     IF WS-CBRPTPRM-STATUS = '00'                                 00036000
036100         MOVE CONTROL-CARD-REC TO WS-CONTROL-PARMS                00036100
036200     END-IF.                                                      00036200
036300     IF WS-PARM-TOPN-COUNT = ZERO                                 00036300
036400         MOVE 10 TO WS-PARM-TOPN-COUNT                            00036400
036500     END-IF.                                                      00036500
036600 710-EXIT.                                                        00036600
036700     EXIT.                                                        00036700
036800*                                                                 00036800
036900 100-ACCUMULATE-KPI.                                              00036900
037000     MOVE '100-ACCUMULATE-KPI' TO PARA-NAME.                      00037000
037100     PERFORM 110-READ-TRAN-IN.                                    00037100
037200     PERFORM 120-TALLY-ONE-TRAN                                   00037200
037300             UNTIL WS-TRANIN-EOF = 'Y'.                           00037300
037400     CLOSE TRANSACTS-IN.                                          00037400
037500     PERFORM 130-READ-ACCOUNT-IN.                                 00037500
037600     PERFORM 140-TALLY-ONE-ACCOUNT                                00037600
037700             UNTIL WS-ACCTIN-EOF = 'Y'.                           00037700
037800     PERFORM 150-READ-USER-IN.                                    00037800
037900     PERFORM 160-TALLY-ONE-USER                                   00037900
038000             UNTIL WS-USERIN-EOF = 'Y'.                           00038000
038100 100-EXIT.                                                        00038100
038200     EXIT.                                                        00038200
038300*                                                                 00038300
038400 110-READ-TRAN-IN.                                                00038400
038500     MOVE 'N' TO WS-TRANIN-EOF.                                   00038500
038600     READ TRANSACTS-IN                                            00038600
038700         AT END                                                   00038700
038800             MOVE 'Y' TO WS-TRANIN-EOF                            00038800
038900     END-READ.                                                    00038900
039000     IF WS-TRANIN-EOF NOT = 'Y'                                   00039000
039100         MOVE TRANSACTS-IN-REC TO CB-TRANSACTION-REC              00039100
039200     END-IF.                                                      00039200
039300 110-EXIT.                                                        00039300
039400     EXIT.                                                        00039400
039500*                                                                 00039500
039600 120-TALLY-ONE-TRAN.                                              00039600
039700     ADD 1 TO WS-TOTAL-TXN-COUNT.                                 00039700
039800     IF CB-TRAN-COMPLETED                                         00039800
039900         ADD CB-TRAN-AMOUNT TO WS-TOTAL-VOLUME                    00039900
040000     END-IF.                                                      00040000
040100     IF CB-TRAN-DEPOSIT                                           00040100
040200         ADD CB-TRAN-AMOUNT TO WS-SUM-DEPOSITS                    00040200
040300     END-IF.                                                      00040300
040400     IF CB-TRAN-WITHDRAWAL                                        00040400
040500         ADD CB-TRAN-AMOUNT TO WS-SUM-WITHDRAWALS                 00040500
040600     END-IF.                                                      00040600
040700     IF CB-TRAN-TRANSFER                                          00040700
040800         ADD CB-TRAN-AMOUNT TO WS-SUM-TRANSFERS                   00040800
040900     END-IF.                                                      00040900
041000     PERFORM 110-READ-TRAN-IN.                                    00041000
041100 120-EXIT.                                                        00041100
041200     EXIT.                                                        00041200
041300*                                                                 00041300
041400 130-READ-ACCOUNT-IN.                                             00041400
041500     MOVE 'N' TO WS-ACCTIN-EOF.                                   00041500
041600     READ ACCOUNTS-IN                                             00041600
041700         AT END                                                   00041700
041800             MOVE 'Y' TO WS-ACCTIN-EOF                            00041800
041900     END-READ.                                                    00041900
042000     IF WS-ACCTIN-EOF NOT = 'Y'                                   00042000
042100         MOVE ACCOUNTS-IN-REC TO CB-ACCOUNT-REC                   00042100
042200     END-IF.                                                      00042200
042300 130-EXIT.                                                        00042300
042400     EXIT.                                                        00042400
042500*                                                                 00042500
042600 140-TALLY-ONE-ACCOUNT.                                           00042600
042700     ADD 1 TO WS-TOTAL-ACCT-COUNT.                                00042700
042800     IF CB-ACCT-ACTIVE                                            00042800
042900         ADD 1 TO WS-ACTIVE-ACCT-COUNT                            00042900
043000         ADD CB-ACCT-BALANCE TO WS-SUM-ACTIVE-BALANCE             00043000
043100     END-IF.                                                      00043100
043200     PERFORM 130-READ-ACCOUNT-IN.                                 00043200
043300 140-EXIT.                                                        00043300
043400     EXIT.                                                        00043400
043500*                                                                 00043500
043600 150-READ-USER-IN.                                                00043600
043700     MOVE 'N' TO WS-USERIN-EOF.                                   00043700
043800     READ USERS-IN                                                00043800
043900         AT END                                                   00043900
044000             MOVE 'Y' TO WS-USERIN-EOF                            00044000
044100     END-READ.                                                    00044100
044200 150-EXIT.                                                        00044200
044300     EXIT.                                                        00044300
044400*                                                                 00044400
044500 160-TALLY-ONE-USER.                                              00044500
044600     ADD 1 TO WS-TOTAL-USER-COUNT.                                00044600
044700     PERFORM 150-READ-USER-IN.                                    00044700
044800 160-EXIT.                                                        00044800
044900     EXIT.                                                        00044900
045000*                                                                 00045000
045100 170-COMPUTE-KPI-DERIVED.                                         00045100
045200     MOVE ZERO TO WS-AVG-BALANCE.                                 00045200
045300     IF WS-ACTIVE-ACCT-COUNT NOT = ZERO                           00045300
045400         COMPUTE WS-AVG-BALANCE ROUNDED =                         00045400
045500             WS-SUM-ACTIVE-BALANCE / WS-ACTIVE-ACCT-COUNT         00045500
045600     END-IF.                                                      00045600
045700     COMPUTE WS-NET-FLOW ROUNDED =                                00045700
045800             WS-SUM-DEPOSITS - WS-SUM-WITHDRAWALS.                00045800
045900 170-EXIT.                                                        00045900
046000     EXIT.                                                        00046000
046100*                                                                 00046100
046200 200-BUILD-TOP-N.                                                 00046200
046300     MOVE '200-BUILD-TOP-N' TO PARA-NAME.                         00046300
046400     OPEN INPUT TRANSACTS-IN.                                     00046400
046500     PERFORM 210-READ-TRAN-FOR-TOPN.                              00046500
046600     PERFORM 220-LOAD-ONE-TOPN-ROW                                00046600
046700             UNTIL WS-TRANIN-EOF = 'Y'.                           00046700
046800     CLOSE TRANSACTS-IN.                                          00046800
046900     IF WS-TOPN-COUNT > 0                                         00046900
047000         PERFORM 230-BUILD-ONE-SORT-KEY                           00047000
047100                 VARYING WS-TOPN-IX FROM 1 BY 1                   00047100
047200                 UNTIL WS-TOPN-IX > WS-TOPN-COUNT                 00047200
047300         CALL 'CBSRT01' USING WS-TOPN-COUNT                       00047300
047400                              WS-SRT-SORT-ORDER                   00047400
047500                              WS-SRT-KEY-TABLE                    00047500
047600                              WS-SRT-INDEX-TABLE                  00047600
047700     END-IF.                                                      00047700
047800     IF WS-TOPN-COUNT < WS-PARM-TOPN-COUNT                        00047800
047900         MOVE WS-TOPN-COUNT TO WS-TOPN-PRINT-COUNT                00047900
048000     ELSE                                                         00048000
048100         MOVE WS-PARM-TOPN-COUNT TO WS-TOPN-PRINT-COUNT           00048100
048200     END-IF.                                                      00048200
048300 200-EXIT.                                                        00048300
048400     EXIT.                                                        00048400
048500*                                                                 00048500
048600 210-READ-TRAN-FOR-TOPN.                                          00048600
048700     MOVE 'N' TO WS-TRANIN-EOF.                                   00048700
048800     READ TRANSACTS-IN                                            00048800
048900         AT END                                                   00048900
049000             MOVE 'Y' TO WS-TRANIN-EOF                            00049000
049100     END-READ.                                                    00049100
049200     IF WS-TRANIN-EOF NOT = 'Y'                                   00049200
049300         MOVE TRANSACTS-IN-REC TO CB-TRANSACTION-REC              00049300
049400     END-IF.                                                      00049400
049500 210-EXIT.                                                        00049500
049600     EXIT.                                                        00049600
049700*                                                                 00049700
049800 220-LOAD-ONE-TOPN-ROW.                                           00049800
049900     IF (WS-PARM-TOPN-TYPE = SPACES OR                            00049900
050000         CB-TRAN-TYPE = WS-PARM-TOPN-TYPE)                        00050000
050100         AND WS-TOPN-COUNT < 5000                                 00050100
050200         ADD 1 TO WS-TOPN-COUNT                                   00050200
050300         MOVE WS-TOPN-COUNT TO WS-TOPN-SX                         00050300
050400         MOVE CB-TRAN-ID          TO WS-TOPN-ID(WS-TOPN-SX)       00050400
050500         MOVE CB-TRAN-ACCOUNT-ID  TO WS-TOPN-ACCT-ID(WS-TOPN-SX)  00050500
050600         MOVE CB-TRAN-TYPE        TO WS-TOPN-TYPE(WS-TOPN-SX)     00050600
050700         MOVE CB-TRAN-AMOUNT      TO WS-TOPN-AMOUNT(WS-TOPN-SX)   00050700
050800         MOVE CB-TRAN-TIMESTAMP   TO WS-TOPN-TIMESTAMP(WS-TOPN-SX)00050800
050900         MOVE CB-TRAN-DESCRIPTION TO WS-TOPN-DESC(WS-TOPN-SX)     00050900
051000     END-IF.                                                      00051000
051100     PERFORM 210-READ-TRAN-FOR-TOPN.                              00051100
051200 220-EXIT.                                                        00051200
051300     EXIT.                                                        00051300
051400*                                                                 00051400
051500 230-BUILD-ONE-SORT-KEY.                                          00051500
051600     MOVE WS-TOPN-AMOUNT(WS-TOPN-IX) TO WS-SRT-KEY(WS-TOPN-IX).   00051600
051700 230-EXIT.                                                        00051700
051800     EXIT.                                                        00051800
051900*                                                                 00051900
052000 300-BUILD-CUSTOM-REPORT.                                         00052000
052100     MOVE '300-BUILD-CUSTOM-REPORT' TO PARA-NAME.                 00052100
052200     OPEN INPUT TRANSACTS-IN.                                     00052200
052300     PERFORM 310-READ-TRAN-FOR-CUST.                              00052300
052400     PERFORM 320-FILTER-ONE-CUST-ROW                              00052400
052500             UNTIL WS-TRANIN-EOF = 'Y'.                           00052500
052600     CLOSE TRANSACTS-IN.                                          00052600
052700     IF WS-CUSTOM-STORED < 100                                    00052700
052800         MOVE WS-CUSTOM-STORED TO WS-CUSTOM-PRINT-COUNT           00052800
052900     ELSE                                                         00052900
053000         MOVE 100 TO WS-CUSTOM-PRINT-COUNT                        00053000
053100     END-IF.                                                      00053100
053200 300-EXIT.                                                        00053200
053300     EXIT.                                                        00053300
053400*                                                                 00053400
053500 310-READ-TRAN-FOR-CUST.                                          00053500
053600     MOVE 'N' TO WS-TRANIN-EOF.                                   00053600
053700     READ TRANSACTS-IN                                            00053700
053800         AT END                                                   00053800
053900             MOVE 'Y' TO WS-TRANIN-EOF                            00053900
054000     END-READ.                                                    00054000
054100     IF WS-TRANIN-EOF NOT = 'Y'                                   00054100
054200         MOVE TRANSACTS-IN-REC TO CB-TRANSACTION-REC              00054200
054300     END-IF.                                                      00054300
054400 310-EXIT.                                                        00054400
054500     EXIT.                                                        00054500
054600*                                                                 00054600
054700 320-FILTER-ONE-CUST-ROW.                                         00054700
054800     IF (WS-PARM-CUST-START-DATE = SPACES OR                      00054800
054900         CB-TRAN-TIMESTAMP(1:10) >= WS-PARM-CUST-START-DATE)      00054900
055000         AND (WS-PARM-CUST-END-DATE = SPACES OR                   00055000
055100         CB-TRAN-TIMESTAMP(1:10) <= WS-PARM-CUST-END-DATE)        00055100
055200         AND (WS-PARM-CUST-TYPE = SPACES OR                       00055200
055300         CB-TRAN-TYPE = WS-PARM-CUST-TYPE)                        00055300
055400         AND (WS-PARM-CUST-MIN-AMT = ZERO OR                      00055400
055500         CB-TRAN-AMOUNT >= WS-PARM-CUST-MIN-AMT)                  00055500
055600         AND (WS-PARM-CUST-MAX-AMT = ZERO OR                      00055600
055700         CB-TRAN-AMOUNT <= WS-PARM-CUST-MAX-AMT)                  00055700
055800         ADD 1 TO WS-CUSTOM-COUNT                                 00055800
055900         ADD CB-TRAN-AMOUNT TO WS-CUSTOM-TOTAL                    00055900
056000         IF WS-CUSTOM-STORED < 5000                               00056000
056100             ADD 1 TO WS-CUSTOM-STORED                            00056100
056200             MOVE WS-CUSTOM-STORED TO WS-CUSTOM-SX                00056200
056300             MOVE CB-TRAN-ID TO WS-CUSTOM-ID(WS-CUSTOM-SX)        00056300
056400             MOVE CB-TRAN-ACCOUNT-ID                              00056400
056500                              TO WS-CUSTOM-ACCT-ID(WS-CUSTOM-SX)  00056500
056600             MOVE CB-TRAN-TYPE TO WS-CUSTOM-TYPE(WS-CUSTOM-SX)    00056600
056700             MOVE CB-TRAN-AMOUNT                                  00056700
056800                              TO WS-CUSTOM-AMOUNT(WS-CUSTOM-SX)   00056800
056900             MOVE CB-TRAN-TIMESTAMP                               00056900
057000                           TO WS-CUSTOM-TIMESTAMP(WS-CUSTOM-SX)   00057000
057100             MOVE CB-TRAN-DESCRIPTION                             00057100
057200                              TO WS-CUSTOM-DESC(WS-CUSTOM-SX)     00057200
057300         END-IF                                                   00057300
057400     END-IF.                                                      00057400
057500     PERFORM 310-READ-TRAN-FOR-CUST.                              00057500
057600 320-EXIT.                                                        00057600
057700     EXIT.                                                        00057700
057800*                                                                 00057800
057900 790-CLOSE-FILES.                                                 00057900
058000     CLOSE ACCOUNTS-IN  USERS-IN  CONTROL-CARD  FIN-RPT.          00058000
058100 790-EXIT.                                                        00058100
058200     EXIT.                                                        00058200
058300*                                                                 00058300
058400 800-INIT-REPORT.                                                 00058400
058500     WRITE FIN-RPT-REC FROM RPT-HEADER1.                          00058500
058600 800-EXIT.                                                        00058600
058700     EXIT.                                                        00058700
058800*                                                                 00058800
058900 850-WRITE-KPI.                                                   00058900
059000     MOVE SPACES TO RPT-SEC-HEADER.                               00059000
059100     MOVE 'SECTION 1 - KPI SUMMARY' TO RPT-SEC-TITLE.             00059100
059200     WRITE FIN-RPT-REC FROM RPT-SEC-HEADER.                       00059200
059300     MOVE WS-TOTAL-TXN-COUNT  TO RPT-K-TXNCOUNT-VAL.              00059300
059400     WRITE FIN-RPT-REC FROM RPT-K-TXNCOUNT.                       00059400
059500     MOVE WS-TOTAL-VOLUME     TO RPT-K-VOLUME-VAL.                00059500
059600     WRITE FIN-RPT-REC FROM RPT-K-VOLUME.                         00059600
059700     MOVE WS-SUM-DEPOSITS     TO RPT-K-DEPOSITS-VAL.              00059700
059800     WRITE FIN-RPT-REC FROM RPT-K-DEPOSITS.                       00059800
059900     MOVE WS-SUM-WITHDRAWALS  TO RPT-K-WITHDRAW-VAL.              00059900
060000     WRITE FIN-RPT-REC FROM RPT-K-WITHDRAW.                       00060000
060100     MOVE WS-SUM-TRANSFERS    TO RPT-K-TRANSFERS-VAL.             00060100
060200     WRITE FIN-RPT-REC FROM RPT-K-TRANSFERS.                      00060200
060300     MOVE WS-ACTIVE-ACCT-COUNT TO RPT-K-ACTIVEACCT-VAL.           00060300
060400     WRITE FIN-RPT-REC FROM RPT-K-ACTIVEACCT.                     00060400
060500     MOVE WS-TOTAL-ACCT-COUNT TO RPT-K-TOTALACCT-VAL.             00060500
060600     WRITE FIN-RPT-REC FROM RPT-K-TOTALACCT.                      00060600
060700     MOVE WS-TOTAL-USER-COUNT TO RPT-K-TOTALUSER-VAL.             00060700
060800     WRITE FIN-RPT-REC FROM RPT-K-TOTALUSER.                      00060800
060900     MOVE WS-AVG-BALANCE      TO RPT-K-AVGBAL-VAL.                00060900
061000     WRITE FIN-RPT-REC FROM RPT-K-AVGBAL.                         00061000
061100     MOVE WS-NET-FLOW         TO RPT-K-NETFLOW-VAL.               00061100
061200     WRITE FIN-RPT-REC FROM RPT-K-NETFLOW.                        00061200
061300 850-EXIT.                                                        00061300
061400     EXIT.                                                        00061400
061500*                                                                 00061500
061600 860-WRITE-TOPN.                                                  00061600
061700     MOVE SPACES TO RPT-SEC-HEADER.                               00061700
061800     MOVE 'SECTION 2 - TOP TRANSACTIONS' TO RPT-SEC-TITLE.        00061800
061900     WRITE FIN-RPT-REC FROM RPT-SEC-HEADER.                       00061900
062000     WRITE FIN-RPT-REC FROM RPT-TOPN-COLHDR.                      00062000
062100     IF WS-TOPN-PRINT-COUNT > 0                                   00062100
062200         PERFORM 865-WRITE-ONE-TOPN-LINE                          00062200
062300                 VARYING WS-TOPN-IX FROM 1 BY 1                   00062300
062400                 UNTIL WS-TOPN-IX > WS-TOPN-PRINT-COUNT           00062400
062500     END-IF.                                                      00062500
062600 860-EXIT.                                                        00062600
062700     EXIT.                                                        00062700
062800*                                                                 00062800
062900 865-WRITE-ONE-TOPN-LINE.                                         00062900
063000     MOVE SPACES TO RPT-TOPN-LINE.                                00063000
063100     MOVE WS-SRT-INDEX(WS-TOPN-IX)  TO WS-TOPN-SX.                00063100
063200     MOVE WS-TOPN-ID(WS-TOPN-SX)        TO RPT-TOPN-ID.           00063200
063300     MOVE WS-TOPN-ACCT-ID(WS-TOPN-SX)   TO RPT-TOPN-ACCT.         00063300
063400     MOVE WS-TOPN-TYPE(WS-TOPN-SX)      TO RPT-TOPN-TYPE.         00063400
063500     MOVE WS-TOPN-AMOUNT(WS-TOPN-SX)    TO RPT-TOPN-AMT.          00063500
063600     MOVE WS-TOPN-TIMESTAMP(WS-TOPN-SX) TO RPT-TOPN-TS.           00063600
063700     MOVE WS-TOPN-DESC(WS-TOPN-SX)      TO RPT-TOPN-DESC.         00063700
063800     WRITE FIN-RPT-REC FROM RPT-TOPN-LINE.                        00063800
063900 865-EXIT.                                                        00063900
064000     EXIT.                                                        00064000
064100*                                                                 00064100
064200 870-WRITE-CUSTOM.                                                00064200
064300     MOVE SPACES TO RPT-SEC-HEADER.                               00064300
064400     MOVE 'SECTION 3 - CUSTOM REPORT' TO RPT-SEC-TITLE.           00064400
064500     WRITE FIN-RPT-REC FROM RPT-SEC-HEADER.                       00064500
064600     MOVE WS-CUSTOM-COUNT TO RPT-CUST-COUNT-VAL.                  00064600
064700     MOVE WS-CUSTOM-TOTAL TO RPT-CUST-TOTAL-VAL.                  00064700
064800     WRITE FIN-RPT-REC FROM RPT-CUST-SUMMARY.                     00064800
064900     IF WS-CUSTOM-PRINT-COUNT > 0                                 00064900
065000         PERFORM 875-WRITE-ONE-CUST-LINE                          00065000
065100                 VARYING WS-CUSTOM-IX FROM WS-CUSTOM-STORED BY -1 00065100
065200                 UNTIL WS-CUSTOM-IX < WS-CUSTOM-STORED -          00065200
065300                       WS-CUSTOM-PRINT-COUNT + 1                  00065300
065400     END-IF.                                                      00065400
065500 870-EXIT.                                                        00065500
065600     EXIT.                                                        00065600
065700*                                                                 00065700
065800 875-WRITE-ONE-CUST-LINE.                                         00065800
065900     MOVE SPACES TO RPT-CUST-LINE.                                00065900
066000     MOVE WS-CUSTOM-ID(WS-CUSTOM-IX)       TO RPT-CUST-L-ID.      00066000
066100     MOVE WS-CUSTOM-ACCT-ID(WS-CUSTOM-IX)  TO RPT-CUST-L-ACCT.    00066100
066200     MOVE WS-CUSTOM-TYPE(WS-CUSTOM-IX)     TO RPT-CUST-L-TYPE.    00066200
066300     MOVE WS-CUSTOM-AMOUNT(WS-CUSTOM-IX)   TO RPT-CUST-L-AMT.     00066300
066400     MOVE WS-CUSTOM-TIMESTAMP(WS-CUSTOM-IX) TO RPT-CUST-L-TS.     00066400
066500     WRITE FIN-RPT-REC FROM RPT-CUST-LINE.                        00066500
066600 875-EXIT.                                                        00066600
066700     EXIT.                                                        00066700

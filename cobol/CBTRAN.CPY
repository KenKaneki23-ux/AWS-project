000100***************************************************************** 00000100
000200* CBTRAN   -  TRANSACTION LEDGER RECORD                         * 00000200
000300*            CLOUDBANK RETAIL OPERATIONS                        * 00000300
000400***************************************************************** 00000400
000500* MAINTENANCE LOG                                                 00000500
000600* 09/21/94  R.DELACRUZ  ORIGINAL LAYOUT - CBP-0042                00000600
000700* 03/02/95  R.DELACRUZ  ADDED CB-TRAN-TIMESTAMP-R REDEFINES       00000700
000800* 02/08/99  T.OKAFOR    Y2K - CENTURY WINDOW FOR TIMESTAMP        00000800
000900* 07/11/01  S.VARGHESE  ADDED CB-TRAN-FRAUD-FLAG 88-LEVELS        00000900
001000***************************************************************** 00001000
001100 01  CB-TRANSACTION-REC.                                          00001100
001200     05  CB-TRAN-ID                  PIC X(36).                   00001200
001300     05  CB-TRAN-ACCOUNT-ID          PIC X(36).                   00001300
001400     05  CB-TRAN-TYPE                PIC X(10).                   00001400
001500         88  CB-TRAN-DEPOSIT         VALUE 'deposit   '.          00001500
001600         88  CB-TRAN-WITHDRAWAL      VALUE 'withdrawal'.          00001600
001700         88  CB-TRAN-TRANSFER        VALUE 'transfer  '.          00001700
001800     05  CB-TRAN-AMOUNT              PIC 9(9)V99.                 00001800
001900     05  CB-TRAN-TARGET-ACCT-ID      PIC X(36).                   00001900
002000     05  CB-TRAN-TIMESTAMP           PIC X(19).                   00002000
002100     05  CB-TRAN-TIMESTAMP-R REDEFINES                            00002100
002200         CB-TRAN-TIMESTAMP.                                       00002200
002300         10  CB-TRAN-TS-YEAR         PIC X(04).                   00002300
002400         10  FILLER                  PIC X(01).                   00002400
002500         10  CB-TRAN-TS-MONTH        PIC X(02).                   00002500
002600         10  FILLER                  PIC X(01).                   00002600
002700         10  CB-TRAN-TS-DAY          PIC X(02).                   00002700
002800         10  FILLER                  PIC X(01).                   00002800
002900         10  CB-TRAN-TS-HOUR         PIC X(02).                   00002900
003000         10  FILLER                  PIC X(01).                   00003000
003100         10  CB-TRAN-TS-MINUTE       PIC X(02).                   00003100
003200         10  FILLER                  PIC X(01).                   00003200
003300         10  CB-TRAN-TS-SECOND       PIC X(02).                   00003300
003400     05  CB-TRAN-STATUS              PIC X(10).                   00003400
003500         88  CB-TRAN-COMPLETED       VALUE 'completed '.          00003500
003600         88  CB-TRAN-FLAGGED         VALUE 'flagged   '.          00003600
003700         88  CB-TRAN-REJECTED        VALUE 'rejected  '.          00003700
003800     05  CB-TRAN-FRAUD-FLAG          PIC X(01).                   00003800
003900         88  CB-TRAN-FRAUD-YES       VALUE 'Y'.                   00003900
004000         88  CB-TRAN-FRAUD-NO        VALUE 'N'.                   00004000
004100     05  CB-TRAN-DESCRIPTION         PIC X(40).                   00004100
004200     05  FILLER                      PIC X(01).                   00004200

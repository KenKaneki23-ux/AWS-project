000100***************************************************************** 00000100
000200* CBDATE   -  SYSTEM DATE/TIME WORK AREA (SHOP STANDARD)        * 00000200
000300*            CLOUDBANK RETAIL OPERATIONS                        * 00000300
000400***************************************************************** 00000400
000500* MAINTENANCE LOG                                                 00000500
000600* 09/14/94  R.DELACRUZ  ORIGINAL LAYOUT - CBP-0040                00000600
000700***************************************************************** 00000700
000800 01  CB-SYSTEM-DATE-AND-TIME.                                     00000800
000900     05  CB-CURRENT-DATE.                                         00000900
001000         10  CB-CURRENT-YEAR         PIC 9(02).                   00001000
001100         10  CB-CURRENT-MONTH        PIC 9(02).                   00001100
001200         10  CB-CURRENT-DAY          PIC 9(02).                   00001200
001300     05  CB-CURRENT-TIME.                                         00001300
001400         10  CB-CURRENT-HOUR         PIC 9(02).                   00001400
001500         10  CB-CURRENT-MINUTE       PIC 9(02).                   00001500
001600         10  CB-CURRENT-SECOND       PIC 9(02).                   00001600
001700         10  CB-CURRENT-HUNDREDTH    PIC 9(02).                   00001700

000100***************************************************************** 00000100
000200* CBACCT   -  ACCOUNT MASTER RECORD                             * 00000200
000300*            CLOUDBANK RETAIL OPERATIONS                        * 00000300
000400***************************************************************** 00000400
000500* MAINTENANCE LOG                                                 00000500
000600* 09/14/94  R.DELACRUZ  ORIGINAL LAYOUT - CBP-0041                00000600
000700* 03/02/95  R.DELACRUZ  ADDED CB-ACCT-CREATED-AT REDEFINES        00000700
000800* 11/30/98  T.OKAFOR    Y2K - CENTURY WINDOW FOR CREATED-AT       00000800
000900***************************************************************** 00000900
001000 01  CB-ACCOUNT-REC.                                              00001000
001100     05  CB-ACCT-ID                  PIC X(36).                   00001100
001200     05  CB-ACCT-USER-ID             PIC X(36).                   00001200
001300     05  CB-ACCT-BALANCE             PIC S9(9)V99.                00001300
001400     05  CB-ACCT-STATUS              PIC X(08).                   00001400
001500         88  CB-ACCT-ACTIVE          VALUE 'active  '.            00001500
001600         88  CB-ACCT-FROZEN          VALUE 'frozen  '.            00001600
001700         88  CB-ACCT-CLOSED          VALUE 'closed  '.            00001700
001800     05  CB-ACCT-CREATED-AT          PIC X(19).                   00001800
001900     05  CB-ACCT-CREATED-AT-R REDEFINES                           00001900
002000         CB-ACCT-CREATED-AT.                                      00002000
002100         10  CB-ACCT-CR-YEAR         PIC X(04).                   00002100
002200         10  FILLER                  PIC X(01).                   00002200
002300         10  CB-ACCT-CR-MONTH        PIC X(02).                   00002300
002400         10  FILLER                  PIC X(01).                   00002400
002500         10  CB-ACCT-CR-DAY          PIC X(02).                   00002500
002600         10  FILLER                  PIC X(01).                   00002600
002700         10  CB-ACCT-CR-HOUR         PIC X(02).                   00002700
002800         10  FILLER                  PIC X(01).                   00002800
002900         10  CB-ACCT-CR-MINUTE       PIC X(02).                   00002900
003000         10  FILLER                  PIC X(01).                   00003000
003100         10  CB-ACCT-CR-SECOND       PIC X(02).                   00003100
003200     05  FILLER                      PIC X(30).                   00003200
